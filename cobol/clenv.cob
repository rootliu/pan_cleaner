000100********************************************
000200*                                          *
000300*  Environment Division Special-Names     *
000400*     Common To All CL Cleanup Programs    *
000500*                                          *
000600********************************************
000700* 02/03/26 vbc - Created - lifted out of the individual
000800*                programs so all share one copy.
000900* 09/03/26 vbc - Added UPSI-0 for the -v (verbose log) switch.
001000* 02/08/26 vbc - Request 2119: CLASS WS-HEX-DIGIT, CLASS
001100*                WS-LOWER-ALPHA and UPSI-0 CL-VERBOSE-LOG-SW
001200*                never got wired into any program that copies
001300*                this member - the -v switch was never built.
001400*                Removed rather than carry dead declaratives.
001500*
001600 SPECIAL-NAMES.
001700     C01 IS TOP-OF-FORM.
001800*
