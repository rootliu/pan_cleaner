000100*******************************************************
000200*                                                      *
000300*            Report Builder - Main Program             *
000400*            Prints The Cloud-Drive Cleanup            *
000500*                   Analysis Report                    *
000600*                                                      *
000700*******************************************************
000800*
000900 identification          division.
001000*
001100 program-id.             clrpt001.
001200 author.                 V B Coen.
001300 installation.           Applewood Computers.
001400 date-written.           03/12/82.
001500 date-compiled.
001600 security.               Confidential - Applewood Computers.
001700*
001800*****************************************************
001900*                   Change  Log                     *
002000*****************************************************
002100* 03/12/82 vbc - Created - one pass over the
002200*                Statistics, Duplicate-File, Duplicate-
002300*                Folder, Large-File and Executable
002400*                results, printed to the analysis
002500*                report.
002600* 21/01/87 vbc - Large-file table split out per
002700*                category once the one combined list
002800*                grew past a page per category.
002900* 11/01/99 vbc - Y2K review: no date fields held or
003000*                processed other than the run stamp,
003100*                which already windows the 2-digit
003200*                ACCEPT FROM DATE year, signed off vbc.
003300* 09/11/25 vbc - Adopted into the CL Cleanup suite.
003400* 02/12/25 vbc - Duplicate-file/folder control totals
003500*                now cover every live group, not just
003600*                the ones that fit under the section's
003700*                print cap.
003800* 05/12/25 vbc - Large-file and executable counts/bytes
003900*                in the Summary are recomputed from the
004000*                live records at print time, no longer
004100*                lifted straight off the Statistics
004200*                record.
004300* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
004400*                version banner in Working-Storage, shop
004500*                habit dropped when this suite was first
004600*                adopted - restored to match the rest of
004700*                the Applewood programs.
004800*
004900 environment             division.
005000 copy clenv.cob.
005100 input-output            section.
005200 file-control.
005300     select  PARAMETER-FILE    assign  CLPARMFIL
005400             organization  is  relative
005500             access mode   is  random
005600             relative key  is  WS-Parm-RRN
005700             file status   is  WS-Parm-Status.
005800*
005900     select  STATISTICS-FILE   assign  CLSTATFIL
006000             organization  is  sequential
006100             file status   is  WS-Stat-Status.
006200*
006300     select  DUP-FILE-FILE     assign  CLDUPFFIL
006400             organization  is  sequential
006500             file status   is  WS-Dff-Status.
006600*
006700     select  DUP-FOLDER-FILE   assign  CLDUPDFIL
006800             organization  is  sequential
006900             file status   is  WS-Dgf-Status.
007000*
007100     select  LARGE-FILE-FILE   assign  CLLGFIL
007200             organization  is  sequential
007300             file status   is  WS-Lgf-Status.
007400*
007500     select  EXEC-FILE-FILE    assign  CLEXFIL
007600             organization  is  sequential
007700             file status   is  WS-Exf-Status.
007800*
007900     select  REPORT-FILE       assign  CLREPORTFIL
008000             organization  is  line sequential
008100             file status   is  WS-Rpt-Status.
008200*
008300 data                    division.
008400 file                    section.
008500*
008600 fd  PARAMETER-FILE.
008700 copy clparm.cob.
008800*
008900 fd  STATISTICS-FILE.
009000 copy clstrec.cob.
009100*
009200 fd  DUP-FILE-FILE.
009300 copy cldfgrec.cob.
009400*
009500 fd  DUP-FOLDER-FILE.
009600 copy cldgfrec.cob.
009700*
009800 fd  LARGE-FILE-FILE.
009900 copy cllgfrec.cob.
010000*
010100 fd  EXEC-FILE-FILE.
010200 copy clexrec.cob.
010300*
010400 fd  REPORT-FILE.
010500 01  CL-Report-Line              pic x(132).
010600*
010700 working-storage section.
010800 77  Prog-Name           pic x(17) value "CLRPT001 (1.0.00)".
010900     copy wsclcat.cob.
011000     copy clwtime.cob.
011100     copy clfmtlnk.cob.
011200*
011300 01  WS-File-Status-Block.
011400     03  WS-Parm-Status         pic xx.
011500     03  WS-Stat-Status         pic xx.
011600         88  WS-Stat-Not-Found        value "35".
011700     03  WS-Dff-Status          pic xx.
011800         88  WS-Dff-Ok                value "00".
011900     03  WS-Dgf-Status          pic xx.
012000         88  WS-Dgf-Ok                value "00".
012100     03  WS-Lgf-Status          pic xx.
012200         88  WS-Lgf-Ok                value "00".
012300     03  WS-Exf-Status          pic xx.
012400         88  WS-Exf-Ok                value "00".
012500     03  WS-Rpt-Status          pic xx.
012600*
012700 01  WS-Parm-Key.
012800     03  WS-Parm-RRN            pic 9(4) comp.
012900*
013000 01  WS-Eof-Switches.
013100     03  WS-Dff-Eof-Sw          pic x value "N".
013200         88  WS-End-Of-Dup-File       value "Y".
013300     03  WS-Dgf-Eof-Sw          pic x value "N".
013400         88  WS-End-Of-Dup-Fold       value "Y".
013500     03  WS-Lgf-Eof-Sw          pic x value "N".
013600         88  WS-End-Of-Large-File     value "Y".
013700     03  WS-Exf-Eof-Sw          pic x value "N".
013800         88  WS-End-Of-Exec-File      value "Y".
013900*
014000*    WS-Report-Parms holds the section row caps and the path
014100*    truncation width off CL-Parameter-Record, defaulted if the
014200*    parameter record cannot be read.
014300*
014400 01  WS-Report-Parms.
014500     03  WS-Dup-File-Cap        pic s9(4) comp.
014600     03  WS-Dup-Fold-Cap        pic s9(4) comp.
014700     03  WS-Large-File-Cap      pic s9(4) comp.
014800     03  WS-Exec-Cap            pic s9(4) comp.
014900     03  WS-Trunc-Width         pic s9(4) comp.
015000     03  WS-Cat-Found           pic x.
015100         88  WS-Cat-Was-Found         value "Y".
015200*
015300*    WS-Cwk-Row is a sortable working copy of the Statistics
015400*    category table - the table on file is kept in a fixed
015500*    video/image/.../other order, this copy gets bubbled into
015600*    descending size order before the category section prints.
015700*
015800 01  WS-Category-Work.
015900     03  WS-Cwk-Row  occurs 8.
016000         05  WS-Cwk-Name        pic x(12).
016100         05  WS-Cwk-Count       pic s9(9)  comp.
016200         05  WS-Cwk-Size        pic s9(15) comp.
016300     03  WS-Cwk-Ix              pic s9(4) comp.
016400     03  WS-Cwk-Ix2             pic s9(4) comp.
016500*
016600 01  WS-Cwk-Swap-Area.
016700     03  WS-Cwk-Swap-Name       pic x(12).
016800     03  WS-Cwk-Swap-Count      pic s9(9)  comp.
016900     03  WS-Cwk-Swap-Size       pic s9(15) comp.
017000*
017100 01  WS-Pct-Work.
017200     03  WS-Pct-Scaled          pic s9(7) comp.
017300     03  WS-Pct-Whole           pic s9(3) comp.
017400     03  WS-Pct-Dec             pic s9(1) comp.
017500     03  WS-Pct-Int-Edit        pic zz9.
017600     03  WS-Pct-Dec-Edit        pic 9.
017700*
017800*    WS-Dff/Dgf-Group-Tally-Area is the first-pass tally of live
017900*    members and original wasted-space per duplicate group, in
018000*    file order - the second (print) pass walks the same table
018100*    by group number, same idea as clinv901's rewrite passes.
018200*
018300 01  WS-Dff-Group-Tally-Area.
018400     03  WS-Dff-Grp-Count       pic s9(4) comp value zero.
018500     03  WS-Dff-Grp-Live-Tab  occurs 500 times
018600             indexed by WS-Dff-Grp-Ix
018700                                pic s9(5) comp.
018800     03  WS-Dff-Grp-Waste-Tab occurs 500 times
018900                                pic s9(15) comp.
019000*
019100 01  WS-Dgf-Group-Tally-Area.
019200     03  WS-Dgf-Grp-Count       pic s9(4) comp value zero.
019300     03  WS-Dgf-Grp-Live-Tab  occurs 500 times
019400             indexed by WS-Dgf-Grp-Ix
019500                                pic s9(5) comp.
019600     03  WS-Dgf-Grp-Waste-Tab occurs 500 times
019700                                pic s9(15) comp.
019800*
019900 01  WS-Dup-Totals.
020000     03  WS-Dff-Live-Groups     pic s9(9)  comp value zero.
020100     03  WS-Dff-Total-Waste     pic s9(15) comp value zero.
020200     03  WS-Dff-Print-Count     pic s9(9)  comp value zero.
020300     03  WS-Dff-Cur-Alive-Sw    pic x value "N".
020400     03  WS-Dgf-Live-Groups     pic s9(9)  comp value zero.
020500     03  WS-Dgf-Total-Waste     pic s9(15) comp value zero.
020600     03  WS-Dgf-Print-Count     pic s9(9)  comp value zero.
020700     03  WS-Dgf-Cur-Alive-Sw    pic x value "N".
020800*
020900*    WS-Lgf-Top-Table holds one capped, descending-size table of
021000*    live large files per category, built in a single pass over
021100*    CLLGFIL together with the per-category live count/bytes
021200*    used by the Summary and the section sub-headings.
021300*
021400 01  WS-Large-File-Totals.
021500     03  WS-Lgf-Live-Count   occurs 8  pic s9(9)  comp.
021600     03  WS-Lgf-Live-Size    occurs 8  pic s9(15) comp.
021700     03  WS-Lgf-Top-Loaded   occurs 8  pic s9(4)  comp.
021800     03  WS-Lgf-Cat-Ix          pic s9(4) comp.
021900     03  WS-Lgf-Ins-Ix          pic s9(4) comp.
022000     03  WS-Lgf-Total-Live      pic s9(9)  comp value zero.
022100     03  WS-Lgf-Total-Size      pic s9(15) comp value zero.
022200*
022300 01  WS-Lgf-Top-Table.
022400     03  WS-Lgf-Top-Cat  occurs 8.
022500         05  WS-Lgf-Top-Entry  occurs 50.
022600             07  WS-LTE-Path    pic x(200).
022700             07  WS-LTE-Name    pic x(80).
022800             07  WS-LTE-Size    pic 9(15).
022900*
023000 01  WS-Lgf-Swap-Area.
023100     03  WS-Lgf-Swap-Path       pic x(200).
023200     03  WS-Lgf-Swap-Name       pic x(80).
023300     03  WS-Lgf-Swap-Size       pic 9(15).
023400*
023500*    WS-Exf-Top-Table is the same shape, one table, not split
023600*    by category - executables are not a per-category section.
023700*
023800 01  WS-Exec-Totals.
023900     03  WS-Exf-Total-Live      pic s9(9)  comp value zero.
024000     03  WS-Exf-Total-Size      pic s9(15) comp value zero.
024100     03  WS-Exf-Top-Loaded      pic s9(4)  comp value zero.
024200     03  WS-Exf-Ins-Ix          pic s9(4)  comp.
024300*
024400 01  WS-Exf-Top-Table.
024500     03  WS-Exf-Top-Entry  occurs 100.
024600         05  WS-ETE-Path        pic x(200).
024700         05  WS-ETE-Name        pic x(80).
024800         05  WS-ETE-Ext         pic x(10).
024900         05  WS-ETE-Size        pic 9(15).
025000*
025100 01  WS-Exf-Top-Table-R redefines WS-Exf-Top-Table.
025200     03  WS-Exf-Top-Row    occurs 100 times
025300                                pic x(305).
025400*
025500 01  WS-Exf-Swap-Area.
025600     03  WS-Exf-Swap-Path       pic x(200).
025700     03  WS-Exf-Swap-Name       pic x(80).
025800     03  WS-Exf-Swap-Ext        pic x(10).
025900     03  WS-Exf-Swap-Size       pic 9(15).
026000*
026100*    WS-Print-Work carries the one 132-byte print area every
026200*    section builds into with STRING before zz800 writes it.
026300*
026400 01  WS-Print-Work.
026500     03  WS-Print-Line          pic x(132).
026600     03  WS-Title-Text          pic x(40).
026700     03  WS-Dash-Line           pic x(40) value all "-".
026800     03  WS-Trunc-Hold          pic x(60).
026900     03  WS-Edit-Count          pic zzz,zzz,zz9.
027000     03  WS-Edit-Seq            pic zzz9.
027100*
027200 procedure division.
027300*
027400 aa000-Main.
027500     perform aa010-Open-Files thru aa010-Exit.
027600     perform aa015-Read-Parameters thru aa015-Exit.
027700     perform aa020-Read-Statistics thru aa020-Exit.
027800     perform bb050-Sort-Categories thru bb050-Exit.
027900     perform cc000-Tally-Dup-File-Groups thru cc000-Exit.
028000     perform cc100-Tally-Dup-Fold-Groups thru cc100-Exit.
028100     perform cc200-Build-Large-File-Tables thru cc200-Exit.
028200     perform cc300-Build-Exec-Table thru cc300-Exit.
028300     perform dd000-Print-Header thru dd000-Exit.
028400     perform dd100-Print-Summary thru dd100-Exit.
028500     perform dd200-Print-Category-Table thru dd200-Exit.
028600     perform dd300-Print-Dup-File-Table thru dd300-Exit.
028700     perform dd400-Print-Dup-Fold-Table thru dd400-Exit.
028800     perform dd500-Print-Large-File-Table thru dd500-Exit.
028900     perform dd600-Print-Exec-Table thru dd600-Exit.
029000     perform dd700-Print-Footer thru dd700-Exit.
029100     perform zz900-Close-Files thru zz900-Exit.
029200     stop run.
029300*
029400 aa010-Open-Files.
029500     open input PARAMETER-FILE.
029600     open output REPORT-FILE.
029700     if WS-Rpt-Status not = "00"
029800         display "CLRPT001 - CANNOT OPEN REPORT FILE"
029900         stop run.
030000 aa010-Exit.
030100     exit.
030200*
030300 aa015-Read-Parameters.
030400     move 1 to WS-Parm-RRN.
030500     move spaces to CL-PR-Provider-Name.
030600     move spaces to CL-PR-User-Name.
030700     move 100 to WS-Dup-File-Cap.
030800     move 50  to WS-Dup-Fold-Cap.
030900     move 50  to WS-Large-File-Cap.
031000     move 100 to WS-Exec-Cap.
031100     move 50  to WS-Trunc-Width.
031200     read PARAMETER-FILE
031300         invalid key
031400             display "CLRPT001 - DEFAULT REPORT PARAMETERS".
031500     if WS-Parm-Status = "00"
031600         move CL-PR-Dup-File-Cap   to WS-Dup-File-Cap
031700         move CL-PR-Dup-Fold-Cap   to WS-Dup-Fold-Cap
031800         move CL-PR-Large-File-Cap to WS-Large-File-Cap
031900         move CL-PR-Exec-Cap       to WS-Exec-Cap
032000         move CL-PR-Trunc-Width    to WS-Trunc-Width.
032100 aa015-Exit.
032200     exit.
032300*
032400 aa020-Read-Statistics.
032500     move zero to Stat-Total-Files    Stat-Total-Folders
032600                  Stat-Total-Size.
032700     open input STATISTICS-FILE.
032800     if WS-Stat-Not-Found
032900         display "CLRPT001 - NO STATISTICS RESULTS"
033000         go to aa020-Exit.
033100     read STATISTICS-FILE.
033200     close STATISTICS-FILE.
033300 aa020-Exit.
033400     exit.
033500*
033600*    CATEGORY DISTRIBUTION - BUBBLE THE WORKING COPY INTO
033700*    DESCENDING SIZE ORDER, SAME SHAPE AS clanal01's TOP-N SORT
033800*
033900 bb050-Sort-Categories.
034000     perform bb051-Load-Cat-Row thru bb051-Exit
034100         varying WS-Cwk-Ix from 1 by 1 until WS-Cwk-Ix > 8.
034200     perform bb055-Insertion-Pass thru bb055-Exit
034300         varying WS-Cwk-Ix from 2 by 1 until WS-Cwk-Ix > 8.
034400 bb050-Exit.
034500     exit.
034600*
034700 bb051-Load-Cat-Row.
034800     move Stat-Cat-Name (WS-Cwk-Ix)  to WS-Cwk-Name (WS-Cwk-Ix).
034900     move Stat-Cat-Count (WS-Cwk-Ix) to WS-Cwk-Count (WS-Cwk-Ix).
035000     move Stat-Cat-Size (WS-Cwk-Ix)  to WS-Cwk-Size (WS-Cwk-Ix).
035100 bb051-Exit.
035200     exit.
035300*
035400 bb055-Insertion-Pass.
035500     move WS-Cwk-Ix to WS-Cwk-Ix2.
035600 bb056-Bubble-Loop.
035700     if WS-Cwk-Ix2 > 1
035800       and WS-Cwk-Size (WS-Cwk-Ix2) >
035900           WS-Cwk-Size (WS-Cwk-Ix2 - 1)
036000         perform bb057-Swap-Cat-Row thru bb057-Exit
036100         subtract 1 from WS-Cwk-Ix2
036200         go to bb056-Bubble-Loop.
036300 bb055-Exit.
036400     exit.
036500*
036600 bb057-Swap-Cat-Row.
036700     move WS-Cwk-Name (WS-Cwk-Ix2)  to WS-Cwk-Swap-Name.
036800     move WS-Cwk-Count (WS-Cwk-Ix2) to WS-Cwk-Swap-Count.
036900     move WS-Cwk-Size (WS-Cwk-Ix2)  to WS-Cwk-Swap-Size.
037000     move WS-Cwk-Name (WS-Cwk-Ix2 - 1)
037100             to WS-Cwk-Name (WS-Cwk-Ix2).
037200     move WS-Cwk-Count (WS-Cwk-Ix2 - 1)
037300             to WS-Cwk-Count (WS-Cwk-Ix2).
037400     move WS-Cwk-Size (WS-Cwk-Ix2 - 1)
037500             to WS-Cwk-Size (WS-Cwk-Ix2).
037600     move WS-Cwk-Swap-Name  to WS-Cwk-Name (WS-Cwk-Ix2 - 1).
037700     move WS-Cwk-Swap-Count to WS-Cwk-Count (WS-Cwk-Ix2 - 1).
037800     move WS-Cwk-Swap-Size  to WS-Cwk-Size (WS-Cwk-Ix2 - 1).
037900 bb057-Exit.
038000     exit.
038100*
038200*    DUPLICATE-FILE GROUPS - FIRST PASS TALLIES LIVE MEMBERS AND
038300*    CARRIES THE HEADER'S UNCHANGED WASTED-SPACE FORWARD, THEN A
038400*    SEPARATE LOOP OVER THE TABLE ROLLS UP THE CONTROL TOTALS
038500*
038600 cc000-Tally-Dup-File-Groups.
038700     move zero to WS-Dff-Grp-Count.
038800     open input DUP-FILE-FILE.
038900     if not WS-Dff-Ok
039000         display "CLRPT001 - NO DUPLICATE-FILE RESULTS"
039100         go to cc000-Exit.
039200     perform cc010-Tally-File-Rec thru cc010-Exit
039300         until WS-End-Of-Dup-File.
039400     close DUP-FILE-FILE.
039500     perform cc020-Sum-File-Totals thru cc020-Exit
039600         varying WS-Dff-Grp-Ix from 1 by 1
039700         until WS-Dff-Grp-Ix > WS-Dff-Grp-Count.
039800 cc000-Exit.
039900     exit.
040000*
040100 cc010-Tally-File-Rec.
040200     read DUP-FILE-FILE
040300         at end
040400             move "Y" to WS-Dff-Eof-Sw
040500         not at end
040600             if Dfh-Is-Header
040700                 add 1 to WS-Dff-Grp-Count
040800                 set WS-Dff-Grp-Ix to WS-Dff-Grp-Count
040900                 move zero to WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix)
041000                 move Dfh-Wasted-Space
041100                     to WS-Dff-Grp-Waste-Tab (WS-Dff-Grp-Ix)
041200             else
041300                 if Dfm-Is-Live
041400                     add 1 to
041500                         WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix).
041600 cc010-Exit.
041700     exit.
041800*
041900 cc020-Sum-File-Totals.
042000     if WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix) > 1
042100         add 1 to WS-Dff-Live-Groups
042200         add WS-Dff-Grp-Waste-Tab (WS-Dff-Grp-Ix)
042300             to WS-Dff-Total-Waste.
042400 cc020-Exit.
042500     exit.
042600*
042700*    DUPLICATE-FOLDER GROUPS - SAME SHAPE AS cc000 ABOVE
042800*
042900 cc100-Tally-Dup-Fold-Groups.
043000     move zero to WS-Dgf-Grp-Count.
043100     open input DUP-FOLDER-FILE.
043200     if not WS-Dgf-Ok
043300         display "CLRPT001 - NO DUPLICATE-FOLDER RESULTS"
043400         go to cc100-Exit.
043500     perform cc110-Tally-Fold-Rec thru cc110-Exit
043600         until WS-End-Of-Dup-Fold.
043700     close DUP-FOLDER-FILE.
043800     perform cc120-Sum-Fold-Totals thru cc120-Exit
043900         varying WS-Dgf-Grp-Ix from 1 by 1
044000         until WS-Dgf-Grp-Ix > WS-Dgf-Grp-Count.
044100 cc100-Exit.
044200     exit.
044300*
044400 cc110-Tally-Fold-Rec.
044500     read DUP-FOLDER-FILE
044600         at end
044700             move "Y" to WS-Dgf-Eof-Sw
044800         not at end
044900             if Dgh-Is-Header
045000                 add 1 to WS-Dgf-Grp-Count
045100                 set WS-Dgf-Grp-Ix to WS-Dgf-Grp-Count
045200                 move zero to WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix)
045300                 move Dgh-Wasted-Space
045400                     to WS-Dgf-Grp-Waste-Tab (WS-Dgf-Grp-Ix)
045500             else
045600                 if Dgm-Is-Live
045700                     add 1 to
045800                         WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix).
045900 cc110-Exit.
046000     exit.
046100*
046200 cc120-Sum-Fold-Totals.
046300     if WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix) > 1
046400         add 1 to WS-Dgf-Live-Groups
046500         add WS-Dgf-Grp-Waste-Tab (WS-Dgf-Grp-Ix)
046600             to WS-Dgf-Total-Waste.
046700 cc120-Exit.
046800     exit.
046900*
047000*    LARGE FILES - ONE PASS BUILDS THE PER-CATEGORY LIVE COUNT
047100*    AND A CAPPED, DESCENDING-SIZE TABLE TOGETHER
047200*
047300 cc200-Build-Large-File-Tables.
047400     perform cc205-Zero-Cat-Tab thru cc205-Exit
047500         varying WS-Cwk-Ix from 1 by 1 until WS-Cwk-Ix > 8.
047600     open input LARGE-FILE-FILE.
047700     if not WS-Lgf-Ok
047800         display "CLRPT001 - NO LARGE-FILE RESULTS"
047900         go to cc200-Exit.
048000     perform cc210-Read-Large-Rec thru cc210-Exit
048100         until WS-End-Of-Large-File.
048200     close LARGE-FILE-FILE.
048300 cc200-Exit.
048400     exit.
048500*
048600 cc205-Zero-Cat-Tab.
048700     move zero to WS-Lgf-Live-Count (WS-Cwk-Ix).
048800     move zero to WS-Lgf-Live-Size (WS-Cwk-Ix).
048900     move zero to WS-Lgf-Top-Loaded (WS-Cwk-Ix).
049000 cc205-Exit.
049100     exit.
049200*
049300 cc210-Read-Large-Rec.
049400     read LARGE-FILE-FILE
049500         at end
049600             move "Y" to WS-Lgf-Eof-Sw
049700         not at end
049800             if Lgf-Is-Live
049900                 perform cc220-Find-Cat-Ix thru cc220-Exit
050000                 add 1 to WS-Lgf-Live-Count (WS-Lgf-Cat-Ix)
050100                 add Lgf-Size to WS-Lgf-Live-Size (WS-Lgf-Cat-Ix)
050200                 add 1 to WS-Lgf-Total-Live
050300                 add Lgf-Size to WS-Lgf-Total-Size
050400                 perform cc230-Topn-Test thru cc230-Exit.
050500 cc210-Exit.
050600     exit.
050700*
050800 cc220-Find-Cat-Ix.
050900     move 8   to WS-Lgf-Cat-Ix.
051000     move "N" to WS-Cat-Found.
051100     perform cc225-Cat-Scan thru cc225-Exit
051200         varying WS-Cat-Ix from 1 by 1
051300         until WS-Cat-Ix > 7
051400         or WS-Cat-Was-Found.
051500 cc220-Exit.
051600     exit.
051700*
051800 cc225-Cat-Scan.
051900     if WS-Cat-Ref-Name (WS-Cat-Ix) = Lgf-Cat-Name
052000         move WS-Cat-Ix to WS-Lgf-Cat-Ix
052100         move "Y"       to WS-Cat-Found.
052200 cc225-Exit.
052300     exit.
052400*
052500 cc230-Topn-Test.
052600     if WS-Lgf-Top-Loaded (WS-Lgf-Cat-Ix) < WS-Large-File-Cap
052700         add 1 to WS-Lgf-Top-Loaded (WS-Lgf-Cat-Ix)
052800         move WS-Lgf-Top-Loaded (WS-Lgf-Cat-Ix) to WS-Lgf-Ins-Ix
052900         move Lgf-Path
053000             to WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
053100         move Lgf-Name
053200             to WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
053300         move Lgf-Size
053400             to WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
053500         perform cc240-Insert-Desc thru cc240-Exit
053600     else
053700         move WS-Lgf-Top-Loaded (WS-Lgf-Cat-Ix) to WS-Lgf-Ins-Ix
053800         if Lgf-Size >
053900                 WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
054000             move Lgf-Path
054100                 to WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
054200             move Lgf-Name
054300                 to WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
054400             move Lgf-Size
054500                 to WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
054600             perform cc240-Insert-Desc thru cc240-Exit.
054700 cc230-Exit.
054800     exit.
054900*
055000 cc240-Insert-Desc.
055100 cc245-Bubble-Loop.
055200     if WS-Lgf-Ins-Ix > 1
055300       and WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix) >
055400           WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1)
055500         perform cc250-Swap-Lgf-Entry thru cc250-Exit
055600         subtract 1 from WS-Lgf-Ins-Ix
055700         go to cc245-Bubble-Loop.
055800 cc240-Exit.
055900     exit.
056000*
056100 cc250-Swap-Lgf-Entry.
056200     move WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
056300             to WS-Lgf-Swap-Path.
056400     move WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
056500             to WS-Lgf-Swap-Name.
056600     move WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
056700             to WS-Lgf-Swap-Size.
056800     move WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1)
056900             to WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix).
057000     move WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1)
057100             to WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix).
057200     move WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1)
057300             to WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix).
057400     move WS-Lgf-Swap-Path
057500             to WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1).
057600     move WS-Lgf-Swap-Name
057700             to WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1).
057800     move WS-Lgf-Swap-Size
057900             to WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1).
058000 cc250-Exit.
058100     exit.
058200*
058300*    EXECUTABLES - ONE PASS, ONE CAPPED DESCENDING-SIZE TABLE,
058400*    SAME INSERTION SHAPE AS THE LARGE-FILE TABLE ABOVE
058500*
058600 cc300-Build-Exec-Table.
058700     open input EXEC-FILE-FILE.
058800     if not WS-Exf-Ok
058900         display "CLRPT001 - NO EXECUTABLE RESULTS"
059000         go to cc300-Exit.
059100     perform cc310-Read-Exec-Rec thru cc310-Exit
059200         until WS-End-Of-Exec-File.
059300     close EXEC-FILE-FILE.
059400 cc300-Exit.
059500     exit.
059600*
059700 cc310-Read-Exec-Rec.
059800     read EXEC-FILE-FILE
059900         at end
060000             move "Y" to WS-Exf-Eof-Sw
060100         not at end
060200             if Exf-Is-Live
060300                 add 1 to WS-Exf-Total-Live
060400                 add Exf-Size to WS-Exf-Total-Size
060500                 perform cc320-Topn-Test thru cc320-Exit.
060600 cc310-Exit.
060700     exit.
060800*
060900 cc320-Topn-Test.
061000     if WS-Exf-Top-Loaded < WS-Exec-Cap
061100         add 1 to WS-Exf-Top-Loaded
061200         move WS-Exf-Top-Loaded to WS-Exf-Ins-Ix
061300         move Exf-Path to WS-ETE-Path (WS-Exf-Ins-Ix)
061400         move Exf-Name to WS-ETE-Name (WS-Exf-Ins-Ix)
061500         move Exf-Ext  to WS-ETE-Ext (WS-Exf-Ins-Ix)
061600         move Exf-Size to WS-ETE-Size (WS-Exf-Ins-Ix)
061700         perform cc330-Insert-Desc thru cc330-Exit
061800     else
061900         move WS-Exf-Top-Loaded to WS-Exf-Ins-Ix
062000         if Exf-Size > WS-ETE-Size (WS-Exf-Ins-Ix)
062100             move Exf-Path to WS-ETE-Path (WS-Exf-Ins-Ix)
062200             move Exf-Name to WS-ETE-Name (WS-Exf-Ins-Ix)
062300             move Exf-Ext  to WS-ETE-Ext (WS-Exf-Ins-Ix)
062400             move Exf-Size to WS-ETE-Size (WS-Exf-Ins-Ix)
062500             perform cc330-Insert-Desc thru cc330-Exit.
062600 cc320-Exit.
062700     exit.
062800*
062900 cc330-Insert-Desc.
063000 cc335-Bubble-Loop.
063100     if WS-Exf-Ins-Ix > 1
063200       and WS-ETE-Size (WS-Exf-Ins-Ix) >
063300           WS-ETE-Size (WS-Exf-Ins-Ix - 1)
063400         perform cc340-Swap-Exf-Entry thru cc340-Exit
063500         subtract 1 from WS-Exf-Ins-Ix
063600         go to cc335-Bubble-Loop.
063700 cc330-Exit.
063800     exit.
063900*
064000 cc340-Swap-Exf-Entry.
064100     move WS-ETE-Path (WS-Exf-Ins-Ix) to WS-Exf-Swap-Path.
064200     move WS-ETE-Name (WS-Exf-Ins-Ix) to WS-Exf-Swap-Name.
064300     move WS-ETE-Ext (WS-Exf-Ins-Ix)  to WS-Exf-Swap-Ext.
064400     move WS-ETE-Size (WS-Exf-Ins-Ix) to WS-Exf-Swap-Size.
064500     move WS-ETE-Path (WS-Exf-Ins-Ix - 1)
064600             to WS-ETE-Path (WS-Exf-Ins-Ix).
064700     move WS-ETE-Name (WS-Exf-Ins-Ix - 1)
064800             to WS-ETE-Name (WS-Exf-Ins-Ix).
064900     move WS-ETE-Ext (WS-Exf-Ins-Ix - 1)
065000             to WS-ETE-Ext (WS-Exf-Ins-Ix).
065100     move WS-ETE-Size (WS-Exf-Ins-Ix - 1)
065200             to WS-ETE-Size (WS-Exf-Ins-Ix).
065300     move WS-Exf-Swap-Path to WS-ETE-Path (WS-Exf-Ins-Ix - 1).
065400     move WS-Exf-Swap-Name to WS-ETE-Name (WS-Exf-Ins-Ix - 1).
065500     move WS-Exf-Swap-Ext  to WS-ETE-Ext (WS-Exf-Ins-Ix - 1).
065600     move WS-Exf-Swap-Size to WS-ETE-Size (WS-Exf-Ins-Ix - 1).
065700 cc340-Exit.
065800     exit.
065900*
066000*    REPORT HEADER - RUN TIMESTAMP, PROVIDER AND ACCOUNT
066100*
066200 dd000-Print-Header.
066300     accept WS-Accept-Date-Raw from date.
066400     accept WS-Accept-Time-Raw from time.
066500     if WS-AD-YY < 50
066600         move 20 to WS-CDT-CC
066700     else
066800         move 19 to WS-CDT-CC.
066900     move WS-AD-YY to WS-CDT-YY.
067000     move WS-AD-MM to WS-CDT-MM.
067100     move WS-AD-DD to WS-CDT-DD.
067200     move WS-AT-HH to WS-CDT-HH.
067300     move WS-AT-MN to WS-CDT-MN.
067400     move WS-AT-SS to WS-CDT-SS.
067500     string WS-CDT-CC WS-CDT-YY "-" WS-CDT-MM "-" WS-CDT-DD
067600             " " WS-CDT-HH ":" WS-CDT-MN ":" WS-CDT-SS
067700             delimited by size
067800             into WS-Timestamp-Display.
067900     move spaces to WS-Print-Line.
068000     move "APPLEWOOD CLOUD-DRIVE FILE CLEANUP"
068100             to WS-Print-Line (1:35).
068200     move "ANALYSIS REPORT" to WS-Print-Line (37:15).
068300     perform zz800-Write-Line thru zz800-Exit.
068400     move spaces to WS-Print-Line.
068500     string "PROVIDER : " delimited by size
068600             CL-PR-Provider-Name delimited by size
068700             into WS-Print-Line (1:70).
068800     move WS-Timestamp-Display to WS-Print-Line (95:19).
068900     perform zz800-Write-Line thru zz800-Exit.
069000     move spaces to WS-Print-Line.
069100     string "ACCOUNT  : " delimited by size
069200             CL-PR-User-Name delimited by size
069300             into WS-Print-Line (1:70).
069400     perform zz800-Write-Line thru zz800-Exit.
069500     move WS-Dash-Line to WS-Print-Line (1:40).
069600     perform zz800-Write-Line thru zz800-Exit.
069700     move spaces to WS-Print-Line.
069800     perform zz800-Write-Line thru zz800-Exit.
069900 dd000-Exit.
070000     exit.
070100*
070200*    SUMMARY - SCAN TOTALS PLUS LIVE DUPLICATE/LARGE/EXEC FIGURES
070300*
070400 dd100-Print-Summary.
070500     move "SUMMARY" to WS-Title-Text.
070600     perform zz810-Print-Section-Title thru zz810-Exit.
070700     move Stat-Total-Files to WS-Edit-Count.
070800     move spaces to WS-Print-Line.
070900     string "TOTAL FILES SCANNED ............. "
071000             delimited by size
071100             WS-Edit-Count delimited by size
071200             into WS-Print-Line (1:60).
071300     perform zz800-Write-Line thru zz800-Exit.
071400     move Stat-Total-Folders to WS-Edit-Count.
071500     move spaces to WS-Print-Line.
071600     string "TOTAL FOLDERS SCANNED ............ "
071700             delimited by size
071800             WS-Edit-Count delimited by size
071900             into WS-Print-Line (1:60).
072000     perform zz800-Write-Line thru zz800-Exit.
072100     move Stat-Total-Size to CLF-In-Size.
072200     move 1 to CLF-Function.
072300     call "clfmtutl" using CL-Format-Linkage.
072400     move spaces to WS-Print-Line.
072500     string "TOTAL SIZE SCANNED ............... "
072600             delimited by size
072700             CLF-Out-Text delimited by space
072800             into WS-Print-Line (1:60).
072900     perform zz800-Write-Line thru zz800-Exit.
073000     move spaces to WS-Print-Line.
073100     perform zz800-Write-Line thru zz800-Exit.
073200     move WS-Dff-Live-Groups to WS-Edit-Count.
073300     move WS-Dff-Total-Waste to CLF-In-Size.
073400     move 1 to CLF-Function.
073500     call "clfmtutl" using CL-Format-Linkage.
073600     move spaces to WS-Print-Line.
073700     string "DUPLICATE FILE GROUPS (LIVE) ..... "
073800             delimited by size
073900             WS-Edit-Count delimited by size
074000             "  RECLAIMABLE " delimited by size
074100             CLF-Out-Text delimited by space
074200             into WS-Print-Line (1:100).
074300     perform zz800-Write-Line thru zz800-Exit.
074400     move WS-Dgf-Live-Groups to WS-Edit-Count.
074500     move WS-Dgf-Total-Waste to CLF-In-Size.
074600     move 1 to CLF-Function.
074700     call "clfmtutl" using CL-Format-Linkage.
074800     move spaces to WS-Print-Line.
074900     string "DUPLICATE FOLDER GROUPS (LIVE) ... "
075000             delimited by size
075100             WS-Edit-Count delimited by size
075200             "  RECLAIMABLE " delimited by size
075300             CLF-Out-Text delimited by space
075400             into WS-Print-Line (1:100).
075500     perform zz800-Write-Line thru zz800-Exit.
075600     move WS-Lgf-Total-Live to WS-Edit-Count.
075700     move WS-Lgf-Total-Size to CLF-In-Size.
075800     move 1 to CLF-Function.
075900     call "clfmtutl" using CL-Format-Linkage.
076000     move spaces to WS-Print-Line.
076100     string "LARGE FILES (LIVE) ............... "
076200             delimited by size
076300             WS-Edit-Count delimited by size
076400             "  TOTAL " delimited by size
076500             CLF-Out-Text delimited by space
076600             into WS-Print-Line (1:100).
076700     perform zz800-Write-Line thru zz800-Exit.
076800     move WS-Exf-Total-Live to WS-Edit-Count.
076900     move WS-Exf-Total-Size to CLF-In-Size.
077000     move 1 to CLF-Function.
077100     call "clfmtutl" using CL-Format-Linkage.
077200     move spaces to WS-Print-Line.
077300     string "EXECUTABLES (LIVE) ............... "
077400             delimited by size
077500             WS-Edit-Count delimited by size
077600             "  TOTAL " delimited by size
077700             CLF-Out-Text delimited by space
077800             into WS-Print-Line (1:100).
077900     perform zz800-Write-Line thru zz800-Exit.
078000     move spaces to WS-Print-Line.
078100     perform zz800-Write-Line thru zz800-Exit.
078200 dd100-Exit.
078300     exit.
078400*
078500*    CATEGORY DISTRIBUTION - DESCENDING SIZE, PERCENT OF SCAN
078600*
078700 dd200-Print-Category-Table.
078800     move "FILE CATEGORY DISTRIBUTION" to WS-Title-Text.
078900     perform zz810-Print-Section-Title thru zz810-Exit.
079000     perform dd210-Print-Cat-Row thru dd210-Exit
079100         varying WS-Cwk-Ix from 1 by 1 until WS-Cwk-Ix > 8.
079200     move spaces to WS-Print-Line.
079300     perform zz800-Write-Line thru zz800-Exit.
079400 dd200-Exit.
079500     exit.
079600*
079700 dd210-Print-Cat-Row.
079800     if Stat-Total-Size = 0
079900         move zero to WS-Pct-Scaled
080000     else
080100         compute WS-Pct-Scaled rounded =
080200             (WS-Cwk-Size (WS-Cwk-Ix) * 1000) / Stat-Total-Size.
080300     divide WS-Pct-Scaled by 10
080400         giving WS-Pct-Whole remainder WS-Pct-Dec.
080500     move WS-Pct-Whole to WS-Pct-Int-Edit.
080600     move WS-Pct-Dec   to WS-Pct-Dec-Edit.
080700     move WS-Cwk-Count (WS-Cwk-Ix) to WS-Edit-Count.
080800     move WS-Cwk-Size (WS-Cwk-Ix) to CLF-In-Size.
080900     move 1 to CLF-Function.
081000     call "clfmtutl" using CL-Format-Linkage.
081100     move spaces to WS-Print-Line.
081200     string WS-Cwk-Name (WS-Cwk-Ix) delimited by space
081300             "  " delimited by size
081400             WS-Edit-Count delimited by size
081500             " FILES  " delimited by size
081600             CLF-Out-Text delimited by space
081700             "  " delimited by size
081800             WS-Pct-Int-Edit delimited by size
081900             "." delimited by size
082000             WS-Pct-Dec-Edit delimited by size
082100             "%" delimited by size
082200             into WS-Print-Line (1:90).
082300     perform zz800-Write-Line thru zz800-Exit.
082400 dd210-Exit.
082500     exit.
082600*
082700*    DUPLICATE FILES - SECOND PASS OVER CLDUPFFIL, ALIVE GROUPS
082800*    UP TO THE SECTION CAP ARE PRINTED WITH THEIR LIVE MEMBERS,
082900*    THE CONTROL TOTAL ALREADY COVERS EVERY LIVE GROUP
083000*
083100 dd300-Print-Dup-File-Table.
083200     move "DUPLICATE FILES" to WS-Title-Text.
083300     perform zz810-Print-Section-Title thru zz810-Exit.
083400     if WS-Dff-Live-Groups = 0
083500         perform zz820-Print-None-Found thru zz820-Exit
083600         go to dd300-Exit.
083700     move zero to WS-Dff-Grp-Count.
083800     move zero to WS-Dff-Print-Count.
083900     move "N" to WS-Dff-Eof-Sw.
084000     move "N" to WS-Dff-Cur-Alive-Sw.
084100     open input DUP-FILE-FILE.
084200     perform dd310-Print-File-Rec thru dd310-Exit
084300         until WS-End-Of-Dup-File.
084400     close DUP-FILE-FILE.
084500     perform zz830-Print-Dup-File-Total thru zz830-Exit.
084600 dd300-Exit.
084700     exit.
084800*
084900 dd310-Print-File-Rec.
085000     read DUP-FILE-FILE
085100         at end
085200             move "Y" to WS-Dff-Eof-Sw
085300         not at end
085400             if Dfh-Is-Header
085500                 add 1 to WS-Dff-Grp-Count
085600                 set WS-Dff-Grp-Ix to WS-Dff-Grp-Count
085700                 if WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix) > 1
085800                   and WS-Dff-Print-Count < WS-Dup-File-Cap
085900                     move "Y" to WS-Dff-Cur-Alive-Sw
086000                     add 1 to WS-Dff-Print-Count
086100                     perform zz840-Print-File-Header thru
086200                             zz840-Exit
086300                 else
086400                     move "N" to WS-Dff-Cur-Alive-Sw
086500             else
086600                 if WS-Dff-Cur-Alive-Sw = "Y"
086700                   and Dfm-Is-Live
086800                     perform zz850-Print-File-Member thru
086900                             zz850-Exit.
087000 dd310-Exit.
087100     exit.
087200*
087300*    DUPLICATE FOLDERS - SAME SHAPE AS dd300 ABOVE, MEMBER
087400*    LINES CARRY NO SIZE OF THEIR OWN
087500*
087600 dd400-Print-Dup-Fold-Table.
087700     move "DUPLICATE FOLDERS" to WS-Title-Text.
087800     perform zz810-Print-Section-Title thru zz810-Exit.
087900     if WS-Dgf-Live-Groups = 0
088000         perform zz820-Print-None-Found thru zz820-Exit
088100         go to dd400-Exit.
088200     move zero to WS-Dgf-Grp-Count.
088300     move zero to WS-Dgf-Print-Count.
088400     move "N" to WS-Dgf-Eof-Sw.
088500     move "N" to WS-Dgf-Cur-Alive-Sw.
088600     open input DUP-FOLDER-FILE.
088700     perform dd410-Print-Fold-Rec thru dd410-Exit
088800         until WS-End-Of-Dup-Fold.
088900     close DUP-FOLDER-FILE.
089000     perform zz860-Print-Dup-Fold-Total thru zz860-Exit.
089100 dd400-Exit.
089200     exit.
089300*
089400 dd410-Print-Fold-Rec.
089500     read DUP-FOLDER-FILE
089600         at end
089700             move "Y" to WS-Dgf-Eof-Sw
089800         not at end
089900             if Dgh-Is-Header
090000                 add 1 to WS-Dgf-Grp-Count
090100                 set WS-Dgf-Grp-Ix to WS-Dgf-Grp-Count
090200                 if WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix) > 1
090300                   and WS-Dgf-Print-Count < WS-Dup-Fold-Cap
090400                     move "Y" to WS-Dgf-Cur-Alive-Sw
090500                     add 1 to WS-Dgf-Print-Count
090600                     perform zz870-Print-Fold-Header thru
090700                             zz870-Exit
090800                 else
090900                     move "N" to WS-Dgf-Cur-Alive-Sw
091000             else
091100                 if WS-Dgf-Cur-Alive-Sw = "Y"
091200                   and Dgm-Is-Live
091300                     perform zz880-Print-Fold-Member thru
091400                             zz880-Exit.
091500 dd410-Exit.
091600     exit.
091700*
091800*    LARGE FILES - ONE SUB-TABLE PER CATEGORY, PRINTED STRAIGHT
091900*    FROM THE TABLE cc200 ALREADY BUILT
092000*
092100 dd500-Print-Large-File-Table.
092200     move "LARGE FILES BY CATEGORY" to WS-Title-Text.
092300     perform zz810-Print-Section-Title thru zz810-Exit.
092400     if WS-Lgf-Total-Live = 0
092500         perform zz820-Print-None-Found thru zz820-Exit
092600         go to dd500-Exit.
092700     perform dd510-Print-Lgf-Category thru dd510-Exit
092800         varying WS-Cat-Ix from 1 by 1 until WS-Cat-Ix > 8.
092900 dd500-Exit.
093000     exit.
093100*
093200 dd510-Print-Lgf-Category.
093300     if WS-Lgf-Live-Count (WS-Cat-Ix) = 0
093400         go to dd510-Exit.
093500     move WS-Lgf-Live-Size (WS-Cat-Ix) to CLF-In-Size.
093600     move 1 to CLF-Function.
093700     call "clfmtutl" using CL-Format-Linkage.
093800     move WS-Lgf-Live-Count (WS-Cat-Ix) to WS-Edit-Count.
093900     move spaces to WS-Print-Line.
094000     string WS-Cat-Ref-Name (WS-Cat-Ix) delimited by space
094100             " - " delimited by size
094200             WS-Edit-Count delimited by size
094300             " FILES, " delimited by size
094400             CLF-Out-Text delimited by space
094500             into WS-Print-Line (1:100).
094600     perform zz800-Write-Line thru zz800-Exit.
094700     perform dd520-Print-Lgf-Row thru dd520-Exit
094800         varying WS-Lgf-Ins-Ix from 1 by 1
094900         until WS-Lgf-Ins-Ix > WS-Lgf-Top-Loaded (WS-Cat-Ix).
095000     move spaces to WS-Print-Line.
095100     perform zz800-Write-Line thru zz800-Exit.
095200 dd510-Exit.
095300     exit.
095400*
095500 dd520-Print-Lgf-Row.
095600     move WS-Lgf-Ins-Ix to WS-Edit-Seq.
095700     move WS-LTE-Path (WS-Cat-Ix, WS-Lgf-Ins-Ix) to CLF-In-Path.
095800     move WS-Trunc-Width to CLF-In-Max-Width.
095900     move 3 to CLF-Function.
096000     call "clfmtutl" using CL-Format-Linkage.
096100     move CLF-Out-Text (1:60) to WS-Trunc-Hold.
096200     move WS-LTE-Size (WS-Cat-Ix, WS-Lgf-Ins-Ix) to CLF-In-Size.
096300     move 1 to CLF-Function.
096400     call "clfmtutl" using CL-Format-Linkage.
096500     move spaces to WS-Print-Line.
096600     string "  " delimited by size
096700             WS-Edit-Seq delimited by size
096800             "  " delimited by size
096900             WS-LTE-Name (WS-Cat-Ix, WS-Lgf-Ins-Ix) (1:30)
097000                 delimited by size
097100             "  " delimited by size
097200             WS-Trunc-Hold (1:60) delimited by size
097300             "  " delimited by size
097400             CLF-Out-Text (1:20) delimited by size
097500             into WS-Print-Line (1:130).
097600     perform zz800-Write-Line thru zz800-Exit.
097700 dd520-Exit.
097800     exit.
097900*
098000*    EXECUTABLES - ONE TABLE, PRINTED STRAIGHT FROM cc300
098100*
098200 dd600-Print-Exec-Table.
098300     move "EXECUTABLES" to WS-Title-Text.
098400     perform zz810-Print-Section-Title thru zz810-Exit.
098500     if WS-Exf-Top-Loaded = 0
098600         perform zz820-Print-None-Found thru zz820-Exit
098700         go to dd600-Exit.
098800     perform dd610-Print-Exec-Row thru dd610-Exit
098900         varying WS-Exf-Ins-Ix from 1 by 1
099000         until WS-Exf-Ins-Ix > WS-Exf-Top-Loaded.
099100     move spaces to WS-Print-Line.
099200     perform zz800-Write-Line thru zz800-Exit.
099300 dd600-Exit.
099400     exit.
099500*
099600 dd610-Print-Exec-Row.
099700     move WS-ETE-Path (WS-Exf-Ins-Ix) to CLF-In-Path.
099800     move WS-Trunc-Width to CLF-In-Max-Width.
099900     move 3 to CLF-Function.
100000     call "clfmtutl" using CL-Format-Linkage.
100100     move CLF-Out-Text (1:60) to WS-Trunc-Hold.
100200     move WS-ETE-Size (WS-Exf-Ins-Ix) to CLF-In-Size.
100300     move 1 to CLF-Function.
100400     call "clfmtutl" using CL-Format-Linkage.
100500     move WS-Exf-Ins-Ix to WS-Edit-Seq.
100600     move spaces to WS-Print-Line.
100700     string WS-Edit-Seq delimited by size
100800             "  " delimited by size
100900             WS-ETE-Name (WS-Exf-Ins-Ix) (1:30) delimited by size
101000             "  " delimited by size
101100             WS-ETE-Ext (WS-Exf-Ins-Ix) (1:10) delimited by size
101200             "  " delimited by size
101300             WS-Trunc-Hold (1:60) delimited by size
101400             "  " delimited by size
101500             CLF-Out-Text (1:20) delimited by size
101600             into WS-Print-Line (1:130).
101700     perform zz800-Write-Line thru zz800-Exit.
101800 dd610-Exit.
101900     exit.
102000*
102100 dd700-Print-Footer.
102200     move WS-Dash-Line to WS-Print-Line (1:40).
102300     perform zz800-Write-Line thru zz800-Exit.
102400     move spaces to WS-Print-Line.
102500     string "END OF REPORT - " delimited by size
102600             WS-Timestamp-Display delimited by size
102700             into WS-Print-Line (1:50).
102800     perform zz800-Write-Line thru zz800-Exit.
102900 dd700-Exit.
103000     exit.
103100*
103200 zz800-Write-Line.
103300     move WS-Print-Line to CL-Report-Line.
103400     write CL-Report-Line.
103500     move spaces to WS-Print-Line.
103600 zz800-Exit.
103700     exit.
103800*
103900 zz810-Print-Section-Title.
104000     move spaces to WS-Print-Line.
104100     move WS-Title-Text to WS-Print-Line (1:40).
104200     perform zz800-Write-Line thru zz800-Exit.
104300     move WS-Dash-Line to WS-Print-Line (1:40).
104400     perform zz800-Write-Line thru zz800-Exit.
104500 zz810-Exit.
104600     exit.
104700*
104800 zz820-Print-None-Found.
104900     move spaces to WS-Print-Line.
105000     move "(NONE FOUND)" to WS-Print-Line (5:12).
105100     perform zz800-Write-Line thru zz800-Exit.
105200     move spaces to WS-Print-Line.
105300     perform zz800-Write-Line thru zz800-Exit.
105400 zz820-Exit.
105500     exit.
105600*
105700 zz830-Print-Dup-File-Total.
105800     move WS-Dff-Live-Groups to WS-Edit-Count.
105900     move WS-Dff-Total-Waste to CLF-In-Size.
106000     move 1 to CLF-Function.
106100     call "clfmtutl" using CL-Format-Linkage.
106200     move spaces to WS-Print-Line.
106300     string "CONTROL TOTAL - " delimited by size
106400             WS-Edit-Count delimited by size
106500             " LIVE GROUPS, RECLAIMABLE " delimited by size
106600             CLF-Out-Text delimited by space
106700             into WS-Print-Line (1:100).
106800     perform zz800-Write-Line thru zz800-Exit.
106900     move spaces to WS-Print-Line.
107000     perform zz800-Write-Line thru zz800-Exit.
107100 zz830-Exit.
107200     exit.
107300*
107400 zz840-Print-File-Header.
107500     move WS-Dff-Print-Count to WS-Edit-Seq.
107600     move WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix) to WS-Edit-Count.
107700     move Dfh-Group-Size to CLF-In-Size.
107800     move 1 to CLF-Function.
107900     call "clfmtutl" using CL-Format-Linkage.
108000     move CLF-Out-Text (1:12) to WS-Trunc-Hold (1:12).
108100     move Dfh-Wasted-Space to CLF-In-Size.
108200     move 1 to CLF-Function.
108300     call "clfmtutl" using CL-Format-Linkage.
108400     move spaces to WS-Print-Line.
108500     string "GROUP " delimited by size
108600             WS-Edit-Seq delimited by size
108700             " (" delimited by size
108800             WS-Edit-Count delimited by size
108900             " COPIES, " delimited by size
109000             WS-Trunc-Hold (1:12) delimited by space
109100             " EACH, RECLAIMABLE " delimited by size
109200             CLF-Out-Text delimited by space
109300             ")" delimited by size
109400             into WS-Print-Line (1:130).
109500     perform zz800-Write-Line thru zz800-Exit.
109600 zz840-Exit.
109700     exit.
109800*
109900 zz850-Print-File-Member.
110000     move Dfm-Path to CLF-In-Path.
110100     move WS-Trunc-Width to CLF-In-Max-Width.
110200     move 3 to CLF-Function.
110300     call "clfmtutl" using CL-Format-Linkage.
110400     move CLF-Out-Text (1:60) to WS-Trunc-Hold.
110500     move Dfm-Size to CLF-In-Size.
110600     move 1 to CLF-Function.
110700     call "clfmtutl" using CL-Format-Linkage.
110800     move spaces to WS-Print-Line.
110900     string "       " delimited by size
111000             WS-Trunc-Hold delimited by space
111100             "  " delimited by size
111200             CLF-Out-Text delimited by space
111300             into WS-Print-Line (1:120).
111400     perform zz800-Write-Line thru zz800-Exit.
111500 zz850-Exit.
111600     exit.
111700*
111800 zz860-Print-Dup-Fold-Total.
111900     move WS-Dgf-Live-Groups to WS-Edit-Count.
112000     move WS-Dgf-Total-Waste to CLF-In-Size.
112100     move 1 to CLF-Function.
112200     call "clfmtutl" using CL-Format-Linkage.
112300     move spaces to WS-Print-Line.
112400     string "CONTROL TOTAL - " delimited by size
112500             WS-Edit-Count delimited by size
112600             " LIVE GROUPS, RECLAIMABLE " delimited by size
112700             CLF-Out-Text delimited by space
112800             into WS-Print-Line (1:100).
112900     perform zz800-Write-Line thru zz800-Exit.
113000     move spaces to WS-Print-Line.
113100     perform zz800-Write-Line thru zz800-Exit.
113200 zz860-Exit.
113300     exit.
113400*
113500 zz870-Print-Fold-Header.
113600     move WS-Dgf-Print-Count to WS-Edit-Seq.
113700     move WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix) to WS-Edit-Count.
113800     move Dgh-Avg-Size to CLF-In-Size.
113900     move 1 to CLF-Function.
114000     call "clfmtutl" using CL-Format-Linkage.
114100     move CLF-Out-Text (1:12) to WS-Trunc-Hold (1:12).
114200     move Dgh-Wasted-Space to CLF-In-Size.
114300     move 1 to CLF-Function.
114400     call "clfmtutl" using CL-Format-Linkage.
114500     move spaces to WS-Print-Line.
114600     string "GROUP " delimited by size
114700             WS-Edit-Seq delimited by size
114800             " (" delimited by size
114900             WS-Edit-Count delimited by size
115000             " COPIES, AVG " delimited by size
115100             WS-Trunc-Hold (1:12) delimited by space
115200             ", RECLAIMABLE " delimited by size
115300             CLF-Out-Text delimited by space
115400             ")" delimited by size
115500             into WS-Print-Line (1:130).
115600     perform zz800-Write-Line thru zz800-Exit.
115700 zz870-Exit.
115800     exit.
115900*
116000 zz880-Print-Fold-Member.
116100     move Dgm-Path to CLF-In-Path.
116200     move WS-Trunc-Width to CLF-In-Max-Width.
116300     move 3 to CLF-Function.
116400     call "clfmtutl" using CL-Format-Linkage.
116500     move spaces to WS-Print-Line.
116600     string "       " delimited by size
116700             CLF-Out-Text delimited by space
116800             into WS-Print-Line (1:120).
116900     perform zz800-Write-Line thru zz800-Exit.
117000 zz880-Exit.
117100     exit.
117200*
117300 zz900-Close-Files.
117400     close PARAMETER-FILE.
117500     close REPORT-FILE.
117600 zz900-Exit.
117700     exit.
117800*
