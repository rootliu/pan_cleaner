000100*******************************************
000200*                                          *
000300*  File Name Table                        *
000400*     Files Used By The CL Cleanup Suite  *
000500*                                          *
000600*******************************************
000700* 22/10/25 vbc - Created - one name table for the whole
000800*                suite, same idea as ACAS wsnames.cob.
000900* 30/10/25 vbc - Added TOPNFIL (file-09) when the top-N
001000*                pass was split out of clanal01.
001100*
001200 01  File-Defs.
001300     02  File-Defs-A.
001400         03  File-01   pic x(48) value "INVENT.DAT".
001500*        File-01 - INVENTORY file, input to clanal01/cldup001
001600         03  File-02   pic x(48) value "CLSTATS.DAT".
001700*        File-02 - STATISTICS output of clanal01
001800         03  File-03   pic x(48) value "CLLGFIL.DAT".
001900*        File-03 - large-file work, clanal01 out, others in-out
002000         03  File-04   pic x(48) value "CLEXFIL.DAT".
002100*        File-04 - executable work, clanal01 out, others in-out
002200         03  File-05   pic x(48) value "CLDUPF.DAT".
002300*        File-05 - dup-file groups, cldup001 out, others in-out
002400         03  File-06   pic x(48) value "CLDUPD.DAT".
002500*        File-06 - dup-folder groups, cldup001 out, others i-o
002600         03  File-07   pic x(48) value "CLDELREQ.DAT".
002700*        File-07 - delete-request list, input to clcln001
002800         03  File-08   pic x(48) value "CLAUDIT.LOG".
002900*        File-08 - delete-operation audit log, clcln001 extend
003000         03  File-09   pic x(48) value "CLTOPN.DAT".
003100*        File-09 - top-N largest files, clanal01 out
003200         03  File-10   pic x(48) value "CLREPORT.PRT".
003300*        File-10 - 132-column analysis report, clrpt001 out
003400         03  File-11   pic x(48) value "CLPARAM.DAT".
003500*        File-11 - run control/parameter record, all progs i-o
003600     02  filler  redefines File-Defs-A.
003700         03  System-File-Names  pic x(48)  occurs 11.
003800     02  File-Defs-Count        binary-short value 11.
003900*
