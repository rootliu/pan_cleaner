000100*******************************************
000200*                                          *
000300*  Linkage Record For clfmtutl            *
000400*     Size / Count / Path Display         *
000500*           Formatting Routine            *
000600*                                          *
000700*******************************************
000800* 02/11/25 vbc - Created - one shared entry point for the
000900*                three display-formatting rules instead of
001000*                three separate small programs.
001100*
001200 01  CL-Format-Linkage.
001300     03  CLF-Function        pic 9.
001400         88  CLF-Fn-Format-Size    value 1.
001500         88  CLF-Fn-Format-Count   value 2.
001600         88  CLF-Fn-Truncate-Path  value 3.
001700     03  CLF-In-Size         pic 9(15).
001800     03  CLF-In-Count        pic 9(9).
001900     03  CLF-In-Path         pic x(200).
002000     03  CLF-In-Max-Width    pic 999.
002100*        zero means "use the default of 50"
002200     03  CLF-Out-Text        pic x(200).
002300     03  filler              pic x(20).
002400*
002500 01  CL-Format-In-Path-R redefines CLF-In-Path.
002600     03  CLF-In-Path-Char    pic x  occurs 200.
002700*
