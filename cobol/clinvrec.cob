000100*******************************************
000200*                                          *
000300*  Record Definition For Inventory        *
000400*           File                          *
000500*     One Entry Per File Or Folder        *
000600*     In The Account Being Analysed       *
000700*******************************************
000800*  File size 338 bytes.
000900*
001000* 21/10/25 vbc - Created.
001100* 29/10/25 vbc - Split Inv-Ext out of Inv-Name rather than
001200*                re-deriving it every pass - cheaper for
001300*                clanal01 and cldup001 both to read it once.
001400* 06/11/25 vbc - Inv-Md5 spaces = unknown, confirmed with
001500*                Provider team, not all providers supply one.
001600*
001700 01  CL-Inventory-Record.
001800     03  Inv-Path          pic x(200).
001900*        full path, '/'-separated, starts with '/'
002000     03  Inv-Name          pic x(80).
002100*        base name - last path component
002200     03  Inv-Size          pic 9(15).
002300*        size in bytes, zero for folders
002400     03  Inv-Dir-Flag      pic x.
002500*        'D' = folder, 'F' = regular file
002600         88  Inv-Is-Folder       value "D".
002700         88  Inv-Is-File         value "F".
002800     03  Inv-Md5           pic x(32).
002900*        content checksum (hex), spaces if unknown/folder
003000     03  Inv-Ext           pic x(10).
003100*        lower-case extension, no dot, blank if none/folder
003200*
003300 01  CL-Inventory-Key-Record redefines CL-Inventory-Record.
003400     03  Invk-Path         pic x(200).
003500     03  filler            pic x(138).
003600*
