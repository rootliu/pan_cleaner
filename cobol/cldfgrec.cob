000100*******************************************
000200*                                          *
000300*  Record Definitions For Duplicate-      *
000400*           File Groups File              *
000500*     Header Record Followed By Its       *
000600*     Member Detail Records               *
000700*******************************************
000800*  Records are 329 bytes, Rec-Type tells header from member.
000900*
001000* 25/10/25 vbc - Created - header/detail pair modelled on the
001100*                ACAS payroll header/transaction copybooks,
001200*                member count is unbounded so occurs will
001300*                not do.
001400* 21/11/25 vbc - Dfm-Live added to the member record for
001500*                RESULT INVALIDATION.
001600*
001700 01  CL-Dup-File-Hdr-Record.
001800     03  Dfh-Rec-Type      pic x.
001900         88  Dfh-Is-Header       value "H".
002000     03  Dfh-Group-Hash    pic x(32).
002100     03  Dfh-Group-Size    pic 9(15).
002200     03  Dfh-Group-Count   pic 9(5).
002300     03  Dfh-Wasted-Space  pic 9(15).
002400     03  filler            pic x(261).
002500*
002600 01  CL-Dup-File-Mbr-Record.
002700     03  Dfm-Rec-Type      pic x.
002800         88  Dfm-Is-Member       value "M".
002900     03  Dfm-Group-Hash    pic x(32).
003000     03  Dfm-Path          pic x(200).
003100     03  Dfm-Name          pic x(80).
003200     03  Dfm-Size          pic 9(15).
003300     03  Dfm-Live          pic x.
003400         88  Dfm-Is-Live         value "Y".
003500         88  Dfm-Is-Deleted      value "N".
003600*
