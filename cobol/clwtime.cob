000100*******************************************
000200*                                          *
000300*  Working Storage - Run Date And         *
000400*           Time Block                    *
000500*     Common To All CL Cleanup Programs   *
000600*                                          *
000700*******************************************
000800* 29/10/25 vbc - Created - lifted out of pyrgstr's inline
000900*                date fields so every program stamps reports
001000*                and logs the same way.
001100* 28/11/25 vbc - Added WS-Accept-Date/Time-Raw - ACCEPT FROM
001200*                DATE only returns a 2-digit year, so every
001300*                program windows it into WS-CDT-CC itself
001400*                (under 50 is 20xx, else 19xx).
001500*
001600 01  WS-Accept-Date-Raw.
001700     03  WS-AD-YY          pic 99.
001800     03  WS-AD-MM          pic 99.
001900     03  WS-AD-DD          pic 99.
002000*
002100 01  WS-Accept-Time-Raw.
002200     03  WS-AT-HH          pic 99.
002300     03  WS-AT-MN          pic 99.
002400     03  WS-AT-SS          pic 99.
002500     03  WS-AT-HS          pic 99.
002600*
002700 01  WS-Current-Date-Time.
002800     03  WS-CDT-Date.
002900         05  WS-CDT-CC     pic 99.
003000         05  WS-CDT-YY     pic 99.
003100         05  WS-CDT-MM     pic 99.
003200         05  WS-CDT-DD     pic 99.
003300     03  WS-CDT-Time.
003400         05  WS-CDT-HH     pic 99.
003500         05  WS-CDT-MN     pic 99.
003600         05  WS-CDT-SS     pic 99.
003700         05  WS-CDT-HS     pic 99.
003800*
003900 01  WS-Timestamp-Display     pic x(19).
004000*    built as ccyy-mm-dd hh:mm:ss for the audit log
004100*
004200 01  WS-Date-Work.
004300     03  WS-DW-Date-Num       pic 9(8).
004400     03  WS-DW-Date-Num-R redefines WS-DW-Date-Num.
004500         05  WS-DW-CCYY       pic 9(4).
004600         05  WS-DW-MM         pic 99.
004700         05  WS-DW-DD         pic 99.
004800*
