000100*******************************************
000200*                                          *
000300*  Record Definition For Executable       *
000400*           Work File                     *
000500*     One Entry Per File In The           *
000600*     "executable" Category               *
000700*******************************************
000800*  File size 310 bytes.
000900*
001000* 24/10/25 vbc - Created.
001100* 20/11/25 vbc - Exf-Live flag added for RESULT INVALIDATION,
001200*                same reasoning as Lgf-Live in cllgfrec.cob.
001300*
001400 01  CL-Executable-Record.
001500     03  Exf-Path          pic x(200).
001600     03  Exf-Name          pic x(80).
001700     03  Exf-Size          pic 9(15).
001800     03  Exf-Ext           pic x(10).
001900     03  Exf-Live          pic x.
002000         88  Exf-Is-Live         value "Y".
002100         88  Exf-Is-Deleted      value "N".
002200     03  filler            pic x(8).
002300*
