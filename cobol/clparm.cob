000100*******************************************
000200*                                          *
000300*  Record Definition For CL Control       *
000400*           Parameter File                *
000500*     Uses RRN = 1                        *
000600*                                          *
000700*  One record per account / drive being   *
000800*  analysed - holds the figures that stay *
000900*  fixed for a whole analysis run.        *
001000*******************************************
001100*  File size 300 bytes padded to 512 by filler.
001200*
001300* 23/10/25 vbc - Created.
001400* 05/11/25 vbc - Added CL-PR-Topn-Count, default 50.
001500* 18/11/25 vbc - Added CL-PR-Last-Updated for RESULT
001600*                INVALIDATION to stamp on rewrite.
001700* 24/11/25 vbc - Added CL-PR-Clean-Mode and CL-PR-Keep-
001800*                First-Group - the File Cleaner run can
001900*                either work a DELETE REQUEST list (mode
002000*                D) or keep only the first member of one
002100*                named duplicate-file group (mode K).
002200* 05/12/25 vbc - Added CL-PR-LU-Stamp redefines, so RESULT
002300*                INVALIDATION can test/set the last-updated
002400*                stamp as one 14-digit number.
002500*
002600 01  CL-Parameter-Record.
002700     03  CL-PR-Block.
002800         05  CL-PR-Provider-Name    pic x(20).
002900*        CL-PR-Provider-Name - drive/account provider label
003000         05  CL-PR-User-Name        pic x(40).
003100         05  CL-PR-Large-File-Threshold
003200                                    pic 9(15)  comp-3.
003300*        def 104857600 (100 MB)
003400         05  CL-PR-Topn-Count       binary-short unsigned.
003500*        def 50
003600         05  CL-PR-Dup-File-Cap     binary-short unsigned.
003700*        def 100 - report section row cap
003800         05  CL-PR-Dup-Fold-Cap     binary-short unsigned.
003900*        def 50  - report section row cap
004000         05  CL-PR-Large-File-Cap   binary-short unsigned.
004100*        def 50  - per-category report row cap
004200         05  CL-PR-Exec-Cap         binary-short unsigned.
004300*        def 100 - report section row cap
004400         05  CL-PR-Page-Width       pic 999.
004500*        def 132
004600         05  CL-PR-Page-Lines       pic 99.
004700*        def 58
004800         05  CL-PR-Trunc-Width      pic 999.
004900*        def 050 - truncate-path max display width
005000         05  CL-PR-Last-Updated.
005100             07  CL-PR-LU-Date      pic 9(8).
005200*            ccyymmdd, zero if never invalidated
005300             07  CL-PR-LU-Time      pic 9(6).
005400*            hhmmss
005500         05  CL-PR-LU-Stamp redefines CL-PR-Last-Updated
005600                                    pic 9(14).
005700*            whole stamp as one number - zero test for
005800*            "never invalidated" without two field compares
005900         05  CL-PR-Clean-Mode       pic x.
006000             88  CL-PR-Mode-Delete-List  value "D".
006100             88  CL-PR-Mode-Keep-First   value "K".
006200         05  CL-PR-Keep-First-Group pic x(32).
006300*            GROUP-HASH of the one group to thin, mode K only
006400     03  filler                     pic x(179).
006500*
