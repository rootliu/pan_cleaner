000100*******************************************
000200*                                          *
000300*  Record Definition For Delete-          *
000400*           Request File                 *
000500*     One Entry Per Path To Be Deleted   *
000600*     Supplied By The Calling Account    *
000700*******************************************
000800*  File size 210 bytes.
000900*
001000* 27/10/25 vbc - Created.
001100*
001200 01  CL-Delete-Request-Record.
001300     03  Delq-Path         pic x(200).
001400     03  filler            pic x(10).
001500*
