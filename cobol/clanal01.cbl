000100*******************************************************
000200*                                                      *
000300*            File Analyzer - Main Program             *
000400*     Reads The Inventory File, Builds Category,      *
000500*     Large-File, Executable And Top-N Results        *
000600*                                                      *
000700*******************************************************
000800*
000900 identification          division.
001000*
001100 program-id.             clanal01.
001200 author.                 V B Coen.
001300 installation.           Applewood Computers.
001400 date-written.           18/10/82.
001500 date-compiled.
001600 security.               Confidential - Applewood Computers.
001700*
001800*****************************************************
001900*                   Change  Log                     *
002000*****************************************************
002100* 18/10/82 vbc - Created - first run of the Cloud-
002200*                Drive analysis job, one pass over
002300*                the inventory building the category
002400*                totals only.
002500* 02/11/82 vbc - Added Large-File and Executable
002600*                work files, previously only a total
002700*                was kept.
002800* 24/02/83 vbc - Top-N largest-file table added, split
002900*                out of the Large-File test since a
003000*                large file is not always one of the
003100*                biggest N overall.
003200* 19/02/86 vbc - Parameter-File read added for the
003300*                threshold and Top-N limit instead of
003400*                the fixed values used up to now.
003500* 11/01/99 vbc - Y2K review: no date fields held or
003600*                processed in this program, no changes
003700*                required, signed off vbc.
003800* 29/10/25 vbc - Adopted into the CL Cleanup suite.
003900* 07/11/25 vbc - Folder entries no longer run through
004000*                bb100 category test - folders have
004100*                no extension, was always falling into
004200*                "other" needlessly.
004300* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
004400*                version banner in Working-Storage, shop
004500*                habit dropped when this suite was first
004600*                adopted - restored to match the rest of
004700*                the Applewood programs.
004800*
004900 environment             division.
005000 copy clenv.cob.
005100 input-output            section.
005200 file-control.
005300     select  INVENTORY-FILE  assign  INVENTFIL
005400             organization  is  sequential
005500             file status   is  WS-Inv-Status.
005600*
005700     select  PARAMETER-FILE  assign  CLPARMFIL
005800             organization  is  relative
005900             access mode   is  random
006000             relative key  is  WS-Parm-RRN
006100             file status   is  WS-Parm-Status.
006200*
006300     select  STATISTICS-FILE  assign  CLSTATFIL
006400             organization  is  sequential
006500             file status   is  WS-Stat-Status.
006600*
006700     select  LARGE-FILE-FILE  assign  CLLGFIL
006800             organization  is  sequential
006900             file status   is  WS-Lgf-Status.
007000*
007100     select  EXEC-FILE-FILE   assign  CLEXFIL
007200             organization  is  sequential
007300             file status   is  WS-Exf-Status.
007400*
007500     select  TOPN-FILE        assign  CLTOPNFIL
007600             organization  is  sequential
007700             file status   is  WS-Topn-Status.
007800*
007900 data                    division.
008000 file                    section.
008100*
008200 fd  INVENTORY-FILE.
008300 copy clinvrec.cob.
008400*
008500 fd  PARAMETER-FILE.
008600 copy clparm.cob.
008700*
008800 fd  STATISTICS-FILE.
008900 copy clstrec.cob.
009000*
009100 fd  LARGE-FILE-FILE.
009200 copy cllgfrec.cob.
009300*
009400 fd  EXEC-FILE-FILE.
009500 copy clexrec.cob.
009600*
009700 fd  TOPN-FILE.
009800 copy cltopnrec.cob.
009900*
010000 working-storage section.
010100 77  Prog-Name           pic x(17) value "CLANAL01 (1.0.00)".
010200 copy wsclcat.cob.
010300*
010400 01  WS-File-Status-Area.
010500     03  WS-Inv-Status       pic xx.
010600     03  WS-Parm-Status      pic xx.
010700     03  WS-Stat-Status      pic xx.
010800     03  WS-Lgf-Status       pic xx.
010900     03  WS-Exf-Status       pic xx.
011000     03  WS-Topn-Status      pic xx.
011100     03  WS-Parm-RRN         pic 9     comp.
011200     03  filler              pic x(10).
011300*
011400 01  WS-Eof-Area.
011500     03  WS-Eof-Sw           pic x.
011600         88  WS-End-Of-Inventory  value "Y".
011700     03  filler              pic x(9).
011800*
011900 01  WS-Totals.
012000     03  WS-Tot-Files        pic s9(9)   comp.
012100     03  WS-Tot-Folders      pic s9(9)   comp.
012200     03  WS-Tot-Size         pic s9(15)  comp.
012300     03  WS-Cat-Count-Tab    pic s9(9)   comp  occurs 8.
012400     03  WS-Cat-Size-Tab     pic s9(15)  comp  occurs 8.
012500     03  WS-Large-Count      pic s9(9)   comp.
012600     03  WS-Large-Size       pic s9(15)  comp.
012700     03  WS-Large-Threshold  pic 9(15)   comp.
012800     03  WS-Exec-Count       pic s9(9)   comp.
012900     03  WS-Exec-Size        pic s9(15)  comp.
013000     03  filler              pic x(20).
013100*
013200 01  WS-Category-Match-Area.
013300     03  WS-Cat-Match-Ix     pic s9(4)  comp.
013400     03  WS-Cur-Cat-Name     pic x(12).
013500     03  WS-Cat-Found        pic x.
013600         88  WS-Cat-Was-Found      value "Y".
013700     03  WS-Ext-Value        pic x(4).
013800     03  WS-Dot-Pos          pic s9(4)  comp.
013900     03  WS-Scan-Ix          pic s9(4)  comp.
014000     03  WS-Ext-Len          pic s9(4)  comp.
014100     03  filler              pic x(10).
014200*
014300 01  WS-Topn-Control.
014400     03  WS-Topn-Loaded      pic s9(4)  comp.
014500     03  WS-Topn-Limit       pic s9(4)  comp.
014600     03  WS-Topn-Ins-Ix      pic s9(4)  comp.
014700     03  filler              pic x(10).
014800*
014900 01  WS-Topn-Table.
015000     03  WS-Topn-Entry  occurs 500 indexed by WS-Topn-Ix.
015100         05  WS-Topn-Path    pic x(200).
015200         05  WS-Topn-Name    pic x(80).
015300         05  WS-Topn-Size    pic 9(15).
015400 01  WS-Topn-Table-R redefines WS-Topn-Table.
015500     03  WS-Topn-Entry-R occurs 500.
015600         05  WS-Topn-Key     pic x(200).
015700         05  filler          pic x(95).
015800*
015900 01  WS-Swap-Area.
016000     03  WS-Swap-Path        pic x(200).
016100     03  WS-Swap-Name        pic x(80).
016200     03  WS-Swap-Size        pic 9(15).
016300     03  filler              pic x(5).
016400*
016500 procedure division.
016600*
016700 aa000-Main.
016800     perform  aa010-Open-Files thru aa010-Exit.
016900     perform  aa015-Read-Parameters thru aa015-Exit.
017000     perform  zz090-Init-Totals thru zz090-Exit.
017100     move     "N"  to  WS-Eof-Sw.
017200     perform  aa050-Read-Inventory thru aa050-Exit
017300              until WS-End-Of-Inventory.
017400     perform  zz800-Write-Statistics thru zz800-Exit.
017500     perform  zz830-Write-Topn thru zz830-Exit.
017600     perform  zz900-Close-Files thru zz900-Exit.
017700     stop     run.
017800*
017900 aa010-Open-Files.
018000     open     input   INVENTORY-FILE.
018100     if       WS-Inv-Status not = "00"
018200              display  "CLANAL01 - CANNOT OPEN INVENTORY"
018300              stop     run.
018400     open     input   PARAMETER-FILE.
018500     open     output  STATISTICS-FILE.
018600     open     output  LARGE-FILE-FILE.
018700     open     output  EXEC-FILE-FILE.
018800     open     output  TOPN-FILE.
018900*
019000 aa010-Exit.
019100     exit.
019200*
019300 aa015-Read-Parameters.
019400     move     104857600  to  WS-Large-Threshold.
019500     move     50         to  WS-Topn-Limit.
019600     move     1          to  WS-Parm-RRN.
019700     read     PARAMETER-FILE
019800              invalid key
019900                   display  "CLANAL01 - DEFAULT PARAMETERS".
020000     if       WS-Parm-Status = "00"
020100              move  CL-PR-Large-File-Threshold
020200                       to  WS-Large-Threshold
020300              move  CL-PR-Topn-Count  to  WS-Topn-Limit.
020400*
020500 aa015-Exit.
020600     exit.
020700*
020800 zz090-Init-Totals.
020900     move     zero  to  WS-Tot-Files   WS-Tot-Folders
021000                         WS-Tot-Size   WS-Large-Count
021100                         WS-Large-Size WS-Exec-Count
021200                         WS-Exec-Size  WS-Topn-Loaded.
021300     perform  zz091-Zero-Cat-Row thru zz091-Exit
021400              varying WS-Cat-Ix from 1 by 1
021500              until WS-Cat-Ix > 8.
021600*
021700 zz090-Exit.
021800     exit.
021900*
022000 zz091-Zero-Cat-Row.
022100     move     zero  to  WS-Cat-Count-Tab (WS-Cat-Ix).
022200     move     zero  to  WS-Cat-Size-Tab (WS-Cat-Ix).
022300*
022400 zz091-Exit.
022500     exit.
022600*
022700 aa050-Read-Inventory.
022800     read     INVENTORY-FILE
022900              at end
023000                   move  "Y"  to  WS-Eof-Sw
023100              not at end
023200                   perform  bb000-Process-Entry thru
023300                            bb000-Exit.
023400*
023500 aa050-Exit.
023600     exit.
023700*
023800 bb000-Process-Entry.
023900     if       Inv-Is-Folder
024000              add   1  to  WS-Tot-Folders
024100              add   Inv-Size  to  WS-Tot-Size
024200     else
024300              add   1  to  WS-Tot-Files
024400              add   Inv-Size  to  WS-Tot-Size
024500              perform  bb100-Categorise-File thru
024600                       bb100-Exit
024700              perform  bb200-Accumulate-Category thru
024800                       bb200-Exit
024900              perform  bb300-Large-File-Test thru
025000                       bb300-Exit
025100              perform  bb400-Executable-Test thru
025200                       bb400-Exit
025300              perform  bb500-Topn-Test thru
025400                       bb500-Exit.
025500*
025600 bb000-Exit.
025700     exit.
025800*
025900 bb100-Categorise-File.
026000     move     spaces  to  WS-Ext-Value.
026100     if       Inv-Ext not = spaces
026200              move  Inv-Ext (1:4)  to  WS-Ext-Value
026300     else
026400       if     Inv-Name not = spaces
026500              perform  cc600-Derive-Extension thru
026600                       cc600-Exit.
026700     inspect  WS-Ext-Value converting
026800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
026900              "abcdefghijklmnopqrstuvwxyz".
027000     move     "N"  to  WS-Cat-Found.
027100     move     8    to  WS-Cat-Match-Ix.
027200     if       WS-Ext-Value not = spaces
027300              perform  cc610-Cat-Search thru cc610-Exit
027400                       varying WS-Cat-Ix from 1 by 1
027500                       until WS-Cat-Ix > 7
027600                       or WS-Cat-Was-Found.
027700     move     WS-Cat-Ref-Name (WS-Cat-Match-Ix)
027800                 to  WS-Cur-Cat-Name.
027900*
028000 bb100-Exit.
028100     exit.
028200*
028300 cc600-Derive-Extension.
028400     move     zero  to  WS-Dot-Pos.
028500     perform  cc605-Dot-Scan thru cc605-Exit
028600              varying WS-Scan-Ix from 80 by -1
028700              until WS-Scan-Ix < 1
028800              or WS-Dot-Pos not = zero.
028900     if       WS-Dot-Pos = zero or WS-Dot-Pos = 80
029000              move  spaces  to  WS-Ext-Value
029100     else
029200              compute  WS-Ext-Len = 80 - WS-Dot-Pos
029300              if       WS-Ext-Len > 4
029400                       move  4  to  WS-Ext-Len
029500              move     Inv-Name (WS-Dot-Pos + 1 :
029600                          WS-Ext-Len)
029700                          to  WS-Ext-Value (1 : WS-Ext-Len).
029800*
029900 cc600-Exit.
030000     exit.
030100*
030200 cc605-Dot-Scan.
030300     if       Inv-Name (WS-Scan-Ix : 1) = "."
030400              move  WS-Scan-Ix  to  WS-Dot-Pos.
030500*
030600 cc605-Exit.
030700     exit.
030800*
030900 cc610-Cat-Search.
031000     perform  cc615-Ext-Search thru cc615-Exit
031100              varying WS-Ext-Ix from 1 by 1
031200              until WS-Ext-Ix > 15
031300              or WS-Cat-Was-Found.
031400*
031500 cc610-Exit.
031600     exit.
031700*
031800 cc615-Ext-Search.
031900     if       WS-Cat-Ref-Ext (WS-Cat-Ix, WS-Ext-Ix)
032000                    not = spaces
032100       and    WS-Cat-Ref-Ext (WS-Cat-Ix, WS-Ext-Ix)
032200                    = WS-Ext-Value
032300              move  WS-Cat-Ix  to  WS-Cat-Match-Ix
032400              move  "Y"        to  WS-Cat-Found.
032500*
032600 cc615-Exit.
032700     exit.
032800*
032900 bb200-Accumulate-Category.
033000     add      1  to  WS-Cat-Count-Tab (WS-Cat-Match-Ix).
033100     add      Inv-Size  to
033200              WS-Cat-Size-Tab (WS-Cat-Match-Ix).
033300*
033400 bb200-Exit.
033500     exit.
033600*
033700 bb300-Large-File-Test.
033800     if       Inv-Size not < WS-Large-Threshold
033900              add   1  to  WS-Large-Count
034000              add   Inv-Size  to  WS-Large-Size
034100              move  Inv-Path  to  Lgf-Path
034200              move  Inv-Name  to  Lgf-Name
034300              move  Inv-Size  to  Lgf-Size
034400              move  WS-Cur-Cat-Name  to  Lgf-Cat-Name
034500              move  "Y"  to  Lgf-Live
034600              write CL-Large-File-Record
034700              if    WS-Lgf-Status not = "00"
034800                    display "CLANAL01 - LARGEFIL WRITE ERR".
034900*
035000 bb300-Exit.
035100     exit.
035200*
035300 bb400-Executable-Test.
035400     if       WS-Cur-Cat-Name = "executable"
035500              add   1  to  WS-Exec-Count
035600              add   Inv-Size  to  WS-Exec-Size
035700              move  Inv-Path  to  Exf-Path
035800              move  Inv-Name  to  Exf-Name
035900              move  Inv-Size  to  Exf-Size
036000              move  Inv-Ext   to  Exf-Ext
036100              move  "Y"  to  Exf-Live
036200              write CL-Executable-Record
036300              if    WS-Exf-Status not = "00"
036400                    display "CLANAL01 - EXECFILE WRITE ERR".
036500*
036600 bb400-Exit.
036700     exit.
036800*
036900 bb500-Topn-Test.
037000     if       WS-Topn-Loaded < WS-Topn-Limit
037100              add    1  to  WS-Topn-Loaded
037200              move   Inv-Path  to
037300                         WS-Topn-Path (WS-Topn-Loaded)
037400              move   Inv-Name  to
037500                         WS-Topn-Name (WS-Topn-Loaded)
037600              move   Inv-Size  to
037700                         WS-Topn-Size (WS-Topn-Loaded)
037800              perform cc400-Insert-Descending thru
037900                      cc400-Exit
038000     else
038100       if     Inv-Size > WS-Topn-Size (WS-Topn-Loaded)
038200              move   Inv-Path  to
038300                         WS-Topn-Path (WS-Topn-Loaded)
038400              move   Inv-Name  to
038500                         WS-Topn-Name (WS-Topn-Loaded)
038600              move   Inv-Size  to
038700                         WS-Topn-Size (WS-Topn-Loaded)
038800              perform cc400-Insert-Descending thru
038900                      cc400-Exit.
039000*
039100 bb500-Exit.
039200     exit.
039300*
039400 cc400-Insert-Descending.
039500     move     WS-Topn-Loaded  to  WS-Topn-Ins-Ix.
039600*
039700 cc405-Bubble-Loop.
039800     if       WS-Topn-Ins-Ix > 1
039900       and    WS-Topn-Size (WS-Topn-Ins-Ix) >
040000              WS-Topn-Size (WS-Topn-Ins-Ix - 1)
040100              perform  cc410-Swap-Topn thru
040200                       cc410-Exit
040300              subtract 1 from WS-Topn-Ins-Ix
040400              go to  cc405-Bubble-Loop.
040500*
040600 cc400-Exit.
040700     exit.
040800*
040900 cc410-Swap-Topn.
041000     move     WS-Topn-Path (WS-Topn-Ins-Ix)
041100                 to  WS-Swap-Path.
041200     move     WS-Topn-Name (WS-Topn-Ins-Ix)
041300                 to  WS-Swap-Name.
041400     move     WS-Topn-Size (WS-Topn-Ins-Ix)
041500                 to  WS-Swap-Size.
041600     move     WS-Topn-Path (WS-Topn-Ins-Ix - 1)
041700                 to  WS-Topn-Path (WS-Topn-Ins-Ix).
041800     move     WS-Topn-Name (WS-Topn-Ins-Ix - 1)
041900                 to  WS-Topn-Name (WS-Topn-Ins-Ix).
042000     move     WS-Topn-Size (WS-Topn-Ins-Ix - 1)
042100                 to  WS-Topn-Size (WS-Topn-Ins-Ix).
042200     move     WS-Swap-Path
042300                 to  WS-Topn-Path (WS-Topn-Ins-Ix - 1).
042400     move     WS-Swap-Name
042500                 to  WS-Topn-Name (WS-Topn-Ins-Ix - 1).
042600     move     WS-Swap-Size
042700                 to  WS-Topn-Size (WS-Topn-Ins-Ix - 1).
042800*
042900 cc410-Exit.
043000     exit.
043100*
043200 zz800-Write-Statistics.
043300     move     WS-Tot-Files    to  Stat-Total-Files.
043400     move     WS-Tot-Folders  to  Stat-Total-Folders.
043500     move     WS-Tot-Size     to  Stat-Total-Size.
043600     perform  zz810-Move-Cat-Row thru zz810-Exit
043700              varying WS-Cat-Ix from 1 by 1
043800              until WS-Cat-Ix > 8.
043900     move     WS-Large-Count  to  Stat-Large-File-Count.
044000     move     WS-Large-Size   to  Stat-Large-File-Size.
044100     move     WS-Exec-Count   to  Stat-Exec-Count.
044200     move     WS-Exec-Size    to  Stat-Exec-Size.
044300     write    CL-Statistics-Record.
044400     if       WS-Stat-Status not = "00"
044500              display "CLANAL01 - STATISTICS WRITE ERR".
044600*
044700 zz800-Exit.
044800     exit.
044900*
045000 zz810-Move-Cat-Row.
045100     move     WS-Cat-Ref-Name (WS-Cat-Ix)
045200                 to  Stat-Cat-Name (WS-Cat-Ix).
045300     move     WS-Cat-Count-Tab (WS-Cat-Ix)
045400                 to  Stat-Cat-Count (WS-Cat-Ix).
045500     move     WS-Cat-Size-Tab (WS-Cat-Ix)
045600                 to  Stat-Cat-Size (WS-Cat-Ix).
045700*
045800 zz810-Exit.
045900     exit.
046000*
046100 zz830-Write-Topn.
046200     perform  zz831-Write-Topn-Row thru zz831-Exit
046300              varying WS-Topn-Ix from 1 by 1
046400              until WS-Topn-Ix > WS-Topn-Loaded.
046500*
046600 zz830-Exit.
046700     exit.
046800*
046900 zz831-Write-Topn-Row.
047000     move     WS-Topn-Ix  to  Topn-Rank.
047100     move     WS-Topn-Path (WS-Topn-Ix)  to  Topn-Path.
047200     move     WS-Topn-Name (WS-Topn-Ix)  to  Topn-Name.
047300     move     WS-Topn-Size (WS-Topn-Ix)  to  Topn-Size.
047400     write    CL-TopN-Record.
047500     if       WS-Topn-Status not = "00"
047600              display "CLANAL01 - TOPN WRITE ERROR".
047700*
047800 zz831-Exit.
047900     exit.
048000*
048100 zz900-Close-Files.
048200     close    INVENTORY-FILE   PARAMETER-FILE
048300              STATISTICS-FILE  LARGE-FILE-FILE
048400              EXEC-FILE-FILE   TOPN-FILE.
048500*
048600 zz900-Exit.
048700     exit.
048800*
