000100*******************************************
000200*                                          *
000300*  Working Storage - File Category        *
000400*     Extension Reference Table           *
000500*     Shared By clanal01 And clrpt001     *
000600*                                          *
000700*******************************************
000800* 23/10/25 vbc - Created - one copy of the extension list so
000900*                clanal01 and clrpt001 cannot drift apart.
001000* 02/11/25 vbc - Provider confirmed "other" covers blank and
001100*                unrecognised extensions - row 8, catch-all,
001200*                no extensions held for it, bb100 falls
001300*                through to "other" when no row matches.
001400* 09/11/25 vbc - Packed as VALUE literals like the wspystax
001500*                rate tables, rather than loaded at run time
001600*                - the list does not change between runs.
001700*
001800 01  WS-Cat-Ref-Table.
001900     03  filler  pic x(35)  value
002000         "video     mp4 mkv avi mov wmv flv w".
002100     03  filler  pic x(35)  value
002200         "ebmrm  rmvbm4v 3gp                 ".
002300     03  filler  pic x(35)  value
002400         "image     jpg jpegpng gif bmp webps".
002500     03  filler  pic x(35)  value
002600         "vg ico tiffpsd raw                 ".
002700     03  filler  pic x(35)  value
002800         "audio     mp3 wav flacaac m4a ogg w".
002900     03  filler  pic x(35)  value
003000         "ma ape alac                        ".
003100     03  filler  pic x(35)  value
003200         "document  pdf doc docxxls xlsxppt p".
003300     03  filler  pic x(35)  value
003400         "ptxtxt md  rtf odt ods odp         ".
003500     03  filler  pic x(35)  value
003600         "archive   zip rar 7z  tar gz  bz2 x".
003700     03  filler  pic x(35)  value
003800         "z  cab                             ".
003900     03  filler  pic x(35)  value
004000         "executableexe msi apk ipa dmg deb r".
004100     03  filler  pic x(35)  value
004200         "pm pkg bat cmd sh  app             ".
004300     03  filler  pic x(35)  value
004400         "disk_imageiso img vmdkvdi vhd bin c".
004500     03  filler  pic x(35)  value
004600         "ue                                 ".
004700     03  filler  pic x(35)  value
004800         "other                              ".
004900     03  filler  pic x(35)  value
005000         "                                   ".
005100*
005200 01  WS-Cat-Ref-Table-R redefines WS-Cat-Ref-Table.
005300     03  WS-Cat-Ref-Row  occurs 8 indexed by WS-Cat-Ix.
005400         05  WS-Cat-Ref-Name   pic x(10).
005500         05  WS-Cat-Ref-Ext    pic x(4)
005600                                occurs 15 indexed by WS-Ext-Ix.
005700*
005800 01  WS-Cat-Ref-Count        binary-short value 8.
005900*
