000100*******************************************************
000200*                                                      *
000300*          Result Invalidation - Main Program          *
000400*     Strips Deleted Paths Out Of The Saved            *
000500*     Duplicate/Large-File/Executable Results          *
000600*                                                      *
000700*******************************************************
000800*
000900 identification          division.
001000*
001100 program-id.             clinv901.
001200 author.                 V B Coen.
001300 installation.           Applewood Computers.
001400 date-written.           26/11/82.
001500 date-compiled.
001600 security.               Confidential - Applewood Computers.
001700*
001800*****************************************************
001900*                   Change  Log                     *
002000*****************************************************
002100* 26/11/82 vbc - Created - strips deleted members
002200*                out of the saved duplicate/large-
002300*                file/executable results once the
002400*                File Cleaner has run, so a re-print
002500*                never shows a path that is gone.
002600* 19/02/86 vbc - Group headers carry no live/dead
002700*                byte of their own - a group left
002800*                with fewer than 2 live members is
002900*                simply left with its recomputed
003000*                count below 2, clrpt001 skips it on
003100*                the strength of that count alone.
003200* 11/01/99 vbc - Y2K review: last-updated stamp now
003300*                windows the 2-digit ACCEPT FROM DATE
003400*                year instead of a hard-coded 19,
003500*                signed off vbc.
003600* 05/11/25 vbc - Adopted into the CL Cleanup suite.
003700* 18/11/25 vbc - Loads every DELETED entry CLAUDIT.LOG
003800*                has ever held, not only the latest
003900*                run's - re-applying an old deletion a
004000*                second time is harmless.
004100* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
004200*                version banner in Working-Storage, shop
004300*                habit dropped when this suite was first
004400*                adopted - restored to match the rest of
004500*                the Applewood programs.
004600*
004700 environment             division.
004800 copy clenv.cob.
004900 input-output            section.
005000 file-control.
005100     select  AUDIT-LOG-FILE  assign  CLAUDITFIL
005200             organization  is  sequential
005300             file status   is  WS-Aud-Status.
005400*
005500     select  PARAMETER-FILE  assign  CLPARMFIL
005600             organization  is  relative
005700             access mode   is  random
005800             relative key  is  WS-Parm-RRN
005900             file status   is  WS-Parm-Status.
006000*
006100     select  DUP-FILE-FILE   assign  CLDUPFFIL
006200             organization  is  sequential
006300             file status   is  WS-Dff-Status.
006400*
006500     select  DUP-FOLDER-FILE assign  CLDUPDFIL
006600             organization  is  sequential
006700             file status   is  WS-Dgf-Status.
006800*
006900     select  LARGE-FILE-FILE assign  CLLGFIL
007000             organization  is  sequential
007100             file status   is  WS-Lgf-Status.
007200*
007300     select  EXEC-FILE-FILE  assign  CLEXFIL
007400             organization  is  sequential
007500             file status   is  WS-Exf-Status.
007600*
007700 data                    division.
007800 file                    section.
007900*
008000 fd  AUDIT-LOG-FILE.
008100 copy claudrec.cob.
008200*
008300 fd  PARAMETER-FILE.
008400 copy clparm.cob.
008500*
008600 fd  DUP-FILE-FILE.
008700 copy cldfgrec.cob.
008800*
008900 fd  DUP-FOLDER-FILE.
009000 copy cldgfrec.cob.
009100*
009200 fd  LARGE-FILE-FILE.
009300 copy cllgfrec.cob.
009400*
009500 fd  EXEC-FILE-FILE.
009600 copy clexrec.cob.
009700*
009800 working-storage section.
009900 77  Prog-Name           pic x(17) value "CLINV901 (1.0.00)".
010000     copy clwtime.cob.
010100*
010200 01  WS-File-Status-Block.
010300     03  WS-Aud-Status          pic xx.
010400         88  WS-Aud-Ok                value "00".
010500         88  WS-Aud-Eof               value "10".
010600         88  WS-Aud-Not-Found         value "35".
010700     03  WS-Parm-Status         pic xx.
010800     03  WS-Dff-Status          pic xx.
010900         88  WS-Dff-Ok                value "00".
011000         88  WS-Dff-Eof               value "10".
011100     03  WS-Dgf-Status          pic xx.
011200         88  WS-Dgf-Ok                value "00".
011300         88  WS-Dgf-Eof               value "10".
011400     03  WS-Lgf-Status          pic xx.
011500         88  WS-Lgf-Ok                value "00".
011600         88  WS-Lgf-Eof               value "10".
011700     03  WS-Exf-Status          pic xx.
011800         88  WS-Exf-Ok                value "00".
011900         88  WS-Exf-Eof               value "10".
012000*
012100 01  WS-Parm-Key.
012200     03  WS-Parm-RRN            pic 9(4) comp.
012300*
012400 01  WS-Eof-Switches.
012500     03  WS-Aud-Eof-Sw          pic x value "N".
012600         88  WS-End-Of-Audit          value "Y".
012700     03  WS-Dff-Eof-Sw          pic x value "N".
012800         88  WS-End-Of-Dup-File       value "Y".
012900     03  WS-Dgf-Eof-Sw          pic x value "N".
013000         88  WS-End-Of-Dup-Fold       value "Y".
013100     03  WS-Lgf-Eof-Sw          pic x value "N".
013200         88  WS-End-Of-Large-File     value "Y".
013300     03  WS-Exf-Eof-Sw          pic x value "N".
013400         88  WS-End-Of-Exec-File      value "Y".
013500*
013600*    WS-Del-Path-Tab is the whole deleted-path set read off the
013700*    audit log, tested by cc050 before every filter decision.
013800*
013900 01  WS-Deleted-Path-Area.
014000     03  WS-Del-Loaded          pic s9(4) comp value zero.
014100     03  WS-Del-Path-Tab occurs 4000 times
014200             indexed by WS-Del-Ix
014300                                pic x(200).
014400*
014500 01  WS-Test-Area.
014600     03  WS-Test-Path           pic x(200).
014700     03  WS-Scan-Ix2            pic s9(4) comp.
014800     03  WS-Found-Sw            pic x.
014900         88  WS-Path-Is-Deleted        value "Y".
015000*
015100*    WS-Grp-Live-Tab is the first-pass tally of live members per
015200*    duplicate-file/folder group, in the same order the headers
015300*    appear in the file - the second pass walks the same table
015400*    by position to rewrite each header's recomputed count.
015500*
015600 01  WS-Group-Tally-Area.
015700     03  WS-Grp-Count           pic s9(4) comp value zero.
015800     03  WS-Grp-Live-Tab occurs 500 times
015900             indexed by WS-Grp-Ix
016000                                pic s9(5) comp.
016100     03  WS-Grp-Live-Tab-R redefines WS-Grp-Live-Tab
016200             occurs 500 times   pic x(2).
016300*
016400 procedure division.
016500*
016600 aa000-Main.
016700     perform aa010-Open-Audit-And-Load thru aa010-Exit.
016800     perform bb100-Filter-Dup-File-Groups thru bb100-Exit.
016900     perform bb200-Filter-Dup-Fold-Groups thru bb200-Exit.
017000     perform bb300-Filter-Large-Files thru bb300-Exit.
017100     perform bb400-Filter-Exec-Files thru bb400-Exit.
017200     perform zz900-Rewrite-Timestamp thru zz900-Exit.
017300     stop run.
017400*
017500 aa010-Open-Audit-And-Load.
017600     open input AUDIT-LOG-FILE.
017700     if WS-Aud-Not-Found
017800         display "CLINV901 - NO AUDIT LOG, NOTHING TO APPLY"
017900         go to aa010-Exit.
018000     perform aa020-Read-Audit-Rec thru aa020-Exit
018100         until WS-End-Of-Audit.
018200     close AUDIT-LOG-FILE.
018300 aa010-Exit.
018400     exit.
018500*
018600 aa020-Read-Audit-Rec.
018700     read AUDIT-LOG-FILE
018800         at end
018900             move "Y" to WS-Aud-Eof-Sw
019000         not at end
019100             if Aud-Deleted
019200                 perform cc010-Store-Del-Path thru cc010-Exit.
019300 aa020-Exit.
019400     exit.
019500*
019600 cc010-Store-Del-Path.
019700     if WS-Del-Loaded < 4000
019800         add 1 to WS-Del-Loaded
019900         set WS-Del-Ix to WS-Del-Loaded
020000         move Aud-Del-Path to WS-Del-Path-Tab (WS-Del-Ix).
020100 cc010-Exit.
020200     exit.
020300*
020400 cc050-Test-Path-Deleted.
020500     move "N" to WS-Found-Sw.
020600     move 1 to WS-Scan-Ix2.
020700     perform cc060-Scan-Del-Path thru cc060-Exit
020800         until WS-Scan-Ix2 > WS-Del-Loaded
020900            or WS-Path-Is-Deleted.
021000 cc050-Exit.
021100     exit.
021200*
021300 cc060-Scan-Del-Path.
021400     set WS-Del-Ix to WS-Scan-Ix2.
021500     if WS-Del-Path-Tab (WS-Del-Ix) = WS-Test-Path
021600         move "Y" to WS-Found-Sw
021700     else
021800         add 1 to WS-Scan-Ix2.
021900 cc060-Exit.
022000     exit.
022100*
022200*    DUPLICATE-FILE GROUPS - TWO PASSES, TALLY THEN REWRITE
022300*
022400 bb100-Filter-Dup-File-Groups.
022500     if WS-Del-Loaded = 0
022600         go to bb100-Exit.
022700     move zero to WS-Grp-Count.
022800     open input DUP-FILE-FILE.
022900     if not WS-Dff-Ok
023000         display "CLINV901 - NO DUPLICATE-FILE RESULTS"
023100         go to bb100-Exit.
023200     perform bb110-Tally-File-Rec thru bb110-Exit
023300         until WS-End-Of-Dup-File.
023400     close DUP-FILE-FILE.
023500     move "N" to WS-Dff-Eof-Sw.
023600     move zero to WS-Grp-Count.
023700     open i-o DUP-FILE-FILE.
023800     perform bb120-Rewrite-File-Rec thru bb120-Exit
023900         until WS-End-Of-Dup-File.
024000     close DUP-FILE-FILE.
024100 bb100-Exit.
024200     exit.
024300*
024400 bb110-Tally-File-Rec.
024500     read DUP-FILE-FILE
024600         at end
024700             move "Y" to WS-Dff-Eof-Sw
024800         not at end
024900             if Dfh-Is-Header
025000                 add 1 to WS-Grp-Count
025100                 set WS-Grp-Ix to WS-Grp-Count
025200                 move zero to WS-Grp-Live-Tab (WS-Grp-Ix)
025300             else
025400                 move Dfm-Path to WS-Test-Path
025500                 perform cc050-Test-Path-Deleted thru cc050-Exit
025600                 if not WS-Path-Is-Deleted
025700                     set WS-Grp-Ix to WS-Grp-Count
025800                     add 1 to WS-Grp-Live-Tab (WS-Grp-Ix).
025900 bb110-Exit.
026000     exit.
026100*
026200 bb120-Rewrite-File-Rec.
026300     read DUP-FILE-FILE
026400         at end
026500             move "Y" to WS-Dff-Eof-Sw
026600         not at end
026700             if Dfh-Is-Header
026800                 add 1 to WS-Grp-Count
026900                 set WS-Grp-Ix to WS-Grp-Count
027000                 move WS-Grp-Live-Tab (WS-Grp-Ix)
027100                     to Dfh-Group-Count
027200                 rewrite CL-Dup-File-Hdr-Record
027300             else
027400                 move Dfm-Path to WS-Test-Path
027500                 perform cc050-Test-Path-Deleted thru cc050-Exit
027600                 if WS-Path-Is-Deleted
027700                     move "N" to Dfm-Live
027800                 else
027900                     move "Y" to Dfm-Live
028000                 rewrite CL-Dup-File-Mbr-Record.
028100 bb120-Exit.
028200     exit.
028300*
028400*    DUPLICATE-FOLDER GROUPS - SAME SHAPE AS bb100 ABOVE
028500*
028600 bb200-Filter-Dup-Fold-Groups.
028700     if WS-Del-Loaded = 0
028800         go to bb200-Exit.
028900     move zero to WS-Grp-Count.
029000     open input DUP-FOLDER-FILE.
029100     if not WS-Dgf-Ok
029200         display "CLINV901 - NO DUPLICATE-FOLDER RESULTS"
029300         go to bb200-Exit.
029400     perform bb210-Tally-Fold-Rec thru bb210-Exit
029500         until WS-End-Of-Dup-Fold.
029600     close DUP-FOLDER-FILE.
029700     move "N" to WS-Dgf-Eof-Sw.
029800     move zero to WS-Grp-Count.
029900     open i-o DUP-FOLDER-FILE.
030000     perform bb220-Rewrite-Fold-Rec thru bb220-Exit
030100         until WS-End-Of-Dup-Fold.
030200     close DUP-FOLDER-FILE.
030300 bb200-Exit.
030400     exit.
030500*
030600 bb210-Tally-Fold-Rec.
030700     read DUP-FOLDER-FILE
030800         at end
030900             move "Y" to WS-Dgf-Eof-Sw
031000         not at end
031100             if Dgh-Is-Header
031200                 add 1 to WS-Grp-Count
031300                 set WS-Grp-Ix to WS-Grp-Count
031400                 move zero to WS-Grp-Live-Tab (WS-Grp-Ix)
031500             else
031600                 move Dgm-Path to WS-Test-Path
031700                 perform cc050-Test-Path-Deleted thru cc050-Exit
031800                 if not WS-Path-Is-Deleted
031900                     set WS-Grp-Ix to WS-Grp-Count
032000                     add 1 to WS-Grp-Live-Tab (WS-Grp-Ix).
032100 bb210-Exit.
032200     exit.
032300*
032400 bb220-Rewrite-Fold-Rec.
032500     read DUP-FOLDER-FILE
032600         at end
032700             move "Y" to WS-Dgf-Eof-Sw
032800         not at end
032900             if Dgh-Is-Header
033000                 add 1 to WS-Grp-Count
033100                 set WS-Grp-Ix to WS-Grp-Count
033200                 move WS-Grp-Live-Tab (WS-Grp-Ix)
033300                     to Dgh-Group-Count
033400                 rewrite CL-Dup-Fold-Hdr-Record
033500             else
033600                 move Dgm-Path to WS-Test-Path
033700                 perform cc050-Test-Path-Deleted thru cc050-Exit
033800                 if WS-Path-Is-Deleted
033900                     move "N" to Dgm-Live
034000                 else
034100                     move "Y" to Dgm-Live
034200                 rewrite CL-Dup-Fold-Mbr-Record.
034300 bb220-Exit.
034400     exit.
034500*
034600*    LARGE-FILE AND EXECUTABLE LISTS - ONE PASS, NO HEADER
034700*    RECORD TO SETTLE AFTERWARDS SO THE LIVE FLAG IS FLIPPED
034800*    AS EACH RECORD IS READ
034900*
035000 bb300-Filter-Large-Files.
035100     if WS-Del-Loaded = 0
035200         go to bb300-Exit.
035300     open i-o LARGE-FILE-FILE.
035400     if not WS-Lgf-Ok
035500         display "CLINV901 - NO LARGE-FILE RESULTS"
035600         go to bb300-Exit.
035700     perform bb310-Rewrite-Large-Rec thru bb310-Exit
035800         until WS-End-Of-Large-File.
035900     close LARGE-FILE-FILE.
036000 bb300-Exit.
036100     exit.
036200*
036300 bb310-Rewrite-Large-Rec.
036400     read LARGE-FILE-FILE
036500         at end
036600             move "Y" to WS-Lgf-Eof-Sw
036700         not at end
036800             move Lgf-Path to WS-Test-Path
036900             perform cc050-Test-Path-Deleted thru cc050-Exit
037000             if WS-Path-Is-Deleted
037100                 move "N" to Lgf-Live
037200                 rewrite CL-Large-File-Record.
037300 bb310-Exit.
037400     exit.
037500*
037600 bb400-Filter-Exec-Files.
037700     if WS-Del-Loaded = 0
037800         go to bb400-Exit.
037900     open i-o EXEC-FILE-FILE.
038000     if not WS-Exf-Ok
038100         display "CLINV901 - NO EXECUTABLE RESULTS"
038200         go to bb400-Exit.
038300     perform bb410-Rewrite-Exec-Rec thru bb410-Exit
038400         until WS-End-Of-Exec-File.
038500     close EXEC-FILE-FILE.
038600 bb400-Exit.
038700     exit.
038800*
038900 bb410-Rewrite-Exec-Rec.
039000     read EXEC-FILE-FILE
039100         at end
039200             move "Y" to WS-Exf-Eof-Sw
039300         not at end
039400             move Exf-Path to WS-Test-Path
039500             perform cc050-Test-Path-Deleted thru cc050-Exit
039600             if WS-Path-Is-Deleted
039700                 move "N" to Exf-Live
039800                 rewrite CL-Executable-Record.
039900 bb410-Exit.
040000     exit.
040100*
040200*    STAMP THE CONTROL RECORD SO A LATER REPRINT SHOWS WHEN
040300*    THE RESULTS WERE LAST INVALIDATED
040400*
040500 zz900-Rewrite-Timestamp.
040600     if WS-Del-Loaded = 0
040700         go to zz900-Exit.
040800     move 1 to WS-Parm-RRN.
040900     open i-o PARAMETER-FILE.
041000     read PARAMETER-FILE
041100         invalid key
041200             display "CLINV901 - NO PARAMETER RECORD TO STAMP"
041300             go to zz900-Exit.
041400     accept WS-Accept-Date-Raw from date.
041500     accept WS-Accept-Time-Raw from time.
041600     if WS-AD-YY < 50
041700         move 20 to WS-CDT-CC
041800     else
041900         move 19 to WS-CDT-CC.
042000     move WS-AD-YY to WS-CDT-YY.
042100     move WS-AD-MM to WS-CDT-MM.
042200     move WS-AD-DD to WS-CDT-DD.
042300     move WS-AT-HH to WS-CDT-HH.
042400     move WS-AT-MN to WS-CDT-MN.
042500     move WS-AT-SS to WS-CDT-SS.
042600     string WS-CDT-CC WS-CDT-YY WS-CDT-MM WS-CDT-DD
042700             delimited by size
042800             into CL-PR-LU-Date.
042900     string WS-CDT-HH WS-CDT-MN WS-CDT-SS
043000             delimited by size
043100             into CL-PR-LU-Time.
043200     rewrite CL-Parameter-Record.
043300     close PARAMETER-FILE.
043400 zz900-Exit.
043500     exit.
043600*
