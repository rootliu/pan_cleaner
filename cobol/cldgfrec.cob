000100*******************************************
000200*                                          *
000300*  Record Definitions For Duplicate-      *
000400*           Folder Groups File            *
000500*     Header Record Followed By Its       *
000600*     Member Detail Records               *
000700*******************************************
000800*  Records are 314 bytes, Rec-Type tells header from member.
000900*
001000* 26/10/25 vbc - Created - folders have no checksum of their
001100*                own, so the header carries a Content-Hash
001200*                built by cldup001 from the sorted member
001300*                listing, not a file checksum.
001400* 21/11/25 vbc - Dgm-Live added to the member record for
001500*                RESULT INVALIDATION.
001600*
001700 01  CL-Dup-Fold-Hdr-Record.
001800     03  Dgh-Rec-Type      pic x.
001900         88  Dgh-Is-Header       value "H".
002000     03  Dgh-Content-Hash  pic x(32).
002100     03  Dgh-Group-Count   pic 9(5).
002200     03  Dgh-Avg-Size      pic 9(15).
002300     03  Dgh-Wasted-Space  pic 9(15).
002400     03  filler            pic x(246).
002500*
002600 01  CL-Dup-Fold-Mbr-Record.
002700     03  Dgm-Rec-Type      pic x.
002800         88  Dgm-Is-Member       value "M".
002900     03  Dgm-Content-Hash  pic x(32).
003000     03  Dgm-Path          pic x(200).
003100     03  Dgm-Name          pic x(80).
003200     03  Dgm-Live          pic x.
003300         88  Dgm-Is-Live         value "Y".
003400         88  Dgm-Is-Deleted      value "N".
003500*
