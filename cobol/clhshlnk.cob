000100*******************************************
000200*                                          *
000300*  Linkage Record For clhash01            *
000400*     Content-Signature Digest Routine    *
000500*                                          *
000600*******************************************
000700* 01/11/25 vbc - Created - called by cldup001 once per folder
000800*                with the sorted member listing already
000900*                joined into one text area.
001000* 08/11/25 vbc - Input area widened to x(8000) - thought this
001100*                covered folders with "100+" members, but
001200*                8000 / 247 bytes per line is only 32 lines -
001300*                that arithmetic was wrong, see 02/08/26 below.
001400* 02/08/26 vbc - Corrected: widened to x(988000), matching
001500*                cldup001's WS-Sig-Line-Tab now at 4000 lines
001600*                (the whole-inventory ceiling, so one folder
001700*                can never overflow it).  32 lines really was
001800*                truncating big folders and could mask a
001900*                duplicate-folder group.  Length field below
002000*                widened to carry the bigger byte count.
002100*
002200 01  CL-Hash-Linkage.
002300     03  CLH-Input-Text      pic x(988000).
002400*        relative-path:size:md5 lines, newline separated,
002500*        ascending sorted by the caller before this is set
002600     03  CLH-Input-Length    binary-long unsigned.
002700*        actual bytes used in CLH-Input-Text, caller supplied
002800     03  CLH-Output-Digest   pic x(32).
002900*        32 hex characters, equal input always -> equal output
003000     03  CLH-Reply           pic x.
003100         88  CLH-Reply-Ok          value "Y".
003200     03  filler              pic x(4).
003300*
