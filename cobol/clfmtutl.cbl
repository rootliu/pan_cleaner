000100*******************************************************
000200*                                                      *
000300*        Display Formatting Utility Routine           *
000400*     Size / Count / Path Truncation For Reports      *
000500*                                                      *
000600*******************************************************
000700*
000800 identification          division.
000900*
001000 program-id.             clfmtutl.
001100 author.                 V B Coen.
001200 installation.           Applewood Computers.
001300 date-written.           22/11/82.
001400 date-compiled.
001500 security.               Confidential - Applewood Computers.
001600*
001700*****************************************************
001800*                   Change  Log                     *
001900*****************************************************
002000* 22/11/82 vbc - Created, modelled on the maps04 date
002100*                utility shape - one small CALLed
002200*                routine, dispatched off a function
002300*                switch, no screen or file I-O of its
002400*                own.
002500* 14/07/87 vbc - Frac digit picture widened for the GB
002600*                case, 1 decimal was truncating the
002700*                second digit set by clrpt001.
002800* 02/03/99 vbc - Y2K review: no date fields held or
002900*                processed in this routine, no changes
003000*                required, signed off vbc.
003100* 02/11/25 vbc - Adopted into the CL Cleanup suite as
003200*                the format-size / format-count /
003300*                truncate-path shared routine.
003400* 10/11/25 vbc - Truncate-Path now guards an all-
003500*                spaces path instead of attempting a
003600*                zero-length move.
003700* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
003800*                version banner in Working-Storage, shop
003900*                habit dropped when this suite was first
004000*                adopted - restored to match the rest of
004100*                the Applewood programs.
004200*
004300 environment             division.
004400 copy clenv.cob.
004500 input-output            section.
004600*
004700 data                    division.
004800 working-storage section.
004900 77  Prog-Name           pic x(17) value "CLFMTUTL (1.0.00)".
005000*
005100 01  WS-Unit-Labels.
005200     03  filler  pic x(4)  value "B   ".
005300     03  filler  pic x(4)  value "KB  ".
005400     03  filler  pic x(4)  value "MB  ".
005500     03  filler  pic x(4)  value "GB  ".
005600 01  WS-Unit-Labels-R redefines WS-Unit-Labels.
005700     03  WS-Unit-Label       pic x(4)  occurs 4.
005800*
005900 01  WS-Count-Units.
006000     03  filler  pic x(4)  value "K   ".
006100     03  filler  pic x(4)  value "M   ".
006200 01  WS-Count-Units-R redefines WS-Count-Units.
006300     03  WS-Count-Unit-Label pic x(4)  occurs 2.
006400*
006500 01  WS-Strip-Work.
006600     03  WS-Num-Raw          pic 9(9).
006700     03  filler              pic x(2).
006800 01  WS-Num-Raw-R redefines WS-Strip-Work.
006900     03  WS-Num-Raw-Char     pic x  occurs 9.
007000     03  filler              pic x(2).
007100*
007200 01  WS-Work-Counters.
007300     03  WS-Num-Start        pic s9(4)  comp.
007400     03  WS-Num-Ix           pic s9(4)  comp.
007500     03  WS-Num-Found        pic x.
007600         88  WS-Num-Was-Found      value "Y".
007700     03  WS-Num-Out          pic x(9).
007800     03  WS-Scaled           pic s9(9)  comp.
007900     03  WS-Whole            pic s9(9)  comp.
008000     03  WS-Frac             pic s9(9)  comp.
008100     03  WS-Frac-Edit-1      pic 9.
008200     03  WS-Frac-Edit-2      pic 99.
008300     03  WS-Dec-Places       pic 9.
008400     03  WS-Out-Unit         pic x(4).
008500     03  WS-Path-Len         pic s9(4)  comp.
008600     03  WS-Max-Width        pic s9(4)  comp.
008700     03  WS-Head-Len         pic s9(4)  comp.
008800     03  WS-Tail-Len         pic s9(4)  comp.
008900     03  WS-Tail-Start       pic s9(4)  comp.
009000     03  WS-Out-Pos          pic s9(4)  comp.
009100     03  filler              pic x(10).
009200*
009300 linkage section.
009400 copy clfmtlnk.cob.
009500*
009600 procedure division using CL-Format-Linkage.
009700*
009800 main.
009900     move     spaces  to  CLF-Out-Text.
010000     if       CLF-Fn-Format-Size
010100              perform  Format-Size-Rtn thru
010200                       Format-Size-Exit
010300              go to  Main-Exit.
010400     if       CLF-Fn-Format-Count
010500              perform  Format-Count-Rtn thru
010600                       Format-Count-Exit
010700              go to  Main-Exit.
010800     if       CLF-Fn-Truncate-Path
010900              perform  Truncate-Path-Rtn thru
011000                       Truncate-Path-Exit.
011100     go       to  Main-Exit.
011200*
011300 Format-Size-Rtn.
011400     if       CLF-In-Size < 1024
011500              move  CLF-In-Size  to  WS-Num-Raw
011600              perform  Strip-Leading-Zeros thru
011700                       Strip-Leading-Zeros-Exit
011800              string   WS-Num-Out delimited by space
011900                       "B"        delimited by size
012000                       into  CLF-Out-Text
012100              go to  Format-Size-Exit.
012200*
012300     if       CLF-In-Size < 1048576
012400              compute  WS-Scaled rounded =
012500                       (CLF-In-Size * 10) / 1024
012600              move     1  to  WS-Dec-Places
012700              move     WS-Unit-Label (2)  to  WS-Out-Unit
012800              go to  Format-Size-Build.
012900*
013000     if       CLF-In-Size < 1073741824
013100              compute  WS-Scaled rounded =
013200                       (CLF-In-Size * 10) / 1048576
013300              move     1  to  WS-Dec-Places
013400              move     WS-Unit-Label (3)  to  WS-Out-Unit
013500              go to  Format-Size-Build.
013600*
013700     compute  WS-Scaled rounded =
013800              (CLF-In-Size * 100) / 1073741824.
013900     move     2  to  WS-Dec-Places.
014000     move     WS-Unit-Label (4)  to  WS-Out-Unit.
014100*
014200 Format-Size-Build.
014300     if       WS-Dec-Places = 1
014400              divide  WS-Scaled by 10
014500                      giving WS-Whole remainder WS-Frac
014600     else
014700              divide  WS-Scaled by 100
014800                      giving WS-Whole remainder WS-Frac.
014900*
015000     move     WS-Whole  to  WS-Num-Raw.
015100     perform  Strip-Leading-Zeros thru
015200              Strip-Leading-Zeros-Exit.
015300*
015400     if       WS-Dec-Places = 1
015500              move     WS-Frac  to  WS-Frac-Edit-1
015600              string   WS-Num-Out delimited by space
015700                       "."        delimited by size
015800                       WS-Frac-Edit-1  delimited by size
015900                       WS-Out-Unit     delimited by space
016000                       into  CLF-Out-Text
016100     else
016200              move     WS-Frac  to  WS-Frac-Edit-2
016300              string   WS-Num-Out delimited by space
016400                       "."        delimited by size
016500                       WS-Frac-Edit-2  delimited by size
016600                       WS-Out-Unit     delimited by space
016700                       into  CLF-Out-Text.
016800*
016900 Format-Size-Exit.
017000     exit.
017100*
017200 Format-Count-Rtn.
017300     if       CLF-In-Count < 1000
017400              move  CLF-In-Count  to  WS-Num-Raw
017500              perform  Strip-Leading-Zeros thru
017600                       Strip-Leading-Zeros-Exit
017700              string   WS-Num-Out delimited by space
017800                       into  CLF-Out-Text
017900              go to  Format-Count-Exit.
018000*
018100     if       CLF-In-Count < 1000000
018200              compute  WS-Scaled rounded =
018300                       (CLF-In-Count * 10) / 1000
018400              move     WS-Count-Unit-Label (1)
018500                          to  WS-Out-Unit
018600              go to  Format-Count-Build.
018700*
018800     compute  WS-Scaled rounded =
018900              (CLF-In-Count * 10) / 1000000.
019000     move     WS-Count-Unit-Label (2)  to  WS-Out-Unit.
019100*
019200 Format-Count-Build.
019300     divide   WS-Scaled by 10
019400              giving WS-Whole remainder WS-Frac.
019500     move     WS-Whole  to  WS-Num-Raw.
019600     perform  Strip-Leading-Zeros thru
019700              Strip-Leading-Zeros-Exit.
019800     move     WS-Frac  to  WS-Frac-Edit-1.
019900     string   WS-Num-Out delimited by space
020000              "."        delimited by size
020100              WS-Frac-Edit-1  delimited by size
020200              WS-Out-Unit     delimited by space
020300              into  CLF-Out-Text.
020400*
020500 Format-Count-Exit.
020600     exit.
020700*
020800 Strip-Leading-Zeros.
020900     move     1    to  WS-Num-Start.
021000     move     "N"  to  WS-Num-Found.
021100     perform  Strip-Find thru Strip-Find-Exit
021200              varying WS-Num-Ix from 1 by 1
021300              until WS-Num-Ix > 8.
021400     move     spaces  to  WS-Num-Out.
021500     move     WS-Num-Raw (WS-Num-Start : 10 - WS-Num-Start)
021600                 to  WS-Num-Out (1 : 10 - WS-Num-Start).
021700*
021800 Strip-Leading-Zeros-Exit.
021900     exit.
022000*
022100 Strip-Find.
022200     if       WS-Num-Found = "N"
022300       and    WS-Num-Raw-Char (WS-Num-Ix) not = "0"
022400              move  WS-Num-Ix  to  WS-Num-Start
022500              move  "Y"        to  WS-Num-Found.
022600*
022700 Strip-Find-Exit.
022800     exit.
022900*
023000 Truncate-Path-Rtn.
023100     move     zero  to  WS-Path-Len.
023200     perform  Path-Len-Scan thru Path-Len-Scan-Exit
023300              varying WS-Num-Ix from 200 by -1
023400              until WS-Num-Ix < 1
023500              or WS-Path-Len not = zero.
023600*
023700     if       WS-Path-Len = zero
023800              move  spaces  to  CLF-Out-Text
023900              go to  Truncate-Path-Exit.
024000*
024100     if       CLF-In-Max-Width = zero
024200              move  50  to  WS-Max-Width
024300     else
024400              move  CLF-In-Max-Width  to  WS-Max-Width.
024500*
024600     if       WS-Path-Len not > WS-Max-Width
024700              move  CLF-In-Path (1 : WS-Path-Len)
024800                       to  CLF-Out-Text (1 : WS-Path-Len)
024900              go to  Truncate-Path-Exit.
025000*
025100     compute  WS-Head-Len = WS-Max-Width / 3.
025200     compute  WS-Tail-Len =
025300              WS-Max-Width - WS-Head-Len - 3.
025400*
025500     move     spaces  to  CLF-Out-Text.
025600     move     CLF-In-Path (1 : WS-Head-Len)
025700                 to  CLF-Out-Text (1 : WS-Head-Len).
025800     compute  WS-Out-Pos = WS-Head-Len + 1.
025900     move     "..."  to  CLF-Out-Text (WS-Out-Pos : 3).
026000     compute  WS-Out-Pos = WS-Head-Len + 4.
026100     compute  WS-Tail-Start =
026200              WS-Path-Len - WS-Tail-Len + 1.
026300     move     CLF-In-Path (WS-Tail-Start : WS-Tail-Len)
026400                 to  CLF-Out-Text (WS-Out-Pos : WS-Tail-Len).
026500*
026600 Truncate-Path-Exit.
026700     exit.
026800*
026900 Path-Len-Scan.
027000     if       CLF-In-Path-Char (WS-Num-Ix) not = space
027100              move  WS-Num-Ix  to  WS-Path-Len.
027200*
027300 Path-Len-Scan-Exit.
027400     exit.
027500*
027600 main-exit.   exit program.
027700*
