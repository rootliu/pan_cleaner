000100*******************************************************
000200*                                                      *
000300*     Content-Signature Digest Calculation Routine    *
000400*              Folder And File Grouping Use           *
000500*                                                      *
000600*******************************************************
000700*
000800 identification          division.
000900*
001000 program-id.             clhash01.
001100 author.                 V B Coen.
001200 installation.           Applewood Computers.
001300 date-written.           15/11/82.
001400 date-compiled.
001500 security.               Confidential - Applewood Computers.
001600*
001700*****************************************************
001800*                   Change  Log                     *
001900*****************************************************
002000* 15/11/82 vbc - Created - extends the mod-11 check
002100*                digit technique in maps09 to build a
002200*                32 hex character signature instead of
002300*                a single check digit, for use wherever
002400*                two blocks of text must be compared by
002500*                a short deterministic signature rather
002600*                than character by character.
002700* 03/06/83 vbc - Weight fallback added for characters
002800*                not found in the mod-11 alphabet -
002900*                path text has lower case, slashes and
003000*                colons that the original table lacks.
003100* 19/02/86 vbc - Slice width floor of 1 added - short
003200*                input text was giving a zero divide.
003300* 11/01/99 vbc - Y2K review: no date fields held or
003400*                processed in this routine, no changes
003500*                required, signed off vbc.
003600* 01/11/25 vbc - Adopted into the CL Cleanup suite as
003700*                the folder content-signature and the
003800*                duplicate-group key builder.
003900* 08/11/25 vbc - Input area sized to match CLH-Input-
004000*                Text widened to x(8000) in clhshlnk.
004100* 02/08/26 vbc - No change here - CLH-Input-Text widened
004200*                again in clhshlnk (now x(988000)), this
004300*                routine's 32-way slicing works off
004400*                CLH-Input-Length so it scales with it.
004500* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
004600*                version banner in Working-Storage, shop
004700*                habit dropped when this suite was first
004800*                adopted - restored to match the rest of
004900*                the Applewood programs.
005000* 10/08/26 vbc - Request 2121: 32-way slice width is
005100*                Input-Length / 32, truncated - whenever
005200*                that division did not come out even, the
005300*                trailing remainder bytes (up to 31 of
005400*                them) sat past the last slice and were
005500*                never read into the digest at all, so two
005600*                folders differing only in that tail signed
005700*                identical. Slice 32 now runs to the actual
005800*                end of the input instead of stopping at
005900*                the truncated width, so every byte Input-
006000*                Length counts gets weighed in somewhere.
006100*
006200 environment             division.
006300 copy clenv.cob.
006400 input-output            section.
006500*
006600 data                    division.
006700 working-storage section.
006800 77  Prog-Name           pic x(17) value "CLHASH01 (1.0.00)".
006900*
007000 01  WS-Hash-Tables.
007100     03  WS-Hex-Digits       pic x(16)
007200             value "0123456789ABCDEF".
007300     03  WS-Hex-Digits-R redefines WS-Hex-Digits.
007400         05  WS-Hex-Char     pic x  occurs 16.
007500     03  WS-Weight-Alpha     pic x(37)
007600             value "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
007700     03  WS-Weight-Alpha-R redefines WS-Weight-Alpha.
007800         05  WS-Weight-Char  pic x  occurs 37
007900                                     indexed by WQ.
008000     03  filler              pic x(20).
008100*
008200 01  WS-One-Char-Area.
008300     03  WS-One-Char         pic x.
008400     03  WS-One-Char-Val redefines WS-One-Char
008500                             pic 9(3) comp-x.
008600     03  filler              pic x(3).
008700*
008800 01  WS-Counters.
008900     03  WS-Slice-Ix         pic s9(4)  comp.
009000     03  WS-Char-Ix          pic s9(4)  comp.
009100     03  WS-Slice-Width      pic s9(9)  comp.
009200     03  WS-Cur-Slice-Width  pic s9(9)  comp.
009300     03  WS-Slice-Start      pic s9(9)  comp.
009400     03  WS-Char-Pos         pic s9(9)  comp.
009500     03  WS-Accum            pic s9(9)  comp.
009600     03  WS-Quotient         pic s9(9)  comp.
009700     03  WS-Digit-Val        pic s9(9)  comp.
009800     03  WS-Hex-Sub          pic s9(9)  comp.
009900     03  WS-Weight-Val       pic s9(9)  comp.
010000     03  filler              pic x(6).
010100*
010200 01  WS-Digest-Build.
010300     03  WS-Digest-Char      pic x  occurs 32.
010400     03  filler              pic x(8).
010500*
010600 linkage section.
010700 copy clhshlnk.cob.
010800*
010900 procedure division using CL-Hash-Linkage.
011000*
011100 main.
011200     move     spaces  to  CLH-Output-Digest.
011300     move     zero    to  WS-Slice-Width.
011400     if       CLH-Input-Length = zero
011500              move  1  to  WS-Slice-Width
011600              go to  Build-Digest.
011700     compute  WS-Slice-Width = CLH-Input-Length / 32.
011800     if       WS-Slice-Width < 1
011900              move  1  to  WS-Slice-Width.
012000*
012100 Build-Digest.
012200     perform  Slice-Loop thru Slice-End
012300              varying WS-Slice-Ix from 1 by 1
012400              until WS-Slice-Ix > 32.
012500     move     "Y"  to  CLH-Reply.
012600     go       to  Main-Exit.
012700*
012800 Slice-Loop.
012900     compute  WS-Slice-Start =
013000              ((WS-Slice-Ix - 1) * WS-Slice-Width) + 1.
013100     move     WS-Slice-Width  to  WS-Cur-Slice-Width.
013200     if       WS-Slice-Ix = 32
013300              compute  WS-Cur-Slice-Width =
013400                       CLH-Input-Length - WS-Slice-Start + 1
013500              if       WS-Cur-Slice-Width < WS-Slice-Width
013600                       move  WS-Slice-Width  to
013700                                WS-Cur-Slice-Width.
013800     move     zero  to  WS-Accum.
013900     perform  Char-Loop thru Char-End
014000              varying WS-Char-Ix from 1 by 1
014100              until WS-Char-Ix > WS-Cur-Slice-Width.
014200     divide   WS-Accum by 16 giving WS-Quotient
014300              remainder WS-Digit-Val.
014400     compute  WS-Hex-Sub = WS-Digit-Val + 1.
014500     move     WS-Hex-Char (WS-Hex-Sub)
014600                to  WS-Digest-Char (WS-Slice-Ix).
014700*
014800 Slice-End.
014900     exit.
015000*
015100 Char-Loop.
015200     compute  WS-Char-Pos =
015300              WS-Slice-Start + WS-Char-Ix - 1.
015400     if       WS-Char-Pos > CLH-Input-Length
015500              go to  Char-End.
015600     move     CLH-Input-Text (WS-Char-Pos : 1)
015700                to  WS-One-Char.
015800     perform  Weight-Loop thru Weight-End.
015900     compute  WS-Accum =
016000              WS-Accum + (WS-Char-Ix * WS-Weight-Val).
016100*
016200 Char-End.
016300     exit.
016400*
016500 Weight-Loop.
016600     set      WQ  to  1.
016700     search   WS-Weight-Char  at end
016800                   go to  Weight-Fallback
016900              when WS-Weight-Char (WQ) = WS-One-Char
017000                   go to  Weight-Found.
017100*
017200 Weight-Fallback.
017300     compute  WS-Weight-Val = WS-One-Char-Val.
017400     go       to  Weight-End.
017500*
017600 Weight-Found.
017700     set      WS-Weight-Val  to  WQ.
017800*
017900 Weight-End.
018000     exit.
018100*
018200 main-exit.   exit program.
018300*
