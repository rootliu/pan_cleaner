000100*******************************************
000200*                                          *
000300*  Record Definition For Large-File       *
000400*           Work File                     *
000500*     One Entry Per File At Or Above      *
000600*     The Large-File Threshold            *
000700*******************************************
000800*  File size 310 bytes.
000900*
001000* 24/10/25 vbc - Created.
001100* 20/11/25 vbc - Lgf-Live flag added for RESULT INVALIDATION -
001200*                set to 'N' instead of rewriting the file when
001300*                a deleted path is found, count/size redone
001400*                on the next report pass only.
001500*
001600 01  CL-Large-File-Record.
001700     03  Lgf-Path          pic x(200).
001800     03  Lgf-Name          pic x(80).
001900     03  Lgf-Size          pic 9(15).
002000     03  Lgf-Cat-Name      pic x(12).
002100     03  Lgf-Live          pic x.
002200         88  Lgf-Is-Live         value "Y".
002300         88  Lgf-Is-Deleted      value "N".
002400     03  filler            pic x(16).
002500*
