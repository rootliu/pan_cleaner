000100*******************************************
000200*                                          *
000300*  Record Definition For Statistics       *
000400*           File                          *
000500*     One Record Per Analysis Run         *
000600*******************************************
000700*  File size 416 bytes.
000800*
000900* 22/10/25 vbc - Created.
001000* 31/10/25 vbc - Category order fixed to match the extension
001100*                table in wsclcat.cob - video first, other last.
001200* 12/11/25 vbc - Added Large-File and Exec control totals,
001300*                previously only carried in the work files.
001400*
001500 01  CL-Statistics-Record.
001600     03  Stat-Total-Files    pic 9(9).
001700     03  Stat-Total-Folders  pic 9(9).
001800     03  Stat-Total-Size     pic 9(15).
001900     03  Stat-Category-Table occurs 8.
002000         05  Stat-Cat-Name   pic x(12).
002100*            video/image/audio/document/archive/
002200*            executable/disk_image/other
002300         05  Stat-Cat-Count  pic 9(9).
002400         05  Stat-Cat-Size   pic 9(15).
002500     03  Stat-Large-File-Count  pic 9(9).
002600     03  Stat-Large-File-Size   pic 9(15).
002700     03  Stat-Exec-Count        pic 9(9).
002800     03  Stat-Exec-Size         pic 9(15).
002900     03  filler                 pic x(50).
003000*
003100 01  CL-Statistics-Size-View redefines CL-Statistics-Record.
003200     03  SV-Leading          pic x(33).
003300     03  SV-Cat-Sizes        pic 9(15)  occurs 8
003400                                        indexed by SV-Cat-Ix.
003500     03  filler               pic x(103).
003600*
