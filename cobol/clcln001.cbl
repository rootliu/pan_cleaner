000100*******************************************************
000200*                                                      *
000300*            File Cleaner - Main Program              *
000400*     Works A Delete-Request List Or Thins One         *
000500*     Named Duplicate-File Group, Logs Every           *
000600*     Attempt To The Delete-Operation Audit Log        *
000700*                                                      *
000800*******************************************************
000900*
001000 identification          division.
001100*
001200 program-id.             clcln001.
001300 author.                 V B Coen.
001400 installation.           Applewood Computers.
001500 date-written.           12/11/82.
001600 date-compiled.
001700 security.               Confidential - Applewood Computers.
001800*
001900*****************************************************
002000*                   Change  Log                     *
002100*****************************************************
002200* 12/11/82 vbc - Created - works a delete-request
002300*                list, validates each path against
002400*                the inventory mirror, logs DELETED
002500*                or FAILED to the audit log.
002600* 19/02/86 vbc - Mode K (keep-first) added - thins
002700*                one named duplicate-file group down
002800*                to its first member instead of
002900*                working a delete-request list.
003000* 11/01/99 vbc - Y2K review: run-level timestamp now
003100*                windows the 2-digit ACCEPT FROM DATE
003200*                year instead of a hard-coded 19,
003300*                signed off vbc.
003400* 04/11/25 vbc - Adopted into the CL Cleanup suite.
003500* 06/11/25 vbc - Inv-Md5 may be spaces for some
003600*                providers, dropped that from the
003700*                validation test - path existence in
003800*                INVENTORY is all that matters here.
003900* 01/12/25 vbc - CLDELREQ.DAT missing is not an error
004000*                on a mode K run - only opened when
004100*                needed.
004200* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
004300*                version banner in Working-Storage, shop
004400*                habit dropped when this suite was first
004500*                adopted - restored to match the rest of
004600*                the Applewood programs.
004700*
004800 environment             division.
004900 copy clenv.cob.
005000 input-output            section.
005100 file-control.
005200     select  INVENTORY-FILE      assign  INVENTFIL
005300             organization  is  sequential
005400             file status   is  WS-Inv-Status.
005500*
005600     select  PARAMETER-FILE      assign  CLPARMFIL
005700             organization  is  relative
005800             access mode   is  random
005900             relative key  is  WS-Parm-RRN
006000             file status   is  WS-Parm-Status.
006100*
006200     select  DELETE-REQUEST-FILE assign  CLDELREQFIL
006300             organization  is  sequential
006400             file status   is  WS-Delq-Status.
006500*
006600     select  DUP-FILE-FILE       assign  CLDUPFFIL
006700             organization  is  sequential
006800             file status   is  WS-Dff-Status.
006900*
007000     select  AUDIT-LOG-FILE      assign  CLAUDITFIL
007100             organization  is  sequential
007200             file status   is  WS-Aud-Status.
007300*
007400 data                    division.
007500 file                    section.
007600*
007700 fd  INVENTORY-FILE.
007800 copy clinvrec.cob.
007900*
008000 fd  PARAMETER-FILE.
008100 copy clparm.cob.
008200*
008300 fd  DELETE-REQUEST-FILE.
008400 copy cldelreq.cob.
008500*
008600 fd  DUP-FILE-FILE.
008700 copy cldfgrec.cob.
008800*
008900 fd  AUDIT-LOG-FILE.
009000 copy claudrec.cob.
009100*
009200 working-storage section.
009300 77  Prog-Name           pic x(17) value "CLCLN001 (1.0.00)".
009400     copy clwtime.cob.
009500*
009600 01  WS-File-Status-Block.
009700     03  WS-Inv-Status          pic xx.
009800         88  WS-Inv-Ok                value "00".
009900         88  WS-Inv-Eof               value "10".
010000     03  WS-Parm-Status         pic xx.
010100     03  WS-Delq-Status         pic xx.
010200         88  WS-Delq-Ok               value "00".
010300         88  WS-Delq-Eof              value "10".
010400         88  WS-Delq-Not-Found        value "35".
010500     03  WS-Dff-Status          pic xx.
010600         88  WS-Dff-Ok                value "00".
010700         88  WS-Dff-Eof               value "10".
010800         88  WS-Dff-Not-Found         value "35".
010900     03  WS-Aud-Status          pic xx.
011000         88  WS-Aud-Ok                value "00".
011100         88  WS-Aud-Not-Found         value "35".
011200*
011300 01  WS-Parm-Key.
011400     03  WS-Parm-RRN            pic 9(4) comp.
011500*
011600 01  WS-Eof-Switches.
011700     03  WS-Dreq-Eof            pic x value "N".
011800         88  WS-End-Of-Delete-Req     value "Y".
011900     03  WS-Dff-Eof             pic x value "N".
012000         88  WS-End-Of-Dup-File       value "Y".
012100     03  WS-Inv-Eof-Sw          pic x value "N".
012200         88  WS-End-Of-Inventory      value "Y".
012300*
012400*    WS-Inv-Path-Tab holds every path known to the provider's
012500*    current inventory - a delete request not found here is
012600*    logged FAILED rather than attempted.
012700*
012800 01  WS-Inventory-Path-Area.
012900     03  WS-Inv-Loaded          pic s9(4) comp value zero.
013000     03  WS-Inv-Path-Tab occurs 5000 times
013100             indexed by WS-Inv-Ix
013200                                pic x(200).
013300*
013400 01  WS-Scan-Area.
013500     03  WS-Scan-Ix2            pic s9(4) comp.
013600     03  WS-Found-Sw            pic x.
013700         88  WS-Path-Found            value "Y".
013800*
013900*    WS-Attempt-Tab holds every path attempted this run so the
014000*    run-level message (built once the pass is complete) can
014100*    be carried on every audit detail line.
014200*
014300 01  WS-Attempt-Area.
014400     03  WS-Att-Loaded          pic s9(4) comp value zero.
014500     03  WS-Att-Entry occurs 4000 times
014600             indexed by WS-Att-Ix.
014700         05  WS-Att-Path        pic x(200).
014800         05  WS-Att-Status      pic x(8).
014900     03  WS-Att-Entry-R redefines WS-Att-Entry
015000             occurs 4000 times.
015100         05  WS-Att-Raw         pic x(208).
015200*
015300 01  WS-Attempt-Counts.
015400     03  WS-Del-Count           pic s9(4) comp value zero.
015500     03  WS-Fail-Count          pic s9(4) comp value zero.
015600*
015700 01  WS-Try-Area.
015800     03  WS-Try-Path            pic x(200).
015900     03  WS-Try-Status          pic x(8).
016000*
016100 01  WS-Message-Area.
016200     03  WS-Msg-Del-Edit        pic zzz9.
016300     03  WS-Msg-Fail-Edit       pic zzz9.
016400     03  WS-Run-Message         pic x(80).
016500*
016600*    WS-Group-Area carries the keep-first scan of CLDUPFIL -
016700*    WS-Member-Seq counts members of the target group as they
016800*    are read, the first one is skipped, the rest are deleted.
016900*
017000 01  WS-Group-Area.
017100     03  WS-In-Target-Group     pic x value "N".
017200         88  WS-Group-Is-Target       value "Y".
017300     03  WS-Member-Seq          pic s9(5) comp value zero.
017400*
017500 procedure division.
017600*
017700 aa000-Main.
017800     perform aa010-Open-Files thru aa010-Exit.
017900     perform aa015-Read-Parameters thru aa015-Exit.
018000     perform aa020-Load-Inventory thru aa020-Exit.
018100     if CL-PR-Mode-Keep-First
018200         perform bb200-Keep-First-Pass thru bb200-Exit
018300     else
018400         perform bb100-Delete-List-Pass thru bb100-Exit.
018500     perform zz600-Build-Message thru zz600-Exit.
018600     perform zz700-Write-Audit-Log thru zz700-Exit.
018700     perform zz900-Close-Files thru zz900-Exit.
018800     stop run.
018900*
019000 aa010-Open-Files.
019100     open input INVENTORY-FILE.
019200     if not WS-Inv-Ok
019300         display "CLCLN001 - NO INVENTORY FILE, RUN ABANDONED"
019400         stop run.
019500     open input PARAMETER-FILE.
019600     open extend AUDIT-LOG-FILE.
019700     if WS-Aud-Not-Found
019800         open output AUDIT-LOG-FILE.
019900 aa010-Exit.
020000     exit.
020100*
020200 aa015-Read-Parameters.
020300     move 1 to WS-Parm-RRN.
020400     move spaces to CL-PR-Provider-Name.
020500     move spaces to CL-PR-User-Name.
020600     move "D" to CL-PR-Clean-Mode.
020700     move spaces to CL-PR-Keep-First-Group.
020800     read PARAMETER-FILE
020900         invalid key
021000             display "CLCLN001 - NO PARAMETERS, MODE D ASSUMED".
021100 aa015-Exit.
021200     exit.
021300*
021400 aa020-Load-Inventory.
021500     perform aa025-Read-Inv-Rec thru aa025-Exit
021600         until WS-End-Of-Inventory.
021700 aa020-Exit.
021800     exit.
021900*
022000 aa025-Read-Inv-Rec.
022100     read INVENTORY-FILE
022200         at end
022300             move "Y" to WS-Inv-Eof-Sw
022400         not at end
022500             perform cc010-Store-Inv-Path thru cc010-Exit.
022600 aa025-Exit.
022700     exit.
022800*
022900 cc010-Store-Inv-Path.
023000     if WS-Inv-Loaded < 5000
023100         add 1 to WS-Inv-Loaded
023200         set WS-Inv-Ix to WS-Inv-Loaded
023300         move Inv-Path to WS-Inv-Path-Tab (WS-Inv-Ix).
023400 cc010-Exit.
023500     exit.
023600*
023700*    MODE D - WORK THE DELETE-REQUEST LIST
023800*
023900 bb100-Delete-List-Pass.
024000     open input DELETE-REQUEST-FILE.
024100     if WS-Delq-Not-Found
024200         display "CLCLN001 - NO DELETE REQUEST FILE PRESENT"
024300         go to bb100-Exit.
024400     perform bb110-Read-Delete-Req thru bb110-Exit
024500         until WS-End-Of-Delete-Req.
024600     close DELETE-REQUEST-FILE.
024700 bb100-Exit.
024800     exit.
024900*
025000 bb110-Read-Delete-Req.
025100     read DELETE-REQUEST-FILE
025200         at end
025300             move "Y" to WS-Dreq-Eof
025400         not at end
025500             move Delq-Path to WS-Try-Path
025600             perform cc200-Attempt-Delete thru cc200-Exit.
025700 bb110-Exit.
025800     exit.
025900*
026000*    MODE K - KEEP FIRST MEMBER OF ONE DUPLICATE-FILE GROUP
026100*
026200 bb200-Keep-First-Pass.
026300     open input DUP-FILE-FILE.
026400     if WS-Dff-Not-Found
026500         display "CLCLN001 - NO DUPLICATE-FILE RESULTS PRESENT"
026600         go to bb200-Exit.
026700     move "N" to WS-In-Target-Group.
026800     move zero to WS-Member-Seq.
026900     perform bb210-Read-Dup-File-Rec thru bb210-Exit
027000         until WS-End-Of-Dup-File.
027100     close DUP-FILE-FILE.
027200 bb200-Exit.
027300     exit.
027400*
027500 bb210-Read-Dup-File-Rec.
027600     read DUP-FILE-FILE
027700         at end
027800             move "Y" to WS-Dff-Eof
027900         not at end
028000             perform cc100-Sift-Dup-File-Rec thru cc100-Exit.
028100 bb210-Exit.
028200     exit.
028300*
028400 cc100-Sift-Dup-File-Rec.
028500     if Dfh-Is-Header
028600         perform cc110-Test-Target-Header thru cc110-Exit
028700     else
028800         if WS-Group-Is-Target
028900             perform cc120-Test-Member thru cc120-Exit.
029000 cc100-Exit.
029100     exit.
029200*
029300 cc110-Test-Target-Header.
029400     if Dfh-Group-Hash = CL-PR-Keep-First-Group
029500         move "Y" to WS-In-Target-Group
029600         move zero to WS-Member-Seq
029700     else
029800         move "N" to WS-In-Target-Group.
029900 cc110-Exit.
030000     exit.
030100*
030200 cc120-Test-Member.
030300     add 1 to WS-Member-Seq.
030400     if WS-Member-Seq > 1
030500         move Dfm-Path to WS-Try-Path
030600         perform cc200-Attempt-Delete thru cc200-Exit.
030700 cc120-Exit.
030800     exit.
030900*
031000*    ONE DELETE ATTEMPT - VALIDATE AGAINST INVENTORY, RECORD
031100*    THE OUTCOME FOR THE AUDIT LOG PASS
031200*
031300 cc200-Attempt-Delete.
031400     move "N" to WS-Found-Sw.
031500     move 1 to WS-Scan-Ix2.
031600     perform cc210-Scan-One-Path thru cc210-Exit
031700         until WS-Scan-Ix2 > WS-Inv-Loaded
031800            or WS-Path-Found.
031900     if WS-Path-Found
032000         move "DELETED " to WS-Try-Status
032100         add 1 to WS-Del-Count
032200     else
032300         move "FAILED  " to WS-Try-Status
032400         add 1 to WS-Fail-Count.
032500     perform cc220-Store-Attempt thru cc220-Exit.
032600 cc200-Exit.
032700     exit.
032800*
032900 cc210-Scan-One-Path.
033000     set WS-Inv-Ix to WS-Scan-Ix2.
033100     if WS-Inv-Path-Tab (WS-Inv-Ix) = WS-Try-Path
033200         move "Y" to WS-Found-Sw
033300     else
033400         add 1 to WS-Scan-Ix2.
033500 cc210-Exit.
033600     exit.
033700*
033800 cc220-Store-Attempt.
033900     if WS-Att-Loaded < 4000
034000         add 1 to WS-Att-Loaded
034100         set WS-Att-Ix to WS-Att-Loaded
034200         move WS-Try-Path to WS-Att-Path (WS-Att-Ix)
034300         move WS-Try-Status to WS-Att-Status (WS-Att-Ix).
034400 cc220-Exit.
034500     exit.
034600*
034700*    RUN-LEVEL MESSAGE, CARRIED ON EVERY AUDIT DETAIL LINE
034800*
034900 zz600-Build-Message.
035000     move WS-Del-Count to WS-Msg-Del-Edit.
035100     move WS-Fail-Count to WS-Msg-Fail-Edit.
035200     move spaces to WS-Run-Message.
035300     string WS-Msg-Del-Edit    delimited by size
035400            " DELETED, "       delimited by size
035500            WS-Msg-Fail-Edit   delimited by size
035600            " FAILED"          delimited by size
035700            into WS-Run-Message.
035800 zz600-Exit.
035900     exit.
036000*
036100 zz650-Stamp-Timestamp.
036200     accept WS-Accept-Date-Raw from date.
036300     accept WS-Accept-Time-Raw from time.
036400     if WS-AD-YY < 50
036500         move 20 to WS-CDT-CC
036600     else
036700         move 19 to WS-CDT-CC.
036800     move WS-AD-YY to WS-CDT-YY.
036900     move WS-AD-MM to WS-CDT-MM.
037000     move WS-AD-DD to WS-CDT-DD.
037100     move WS-AT-HH to WS-CDT-HH.
037200     move WS-AT-MN to WS-CDT-MN.
037300     move WS-AT-SS to WS-CDT-SS.
037400     string WS-CDT-CC WS-CDT-YY   delimited by size
037500            "-"                  delimited by size
037600            WS-CDT-MM            delimited by size
037700            "-"                  delimited by size
037800            WS-CDT-DD            delimited by size
037900            " "                  delimited by size
038000            WS-CDT-HH            delimited by size
038100            ":"                  delimited by size
038200            WS-CDT-MN            delimited by size
038300            ":"                  delimited by size
038400            WS-CDT-SS            delimited by size
038500            into WS-Timestamp-Display.
038600 zz650-Exit.
038700     exit.
038800*
038900*    AUDIT LOG - ONE DETAIL LINE PER ATTEMPTED PATH, NONE
039000*    WRITTEN WHEN THE LIST WAS EMPTY (NOTHING TO DELETE)
039100*
039200 zz700-Write-Audit-Log.
039300     if WS-Att-Loaded > 0
039400         perform zz650-Stamp-Timestamp thru zz650-Exit
039500         perform zz710-Write-Att-Rec thru zz710-Exit
039600             varying WS-Att-Ix from 1 by 1
039700             until WS-Att-Ix > WS-Att-Loaded.
039800 zz700-Exit.
039900     exit.
040000*
040100 zz710-Write-Att-Rec.
040200     move CL-PR-Provider-Name to Aud-Provider-Name.
040300     move CL-PR-User-Name to Aud-User-Name.
040400     move WS-Att-Path (WS-Att-Ix) to Aud-Del-Path.
040500     move WS-Att-Status (WS-Att-Ix) to Aud-Del-Status.
040600     move WS-Timestamp-Display to Aud-Log-Timestamp.
040700     move WS-Run-Message to Aud-Message.
040800     write CL-Audit-Dtl-Record.
040900     if not WS-Aud-Ok
041000         display "CLCLN001 - AUDIT LOG WRITE ERROR".
041100 zz710-Exit.
041200     exit.
041300*
041400 zz900-Close-Files.
041500     close INVENTORY-FILE.
041600     close PARAMETER-FILE.
041700     close AUDIT-LOG-FILE.
041800 zz900-Exit.
041900     exit.
042000*
