000100*******************************************
000200*                                          *
000300*  Record Definition For Delete-          *
000400*           Operation Audit Log           *
000500*     One Entry Per Delete Attempt,       *
000600*     File Is Opened Extend              *
000700*******************************************
000800*  File size 367 bytes.
000900*
001000* 28/10/25 vbc - Created - modelled on the detail layout of
001100*                the ACAS payroll cheque record, one entry
001200*                per transaction, no header needed here since
001300*                the log is never read back a group at a time.
001400* 15/11/25 vbc - Aud-Message widened from x(40) to x(80) -
001500*                provider error text was being truncated.
001600*
001700 01  CL-Audit-Dtl-Record.
001800     03  Aud-Provider-Name pic x(20).
001900     03  Aud-User-Name     pic x(40).
002000     03  Aud-Del-Path      pic x(200).
002100     03  Aud-Del-Status    pic x(8).
002200         88  Aud-Deleted         value "DELETED".
002300         88  Aud-Failed          value "FAILED".
002400     03  Aud-Log-Timestamp pic x(19).
002500*        ccyy-mm-dd hh:mm:ss
002600     03  Aud-Message       pic x(80).
002700*
