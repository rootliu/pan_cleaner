000100*******************************************
000200*                                          *
000300*  Record Definition For Top-N            *
000400*           Largest-Files File            *
000500*     Ranked Largest To Smallest,         *
000600*     Written By clanal01                 *
000700*******************************************
000800*  File size 300 bytes.
000900*
001000* 30/10/25 vbc - Created - split out of CL-Large-File-Record
001100*                when it became clear Top-N needed its own
001200*                rank field and was a separate report
001300*                requirement in its own right.
001400*
001500 01  CL-TopN-Record.
001600     03  Topn-Rank         pic 9(3).
001700     03  Topn-Path         pic x(200).
001800     03  Topn-Name         pic x(80).
001900     03  Topn-Size         pic 9(15).
002000     03  filler            pic x(2).
002100*
