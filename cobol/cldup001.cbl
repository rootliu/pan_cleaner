000100*******************************************************
000200*                                                      *
000300*              Duplicate Finder - Main Program        *
000400*     Groups Files By Size+Checksum, Groups Folders   *
000500*          By Content Signature                       *
000600*                                                      *
000700*******************************************************
000800*
000900 identification          division.
001000*
001100 program-id.             cldup001.
001200 author.                 V B Coen.
001300 installation.           Applewood Computers.
001400 date-written.           05/11/82.
001500 date-compiled.
001600 security.               Confidential - Applewood Computers.
001700*
001800*****************************************************
001900*                   Change  Log                     *
002000*****************************************************
002100* 05/11/82 vbc - Created - file-group pass only, the
002200*                folder pass was added later.
002300* 12/12/82 vbc - Folder signature pass added, calls
002400*                the new clhash01 digest routine.
002500* 19/02/86 vbc - Both result tables now insertion-
002600*                sorted by wasted space as groups are
002700*                found, instead of a second sort pass
002800*                at the end.
002900* 11/01/99 vbc - Y2K review: no date fields held or
003000*                processed in this program, no changes
003100*                required, signed off vbc.
003200* 04/11/25 vbc - Adopted into the CL Cleanup suite.
003300* 13/11/25 vbc - Signature line table capped at 32
003400*                members per folder - clhash01's input
003500*                area is 8000 bytes (32 x 247), a
003600*                folder with more files beneath it only
003700*                hashes the first 32 found.
003800* 02/08/26 vbc - Request 2118: 13/11/25 cap above was
003900*                silently dropping members, not just an
004000*                audit-trail truncation - a folder could
004100*                miss a real duplicate-folder match.
004200*                WS-Sig-Line-Tab and clhshlnk's input
004300*                area both widened to 4000, matching
004400*                WS-Allfile-Tab, so no folder can now
004500*                hold more members than the table allows.
004600* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
004700*                version banner in Working-Storage, shop
004800*                habit dropped when this suite was first
004900*                adopted - restored to match the rest of
005000*                the Applewood programs.
005100* 10/08/26 vbc - Request 2121: a folder path sitting at
005200*                or near the 200-byte field width left no
005300*                spare byte for the trailing slash plus a
005400*                one-character member name, so cc300 could
005500*                build a prefix one byte past the end of
005600*                WS-AF-Path and cc310 could then compute a
005700*                negative scan length off the back of it -
005800*                cc300 now skips the member scan for any
005900*                folder path of 199 bytes or more, since no
006000*                child entry could fit in the field beneath
006100*                it anyway.
006200*
006300 environment             division.
006400 copy clenv.cob.
006500 input-output            section.
006600 file-control.
006700     select  INVENTORY-FILE  assign  INVENTFIL
006800             organization  is  sequential
006900             file status   is  WS-Inv-Status.
007000*
007100     select  DUP-FILE-FILE   assign  CLDUPFFIL
007200             organization  is  sequential
007300             file status   is  WS-Dff-Status.
007400*
007500     select  DUP-FOLDER-FILE assign  CLDUPDFIL
007600             organization  is  sequential
007700             file status   is  WS-Dgf-Status.
007800*
007900 data                    division.
008000 file                    section.
008100*
008200 fd  INVENTORY-FILE.
008300 copy clinvrec.cob.
008400*
008500 fd  DUP-FILE-FILE.
008600 copy cldfgrec.cob.
008700*
008800 fd  DUP-FOLDER-FILE.
008900 copy cldgfrec.cob.
009000*
009100 working-storage section.
009200 77  Prog-Name           pic x(17) value "CLDUP001 (1.0.00)".
009300*
009400 01  WS-File-Status-Area.
009500     03  WS-Inv-Status       pic xx.
009600     03  WS-Dff-Status       pic xx.
009700     03  WS-Dgf-Status       pic xx.
009800     03  filler              pic x(14).
009900*
010000 01  WS-Eof-Area.
010100     03  WS-Eof-Sw           pic x.
010200         88  WS-End-Of-Inventory  value "Y".
010300     03  filler              pic x(9).
010400*
010500*    All regular files seen on the inventory - unfiltered,
010600*    used as the source both for duplicate-file candidates
010700*    and for the folder-membership scan.
010800 01  WS-Allfile-Tab.
010900     03  WS-AF-Entry  occurs 4000 indexed by WS-AF-Ix.
011000         05  WS-AF-Path      pic x(200).
011100         05  WS-AF-Name      pic x(80).
011200         05  WS-AF-Size      pic 9(15).
011300         05  WS-AF-Md5       pic x(32).
011400 01  WS-Allfile-Tab-R redefines WS-Allfile-Tab.
011500     03  WS-AF-Entry-R  occurs 4000.
011600         05  WS-AF-Raw       pic x(327).
011700 01  WS-Allfile-Count.
011800     03  WS-AF-Loaded        pic s9(4)  comp.
011900     03  filler              pic x(6).
012000*
012100*    Every folder seen on the inventory.
012200 01  WS-Folder-Tab.
012300     03  WS-FD-Entry  occurs 1000 indexed by WS-FD-Ix.
012400         05  WS-FD-Path      pic x(200).
012500         05  WS-FD-Name      pic x(80).
012600         05  WS-FD-Path-Len  pic s9(4) comp.
012700         05  WS-FD-Size      pic 9(15).
012800         05  WS-FD-Sig       pic x(32).
012900         05  WS-FD-Has-Sig   pic x.
013000             88  WS-FD-Sig-Present     value "Y".
013100 01  WS-Folder-Tab-R redefines WS-Folder-Tab.
013200     03  WS-FD-Entry-R  occurs 1000.
013300         05  filler          pic x(297).
013400         05  WS-FD-Sig-View  pic x(33).
013500 01  WS-Folder-Count.
013600     03  WS-FD-Loaded        pic s9(4)  comp.
013700     03  filler              pic x(6).
013800*
013900 01  WS-Folder-Prefix-Area.
014000     03  WS-Folder-Prefix    pic x(201).
014100     03  WS-Pfx-Len          pic s9(4)  comp.
014200     03  filler              pic x(10).
014300*
014400*    Regular files qualifying for duplicate-file grouping
014500*    (size > 0, checksum present), sorted ascending by
014600*    size+checksum as they are loaded.
014700 01  WS-File-Cand-Tab.
014800     03  WS-FC-Entry  occurs 4000 indexed by WS-FC-Ix.
014900         05  WS-FC-Key.
015000             07  WS-FC-Key-Size    pic 9(15).
015100             07  WS-FC-Key-Md5     pic x(32).
015200         05  WS-FC-Path          pic x(200).
015300         05  WS-FC-Name          pic x(80).
015400 01  WS-FC-Swap                  pic x(327).
015500 01  WS-File-Cand-Count.
015600     03  WS-FC-Loaded        pic s9(4)  comp.
015700     03  WS-FC-Ins-Ix        pic s9(4)  comp.
015800     03  filler              pic x(6).
015900*
016000*    Duplicate-file groups, held sorted descending by
016100*    wasted space - the start-ix/len point back into
016200*    WS-File-Cand-Tab for the member list.
016300 01  WS-Dup-File-Group-Tab.
016400     03  WS-DFG-Entry  occurs 500 indexed by WS-DFG-Ix.
016500         05  WS-DFG-Hash         pic x(32).
016600         05  WS-DFG-Size         pic 9(15).
016700         05  WS-DFG-Count        pic 9(5).
016800         05  WS-DFG-Wasted       pic 9(15).
016900         05  WS-DFG-Start-Ix     pic s9(4) comp.
017000         05  WS-DFG-Len          pic s9(4) comp.
017100 01  WS-DFG-Swap                 pic x(71).
017200 01  WS-Dup-File-Group-Count.
017300     03  WS-DFG-Loaded       pic s9(4)  comp.
017400     03  WS-DFG-Ins-Ix       pic s9(4)  comp.
017500     03  filler              pic x(6).
017600*
017700 01  WS-New-DFG-Area.
017800     03  WS-New-DFG-Hash         pic x(32).
017900     03  WS-New-DFG-Size         pic 9(15).
018000     03  WS-New-DFG-Count        pic 9(5).
018100     03  WS-New-DFG-Wasted       pic 9(15).
018200     03  WS-New-DFG-Start-Ix     pic s9(4) comp.
018300     03  WS-New-DFG-Len          pic s9(4) comp.
018400     03  filler                  pic x(10).
018500*
018600*    One signature line per file beneath the folder being
018700*    hashed, sorted ascending as built, then packed end to
018800*    end into clhash01's input area.
018900* 02/08/26 vbc - Widened to 4000 to match WS-Allfile-Tab - a
019000*                folder can never hold more members than the
019100*                whole inventory, so this table now covers
019200*                every folder size the file scan itself allows.
019300 01  WS-Sig-Line-Tab.
019400     03  WS-SL-Entry  occurs 4000 indexed by WS-SL-Ix.
019500         05  WS-SL-Rel           pic x(200).
019600         05  WS-SL-Size          pic 9(15).
019700         05  WS-SL-Md5           pic x(32).
019800 01  WS-SL-Swap                  pic x(247).
019900 01  WS-Sig-Line-Count.
020000     03  WS-SL-Loaded        pic s9(4)  comp.
020100     03  WS-SL-Ins-Ix        pic s9(4)  comp.
020200     03  WS-Hash-Pos         pic s9(9)  comp.
020300     03  filler              pic x(6).
020400*
020500*    Folders that ended up with a signature, sorted
020600*    ascending by signature for the folder control break.
020700 01  WS-FoldSig-Tab.
020800     03  WS-FS-Entry  occurs 1000 indexed by WS-FS-Ix.
020900         05  WS-FS-Sig           pic x(32).
021000         05  WS-FS-Path          pic x(200).
021100         05  WS-FS-Name          pic x(80).
021200         05  WS-FS-Size          pic 9(15).
021300 01  WS-FS-Swap                  pic x(327).
021400 01  WS-FoldSig-Count.
021500     03  WS-FS-Loaded        pic s9(4)  comp.
021600     03  WS-FS-Ins-Ix        pic s9(4)  comp.
021700     03  filler              pic x(6).
021800*
021900*    Duplicate-folder groups, held sorted descending by
022000*    wasted space, start-ix/len point into WS-FoldSig-Tab.
022100 01  WS-Dup-Fold-Group-Tab.
022200     03  WS-DGG-Entry  occurs 500 indexed by WS-DGG-Ix.
022300         05  WS-DGG-Sig          pic x(32).
022400         05  WS-DGG-Count        pic 9(5).
022500         05  WS-DGG-Avg-Size     pic 9(15).
022600         05  WS-DGG-Wasted       pic 9(15).
022700         05  WS-DGG-Start-Ix     pic s9(4) comp.
022800         05  WS-DGG-Len          pic s9(4) comp.
022900 01  WS-DGG-Swap                 pic x(71).
023000 01  WS-Dup-Fold-Group-Count.
023100     03  WS-DGG-Loaded       pic s9(4)  comp.
023200     03  WS-DGG-Ins-Ix       pic s9(4)  comp.
023300     03  filler              pic x(6).
023400*
023500 01  WS-New-DGG-Area.
023600     03  WS-New-DGG-Sig          pic x(32).
023700     03  WS-New-DGG-Count        pic 9(5).
023800     03  WS-New-DGG-Total        pic 9(15).
023900     03  WS-New-DGG-Avg          pic 9(15).
024000     03  WS-New-DGG-Wasted       pic 9(15).
024100     03  WS-New-DGG-Start-Ix     pic s9(4) comp.
024200     03  WS-New-DGG-Len          pic s9(4) comp.
024300     03  filler                  pic x(10).
024400*
024500*    Generic ascending-run tracking, shared by the file
024600*    group scan and the folder group scan (run at
024700*    different times, never both active together).
024800 01  WS-Run-Area.
024900     03  WS-Run-Start        pic s9(4)  comp.
025000     03  WS-Run-Len          pic s9(4)  comp.
025100     03  WS-FS-Ix2           pic s9(4)  comp.
025200     03  filler              pic x(6).
025300*
025400 01  WS-Scan-Area.
025500     03  WS-Scan-Ix          pic s9(4)  comp.
025600     03  WS-Scan-Len         pic s9(4)  comp.
025700     03  filler              pic x(6).
025800*
025900 copy clhshlnk.cob.
026000*
026100 procedure division.
026200*
026300 aa000-Main.
026400     perform  aa010-Open-Files thru aa010-Exit.
026500     perform  zz090-Init-Totals thru zz090-Exit.
026600     move     "N"  to  WS-Eof-Sw.
026700     perform  aa050-Read-Inventory thru aa050-Exit
026800              until WS-End-Of-Inventory.
026900     perform  bb100-Build-File-Groups thru bb100-Exit.
027000     perform  bb200-Build-Folder-Signatures thru
027100              bb200-Exit.
027200     perform  bb300-Build-Folder-Groups thru bb300-Exit.
027300     perform  zz700-Write-Dup-Files thru zz700-Exit.
027400     perform  zz710-Write-Dup-Folders thru zz710-Exit.
027500     perform  zz900-Close-Files thru zz900-Exit.
027600     stop     run.
027700*
027800 aa010-Open-Files.
027900     open     input   INVENTORY-FILE.
028000     if       WS-Inv-Status not = "00"
028100              display  "CLDUP001 - CANNOT OPEN INVENTORY"
028200              stop     run.
028300     open     output  DUP-FILE-FILE.
028400     open     output  DUP-FOLDER-FILE.
028500*
028600 aa010-Exit.
028700     exit.
028800*
028900 zz090-Init-Totals.
029000     move     zero  to  WS-AF-Loaded  WS-FD-Loaded
029100                         WS-FC-Loaded WS-DFG-Loaded
029200                         WS-FS-Loaded WS-DGG-Loaded.
029300*
029400 zz090-Exit.
029500     exit.
029600*
029700 aa050-Read-Inventory.
029800     read     INVENTORY-FILE
029900              at end
030000                   move  "Y"  to  WS-Eof-Sw
030100              not at end
030200                   perform  bb000-Load-Entry thru
030300                            bb000-Exit.
030400*
030500 aa050-Exit.
030600     exit.
030700*
030800 bb000-Load-Entry.
030900     if       Inv-Is-File
031000              perform  cc050-Load-Allfile thru cc050-Exit
031100     else
031200              perform  cc060-Load-Folder thru cc060-Exit.
031300*
031400 bb000-Exit.
031500     exit.
031600*
031700 cc050-Load-Allfile.
031800     if       WS-AF-Loaded < 4000
031900              add    1  to  WS-AF-Loaded
032000              move   Inv-Path  to  WS-AF-Path (WS-AF-Loaded)
032100              move   Inv-Name  to  WS-AF-Name (WS-AF-Loaded)
032200              move   Inv-Size  to  WS-AF-Size (WS-AF-Loaded)
032300              move   Inv-Md5   to  WS-AF-Md5  (WS-AF-Loaded).
032400*
032500 cc050-Exit.
032600     exit.
032700*
032800 cc060-Load-Folder.
032900     if       WS-FD-Loaded < 1000
033000              add    1  to  WS-FD-Loaded
033100              move   Inv-Path  to  WS-FD-Path (WS-FD-Loaded)
033200              move   Inv-Name  to  WS-FD-Name (WS-FD-Loaded)
033300              move   zero      to  WS-FD-Size (WS-FD-Loaded)
033400              move   spaces    to  WS-FD-Sig  (WS-FD-Loaded)
033500              move   "N"       to
033600                        WS-FD-Has-Sig (WS-FD-Loaded)
033700              perform  cc065-Path-Len thru cc065-Exit.
033800*
033900 cc060-Exit.
034000     exit.
034100*
034200 cc065-Path-Len.
034300     move     zero  to  WS-Scan-Len.
034400     perform  cc066-Path-Len-Scan thru cc066-Exit
034500              varying WS-Scan-Ix from 200 by -1
034600              until WS-Scan-Ix < 1
034700              or WS-Scan-Len not = zero.
034800     move     WS-Scan-Len  to
034900                 WS-FD-Path-Len (WS-FD-Loaded).
035000*
035100 cc065-Exit.
035200     exit.
035300*
035400 cc066-Path-Len-Scan.
035500     if       Inv-Path (WS-Scan-Ix : 1) not = space
035600              move  WS-Scan-Ix  to  WS-Scan-Len.
035700*
035800 cc066-Exit.
035900     exit.
036000*
036100 bb100-Build-File-Groups.
036200     move     zero  to  WS-FC-Loaded.
036300     perform  cc100-Filter-Candidate thru cc100-Exit
036400              varying WS-AF-Ix from 1 by 1
036500              until WS-AF-Ix > WS-AF-Loaded.
036600     move     zero  to  WS-DFG-Loaded.
036700     perform  cc150-Scan-File-Run thru cc150-Exit
036800              varying WS-FC-Ix from 1 by 1
036900              until WS-FC-Ix > WS-FC-Loaded.
037000*
037100 bb100-Exit.
037200     exit.
037300*
037400 cc100-Filter-Candidate.
037500     if       WS-AF-Size (WS-AF-Ix) > zero
037600       and    WS-AF-Md5 (WS-AF-Ix) not = spaces
037700       and    WS-FC-Loaded < 4000
037800              add    1  to  WS-FC-Loaded
037900              move   WS-AF-Size (WS-AF-Ix)  to
038000                        WS-FC-Key-Size (WS-FC-Loaded)
038100              move   WS-AF-Md5  (WS-AF-Ix)  to
038200                        WS-FC-Key-Md5  (WS-FC-Loaded)
038300              move   WS-AF-Path (WS-AF-Ix)  to
038400                        WS-FC-Path (WS-FC-Loaded)
038500              move   WS-AF-Name (WS-AF-Ix)  to
038600                        WS-FC-Name (WS-FC-Loaded)
038700              perform  cc110-Insert-Cand-Asc thru
038800                       cc110-Exit.
038900*
039000 cc100-Exit.
039100     exit.
039200*
039300 cc110-Insert-Cand-Asc.
039400     move     WS-FC-Loaded  to  WS-FC-Ins-Ix.
039500*
039600 cc115-Bubble-Candidate.
039700     if       WS-FC-Ins-Ix > 1
039800       and    WS-FC-Key (WS-FC-Ins-Ix) <
039900              WS-FC-Key (WS-FC-Ins-Ix - 1)
040000              perform  cc120-Swap-Candidate thru
040100                       cc120-Exit
040200              subtract 1 from WS-FC-Ins-Ix
040300              go to  cc115-Bubble-Candidate.
040400*
040500 cc110-Exit.
040600     exit.
040700*
040800 cc120-Swap-Candidate.
040900     move     WS-FC-Entry (WS-FC-Ins-Ix)      to  WS-FC-Swap.
041000     move     WS-FC-Entry (WS-FC-Ins-Ix - 1)  to
041100                 WS-FC-Entry (WS-FC-Ins-Ix).
041200     move     WS-FC-Swap  to  WS-FC-Entry (WS-FC-Ins-Ix - 1).
041300*
041400 cc120-Exit.
041500     exit.
041600*
041700 cc150-Scan-File-Run.
041800     if       WS-FC-Ix = 1
041900              move  1  to  WS-Run-Start
042000              move  1  to  WS-Run-Len
042100     else
042200       if     WS-FC-Key (WS-FC-Ix) =
042300              WS-FC-Key (WS-FC-Ix - 1)
042400              add   1  to  WS-Run-Len
042500       else
042600              perform  cc160-Finish-Run thru cc160-Exit
042700              move     WS-FC-Ix  to  WS-Run-Start
042800              move     1         to  WS-Run-Len.
042900     if       WS-FC-Ix = WS-FC-Loaded
043000              perform  cc160-Finish-Run thru cc160-Exit.
043100*
043200 cc150-Exit.
043300     exit.
043400*
043500 cc160-Finish-Run.
043600     if       WS-Run-Len > 1
043700              move    WS-FC-Key-Md5 (WS-Run-Start)  to
043800                         WS-New-DFG-Hash
043900              move    WS-FC-Key-Size (WS-Run-Start)  to
044000                         WS-New-DFG-Size
044100              move    WS-Run-Len  to  WS-New-DFG-Count
044200              compute WS-New-DFG-Wasted =
044300                      WS-FC-Key-Size (WS-Run-Start) *
044400                      (WS-Run-Len - 1)
044500              move    WS-Run-Start  to
044600                         WS-New-DFG-Start-Ix
044700              move    WS-Run-Len    to  WS-New-DFG-Len
044800              perform  cc170-Insert-DFG-Desc thru
044900                       cc170-Exit.
045000*
045100 cc160-Exit.
045200     exit.
045300*
045400 cc170-Insert-DFG-Desc.
045500     if       WS-DFG-Loaded < 500
045600              add    1  to  WS-DFG-Loaded
045700              move   WS-New-DFG-Hash      to
045800                        WS-DFG-Hash (WS-DFG-Loaded)
045900              move   WS-New-DFG-Size      to
046000                        WS-DFG-Size (WS-DFG-Loaded)
046100              move   WS-New-DFG-Count     to
046200                        WS-DFG-Count (WS-DFG-Loaded)
046300              move   WS-New-DFG-Wasted    to
046400                        WS-DFG-Wasted (WS-DFG-Loaded)
046500              move   WS-New-DFG-Start-Ix  to
046600                        WS-DFG-Start-Ix (WS-DFG-Loaded)
046700              move   WS-New-DFG-Len       to
046800                        WS-DFG-Len (WS-DFG-Loaded)
046900              move   WS-DFG-Loaded        to  WS-DFG-Ins-Ix
047000              perform  cc175-Bubble-DFG thru cc175-Exit.
047100*
047200 cc170-Exit.
047300     exit.
047400*
047500 cc175-Bubble-DFG.
047600     if       WS-DFG-Ins-Ix > 1
047700       and    WS-DFG-Wasted (WS-DFG-Ins-Ix) >
047800              WS-DFG-Wasted (WS-DFG-Ins-Ix - 1)
047900              perform  cc180-Swap-DFG thru cc180-Exit
048000              subtract 1 from WS-DFG-Ins-Ix
048100              go to  cc175-Bubble-DFG.
048200*
048300 cc175-Exit.
048400     exit.
048500*
048600 cc180-Swap-DFG.
048700     move     WS-DFG-Entry (WS-DFG-Ins-Ix)      to
048800                 WS-DFG-Swap.
048900     move     WS-DFG-Entry (WS-DFG-Ins-Ix - 1)  to
049000                 WS-DFG-Entry (WS-DFG-Ins-Ix).
049100     move     WS-DFG-Swap  to
049200                 WS-DFG-Entry (WS-DFG-Ins-Ix - 1).
049300*
049400 cc180-Exit.
049500     exit.
049600*
049700 bb200-Build-Folder-Signatures.
049800     perform  cc300-Build-One-Signature thru cc300-Exit
049900              varying WS-FD-Ix from 1 by 1
050000              until WS-FD-Ix > WS-FD-Loaded.
050100*
050200 bb200-Exit.
050300     exit.
050400*
050500 cc300-Build-One-Signature.
050600     move     zero    to  WS-SL-Loaded.
050700     move     zero    to  WS-FD-Size (WS-FD-Ix).
050800     move     spaces  to  WS-Folder-Prefix.
050900     if       WS-FD-Path-Len (WS-FD-Ix) > 198
051000              go to  cc300-Exit.
051100     move     WS-FD-Path (WS-FD-Ix)
051200                  (1 : WS-FD-Path-Len (WS-FD-Ix))
051300                 to  WS-Folder-Prefix
051400                  (1 : WS-FD-Path-Len (WS-FD-Ix)).
051500     move     "/"  to  WS-Folder-Prefix
051600                  (WS-FD-Path-Len (WS-FD-Ix) + 1 : 1).
051700     compute  WS-Pfx-Len = WS-FD-Path-Len (WS-FD-Ix) + 1.
051800     perform  cc310-Scan-For-Member thru cc310-Exit
051900              varying WS-AF-Ix from 1 by 1
052000              until WS-AF-Ix > WS-AF-Loaded.
052100     if       WS-SL-Loaded > zero
052200              move  "Y"  to  WS-FD-Has-Sig (WS-FD-Ix)
052300              perform  cc350-Hash-Lines thru cc350-Exit
052400              move  CLH-Output-Digest  to
052500                       WS-FD-Sig (WS-FD-Ix).
052600*
052700 cc300-Exit.
052800     exit.
052900*
053000 cc310-Scan-For-Member.
053100     if       WS-AF-Path (WS-AF-Ix) (1 : WS-Pfx-Len) =
053200              WS-Folder-Prefix (1 : WS-Pfx-Len)
053300              add    WS-AF-Size (WS-AF-Ix)  to
053400                        WS-FD-Size (WS-FD-Ix)
053500       if     WS-SL-Loaded < 4000
053600              add    1  to  WS-SL-Loaded
053700              move   spaces  to  WS-SL-Rel (WS-SL-Loaded)
053800              compute  WS-Scan-Len = 200 - WS-Pfx-Len
053900              move   WS-AF-Path (WS-AF-Ix)
054000                        (WS-Pfx-Len + 1 : WS-Scan-Len)
054100                       to  WS-SL-Rel (WS-SL-Loaded)
054200                        (1 : WS-Scan-Len)
054300              move   WS-AF-Size (WS-AF-Ix)  to
054400                        WS-SL-Size (WS-SL-Loaded)
054500              move   WS-AF-Md5  (WS-AF-Ix)  to
054600                        WS-SL-Md5  (WS-SL-Loaded)
054700              perform  cc320-Insert-Line-Asc thru
054800                       cc320-Exit.
054900*
055000 cc310-Exit.
055100     exit.
055200*
055300 cc320-Insert-Line-Asc.
055400     move     WS-SL-Loaded  to  WS-SL-Ins-Ix.
055500*
055600 cc325-Bubble-Line.
055700     if       WS-SL-Ins-Ix > 1
055800       and    WS-SL-Entry (WS-SL-Ins-Ix) <
055900              WS-SL-Entry (WS-SL-Ins-Ix - 1)
056000              perform  cc330-Swap-Line thru cc330-Exit
056100              subtract 1 from WS-SL-Ins-Ix
056200              go to  cc325-Bubble-Line.
056300*
056400 cc320-Exit.
056500     exit.
056600*
056700 cc330-Swap-Line.
056800     move     WS-SL-Entry (WS-SL-Ins-Ix)      to  WS-SL-Swap.
056900     move     WS-SL-Entry (WS-SL-Ins-Ix - 1)  to
057000                 WS-SL-Entry (WS-SL-Ins-Ix).
057100     move     WS-SL-Swap  to  WS-SL-Entry (WS-SL-Ins-Ix - 1).
057200*
057300 cc330-Exit.
057400     exit.
057500*
057600 cc350-Hash-Lines.
057700     move     spaces  to  CLH-Input-Text.
057800     perform  cc355-Append-Line thru cc355-Exit
057900              varying WS-SL-Ix from 1 by 1
058000              until WS-SL-Ix > WS-SL-Loaded.
058100     compute  CLH-Input-Length = WS-SL-Loaded * 247.
058200     move     "N"  to  CLH-Reply.
058300     call     "clhash01"  using  CL-Hash-Linkage.
058400*
058500 cc350-Exit.
058600     exit.
058700*
058800 cc355-Append-Line.
058900     compute  WS-Hash-Pos = ((WS-SL-Ix - 1) * 247) + 1.
059000     move     WS-SL-Entry (WS-SL-Ix)  to
059100                 CLH-Input-Text (WS-Hash-Pos : 247).
059200*
059300 cc355-Exit.
059400     exit.
059500*
059600 bb300-Build-Folder-Groups.
059700     perform  cc400-Collect-Sig-Folder thru cc400-Exit
059800              varying WS-FD-Ix from 1 by 1
059900              until WS-FD-Ix > WS-FD-Loaded.
060000     perform  cc450-Scan-Fold-Run thru cc450-Exit
060100              varying WS-FS-Ix from 1 by 1
060200              until WS-FS-Ix > WS-FS-Loaded.
060300*
060400 bb300-Exit.
060500     exit.
060600*
060700 cc400-Collect-Sig-Folder.
060800     if       WS-FD-Sig-Present (WS-FD-Ix)
060900       and    WS-FS-Loaded < 1000
061000              add    1  to  WS-FS-Loaded
061100              move   WS-FD-Sig  (WS-FD-Ix)  to
061200                        WS-FS-Sig  (WS-FS-Loaded)
061300              move   WS-FD-Path (WS-FD-Ix)  to
061400                        WS-FS-Path (WS-FS-Loaded)
061500              move   WS-FD-Name (WS-FD-Ix)  to
061600                        WS-FS-Name (WS-FS-Loaded)
061700              move   WS-FD-Size (WS-FD-Ix)  to
061800                        WS-FS-Size (WS-FS-Loaded)
061900              move   WS-FS-Loaded  to  WS-FS-Ins-Ix
062000              perform  cc410-Bubble-Fold-Sig thru
062100                       cc410-Exit.
062200*
062300 cc400-Exit.
062400     exit.
062500*
062600 cc410-Bubble-Fold-Sig.
062700     if       WS-FS-Ins-Ix > 1
062800       and    WS-FS-Sig (WS-FS-Ins-Ix) <
062900              WS-FS-Sig (WS-FS-Ins-Ix - 1)
063000              perform  cc420-Swap-Fold-Sig thru cc420-Exit
063100              subtract 1 from WS-FS-Ins-Ix
063200              go to  cc410-Bubble-Fold-Sig.
063300*
063400 cc410-Exit.
063500     exit.
063600*
063700 cc420-Swap-Fold-Sig.
063800     move     WS-FS-Entry (WS-FS-Ins-Ix)      to  WS-FS-Swap.
063900     move     WS-FS-Entry (WS-FS-Ins-Ix - 1)  to
064000                 WS-FS-Entry (WS-FS-Ins-Ix).
064100     move     WS-FS-Swap  to  WS-FS-Entry (WS-FS-Ins-Ix - 1).
064200*
064300 cc420-Exit.
064400     exit.
064500*
064600 cc450-Scan-Fold-Run.
064700     if       WS-FS-Ix = 1
064800              move  1  to  WS-Run-Start
064900              move  1  to  WS-Run-Len
065000     else
065100       if     WS-FS-Sig (WS-FS-Ix) =
065200              WS-FS-Sig (WS-FS-Ix - 1)
065300              add   1  to  WS-Run-Len
065400       else
065500              perform  cc460-Finish-Fold-Run thru
065600                       cc460-Exit
065700              move     WS-FS-Ix  to  WS-Run-Start
065800              move     1         to  WS-Run-Len.
065900     if       WS-FS-Ix = WS-FS-Loaded
066000              perform  cc460-Finish-Fold-Run thru
066100                       cc460-Exit.
066200*
066300 cc450-Exit.
066400     exit.
066500*
066600 cc460-Finish-Fold-Run.
066700     if       WS-Run-Len > 1
066800              move    zero  to  WS-New-DGG-Total
066900              perform  cc465-Sum-Fold-Size thru
067000                       cc465-Exit
067100                       varying WS-FS-Ix2 from
067200                                  WS-Run-Start by 1
067300                       until WS-FS-Ix2 >
067400                          WS-Run-Start + WS-Run-Len - 1
067500              move    WS-FS-Sig (WS-Run-Start)  to
067600                         WS-New-DGG-Sig
067700              move    WS-Run-Len  to  WS-New-DGG-Count
067800              divide  WS-New-DGG-Total by WS-Run-Len
067900                      giving WS-New-DGG-Avg
068000              compute WS-New-DGG-Wasted =
068100                      WS-New-DGG-Avg * (WS-Run-Len - 1)
068200              move    WS-Run-Start  to
068300                         WS-New-DGG-Start-Ix
068400              move    WS-Run-Len    to  WS-New-DGG-Len
068500              perform  cc470-Insert-DGG-Desc thru
068600                       cc470-Exit.
068700*
068800 cc460-Exit.
068900     exit.
069000*
069100 cc465-Sum-Fold-Size.
069200     add      WS-FS-Size (WS-FS-Ix2)  to  WS-New-DGG-Total.
069300*
069400 cc465-Exit.
069500     exit.
069600*
069700 cc470-Insert-DGG-Desc.
069800     if       WS-DGG-Loaded < 500
069900              add    1  to  WS-DGG-Loaded
070000              move   WS-New-DGG-Sig       to
070100                        WS-DGG-Sig (WS-DGG-Loaded)
070200              move   WS-New-DGG-Count     to
070300                        WS-DGG-Count (WS-DGG-Loaded)
070400              move   WS-New-DGG-Avg       to
070500                        WS-DGG-Avg-Size (WS-DGG-Loaded)
070600              move   WS-New-DGG-Wasted    to
070700                        WS-DGG-Wasted (WS-DGG-Loaded)
070800              move   WS-New-DGG-Start-Ix  to
070900                        WS-DGG-Start-Ix (WS-DGG-Loaded)
071000              move   WS-New-DGG-Len       to
071100                        WS-DGG-Len (WS-DGG-Loaded)
071200              move   WS-DGG-Loaded        to  WS-DGG-Ins-Ix
071300              perform  cc480-Bubble-DGG thru cc480-Exit.
071400*
071500 cc470-Exit.
071600     exit.
071700*
071800 cc480-Bubble-DGG.
071900     if       WS-DGG-Ins-Ix > 1
072000       and    WS-DGG-Wasted (WS-DGG-Ins-Ix) >
072100              WS-DGG-Wasted (WS-DGG-Ins-Ix - 1)
072200              perform  cc490-Swap-DGG thru cc490-Exit
072300              subtract 1 from WS-DGG-Ins-Ix
072400              go to  cc480-Bubble-DGG.
072500*
072600 cc480-Exit.
072700     exit.
072800*
072900 cc490-Swap-DGG.
073000     move     WS-DGG-Entry (WS-DGG-Ins-Ix)      to
073100                 WS-DGG-Swap.
073200     move     WS-DGG-Entry (WS-DGG-Ins-Ix - 1)  to
073300                 WS-DGG-Entry (WS-DGG-Ins-Ix).
073400     move     WS-DGG-Swap  to
073500                 WS-DGG-Entry (WS-DGG-Ins-Ix - 1).
073600*
073700 cc490-Exit.
073800     exit.
073900*
074000 zz700-Write-Dup-Files.
074100     perform  zz705-Write-One-Dfg thru zz705-Exit
074200              varying WS-DFG-Ix from 1 by 1
074300              until WS-DFG-Ix > WS-DFG-Loaded.
074400*
074500 zz700-Exit.
074600     exit.
074700*
074800 zz705-Write-One-Dfg.
074900     move     "H"  to  Dfh-Rec-Type.
075000     move     WS-DFG-Hash (WS-DFG-Ix)    to  Dfh-Group-Hash.
075100     move     WS-DFG-Size (WS-DFG-Ix)    to  Dfh-Group-Size.
075200     move     WS-DFG-Count (WS-DFG-Ix)   to  Dfh-Group-Count.
075300     move     WS-DFG-Wasted (WS-DFG-Ix)  to
075400                 Dfh-Wasted-Space.
075500     write    CL-Dup-File-Hdr-Record.
075600     if       WS-Dff-Status not = "00"
075700              display "CLDUP001 - DUPFILE HDR WRITE ERR".
075800     perform  zz706-Write-Dfg-Member thru zz706-Exit
075900              varying WS-FC-Ix from
076000                         WS-DFG-Start-Ix (WS-DFG-Ix) by 1
076100              until WS-FC-Ix >
076200                 WS-DFG-Start-Ix (WS-DFG-Ix) +
076300                 WS-DFG-Len (WS-DFG-Ix) - 1.
076400*
076500 zz705-Exit.
076600     exit.
076700*
076800 zz706-Write-Dfg-Member.
076900     move     "M"  to  Dfm-Rec-Type.
077000     move     WS-DFG-Hash (WS-DFG-Ix)  to  Dfm-Group-Hash.
077100     move     WS-FC-Path (WS-FC-Ix)    to  Dfm-Path.
077200     move     WS-FC-Name (WS-FC-Ix)    to  Dfm-Name.
077300     move     WS-FC-Key-Size (WS-FC-Ix)  to  Dfm-Size.
077400     move     "Y"  to  Dfm-Live.
077500     write    CL-Dup-File-Mbr-Record.
077600     if       WS-Dff-Status not = "00"
077700              display "CLDUP001 - DUPFILE MBR WRITE ERR".
077800*
077900 zz706-Exit.
078000     exit.
078100*
078200 zz710-Write-Dup-Folders.
078300     perform  zz715-Write-One-Dgg thru zz715-Exit
078400              varying WS-DGG-Ix from 1 by 1
078500              until WS-DGG-Ix > WS-DGG-Loaded.
078600*
078700 zz710-Exit.
078800     exit.
078900*
079000 zz715-Write-One-Dgg.
079100     move     "H"  to  Dgh-Rec-Type.
079200     move     WS-DGG-Sig (WS-DGG-Ix)      to
079300                 Dgh-Content-Hash.
079400     move     WS-DGG-Count (WS-DGG-Ix)    to
079500                 Dgh-Group-Count.
079600     move     WS-DGG-Avg-Size (WS-DGG-Ix) to  Dgh-Avg-Size.
079700     move     WS-DGG-Wasted (WS-DGG-Ix)   to
079800                 Dgh-Wasted-Space.
079900     write    CL-Dup-Fold-Hdr-Record.
080000     if       WS-Dgf-Status not = "00"
080100              display "CLDUP001 - DUPFOLD HDR WRITE ERR".
080200     perform  zz716-Write-Dgg-Member thru zz716-Exit
080300              varying WS-FS-Ix from
080400                        WS-DGG-Start-Ix (WS-DGG-Ix) by 1
080500              until WS-FS-Ix >
080600                 WS-DGG-Start-Ix (WS-DGG-Ix) +
080700                 WS-DGG-Len (WS-DGG-Ix) - 1.
080800*
080900 zz715-Exit.
081000     exit.
081100*
081200 zz716-Write-Dgg-Member.
081300     move     "M"  to  Dgm-Rec-Type.
081400     move     WS-DGG-Sig (WS-DGG-Ix)  to  Dgm-Content-Hash.
081500     move     WS-FS-Path (WS-FS-Ix)   to  Dgm-Path.
081600     move     WS-FS-Name (WS-FS-Ix)   to  Dgm-Name.
081700     move     "Y"  to  Dgm-Live.
081800     write    CL-Dup-Fold-Mbr-Record.
081900     if       WS-Dgf-Status not = "00"
082000              display "CLDUP001 - DUPFOLD MBR WRITE ERR".
082100*
082200 zz716-Exit.
082300     exit.
082400*
082500 zz900-Close-Files.
082600     close    INVENTORY-FILE  DUP-FILE-FILE
082700              DUP-FOLDER-FILE.
082800*
082900 zz900-Exit.
083000     exit.
083100*
