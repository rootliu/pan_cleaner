********************************************
*                                          *
*  Environment Division Special-Names     *
*     Common To All CL Cleanup Programs    *
*                                          *
********************************************
* 02/03/26 vbc - Created - lifted out of the individual
*                programs so all share one copy.
* 09/03/26 vbc - Added UPSI-0 for the -v (verbose log) switch.
* 02/08/26 vbc - Request 2119: CLASS WS-HEX-DIGIT, CLASS
*                WS-LOWER-ALPHA and UPSI-0 CL-VERBOSE-LOG-SW
*                never got wired into any program that copies
*                this member - the -v switch was never built.
*                Removed rather than carry dead declaratives.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
