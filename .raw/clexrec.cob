*******************************************
*                                          *
*  Record Definition For Executable       *
*           Work File                     *
*     One Entry Per File In The           *
*     "executable" Category               *
*******************************************
*  File size 310 bytes.
*
* 24/10/25 vbc - Created.
* 20/11/25 vbc - Exf-Live flag added for RESULT INVALIDATION,
*                same reasoning as Lgf-Live in cllgfrec.cob.
*
 01  CL-Executable-Record.
     03  Exf-Path          pic x(200).
     03  Exf-Name          pic x(80).
     03  Exf-Size          pic 9(15).
     03  Exf-Ext           pic x(10).
     03  Exf-Live          pic x.
         88  Exf-Is-Live         value "Y".
         88  Exf-Is-Deleted      value "N".
     03  filler            pic x(8).
*
