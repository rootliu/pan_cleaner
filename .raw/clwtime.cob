*******************************************
*                                          *
*  Working Storage - Run Date And         *
*           Time Block                    *
*     Common To All CL Cleanup Programs   *
*                                          *
*******************************************
* 29/10/25 vbc - Created - lifted out of pyrgstr's inline
*                date fields so every program stamps reports
*                and logs the same way.
* 28/11/25 vbc - Added WS-Accept-Date/Time-Raw - ACCEPT FROM
*                DATE only returns a 2-digit year, so every
*                program windows it into WS-CDT-CC itself
*                (under 50 is 20xx, else 19xx).
*
 01  WS-Accept-Date-Raw.
     03  WS-AD-YY          pic 99.
     03  WS-AD-MM          pic 99.
     03  WS-AD-DD          pic 99.
*
 01  WS-Accept-Time-Raw.
     03  WS-AT-HH          pic 99.
     03  WS-AT-MN          pic 99.
     03  WS-AT-SS          pic 99.
     03  WS-AT-HS          pic 99.
*
 01  WS-Current-Date-Time.
     03  WS-CDT-Date.
         05  WS-CDT-CC     pic 99.
         05  WS-CDT-YY     pic 99.
         05  WS-CDT-MM     pic 99.
         05  WS-CDT-DD     pic 99.
     03  WS-CDT-Time.
         05  WS-CDT-HH     pic 99.
         05  WS-CDT-MN     pic 99.
         05  WS-CDT-SS     pic 99.
         05  WS-CDT-HS     pic 99.
*
 01  WS-Timestamp-Display     pic x(19).
*    built as ccyy-mm-dd hh:mm:ss for the audit log
*
 01  WS-Date-Work.
     03  WS-DW-Date-Num       pic 9(8).
     03  WS-DW-Date-Num-R redefines WS-DW-Date-Num.
         05  WS-DW-CCYY       pic 9(4).
         05  WS-DW-MM         pic 99.
         05  WS-DW-DD         pic 99.
*
