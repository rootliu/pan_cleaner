*******************************************
*                                          *
*  Record Definition For Large-File       *
*           Work File                     *
*     One Entry Per File At Or Above      *
*     The Large-File Threshold            *
*******************************************
*  File size 310 bytes.
*
* 24/10/25 vbc - Created.
* 20/11/25 vbc - Lgf-Live flag added for RESULT INVALIDATION -
*                set to 'N' instead of rewriting the file when
*                a deleted path is found, count/size redone
*                on the next report pass only.
*
 01  CL-Large-File-Record.
     03  Lgf-Path          pic x(200).
     03  Lgf-Name          pic x(80).
     03  Lgf-Size          pic 9(15).
     03  Lgf-Cat-Name      pic x(12).
     03  Lgf-Live          pic x.
         88  Lgf-Is-Live         value "Y".
         88  Lgf-Is-Deleted      value "N".
     03  filler            pic x(16).
*
