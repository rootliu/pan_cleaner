*******************************************************
*                                                      *
*     Content-Signature Digest Calculation Routine    *
*              Folder And File Grouping Use           *
*                                                      *
*******************************************************
*
 identification          division.
*
 program-id.             clhash01.
 author.                 V B Coen.
 installation.           Applewood Computers.
 date-written.           15/11/82.
 date-compiled.
 security.               Confidential - Applewood Computers.
*
*****************************************************
*                   Change  Log                     *
*****************************************************
* 15/11/82 vbc - Created - extends the mod-11 check
*                digit technique in maps09 to build a
*                32 hex character signature instead of
*                a single check digit, for use wherever
*                two blocks of text must be compared by
*                a short deterministic signature rather
*                than character by character.
* 03/06/83 vbc - Weight fallback added for characters
*                not found in the mod-11 alphabet -
*                path text has lower case, slashes and
*                colons that the original table lacks.
* 19/02/86 vbc - Slice width floor of 1 added - short
*                input text was giving a zero divide.
* 11/01/99 vbc - Y2K review: no date fields held or
*                processed in this routine, no changes
*                required, signed off vbc.
* 01/11/25 vbc - Adopted into the CL Cleanup suite as
*                the folder content-signature and the
*                duplicate-group key builder.
* 08/11/25 vbc - Input area sized to match CLH-Input-
*                Text widened to x(8000) in clhshlnk.
* 02/08/26 vbc - No change here - CLH-Input-Text widened
*                again in clhshlnk (now x(988000)), this
*                routine's 32-way slicing works off
*                CLH-Input-Length so it scales with it.
* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
*                version banner in Working-Storage, shop
*                habit dropped when this suite was first
*                adopted - restored to match the rest of
*                the Applewood programs.
* 10/08/26 vbc - Request 2121: 32-way slice width is
*                Input-Length / 32, truncated - whenever
*                that division did not come out even, the
*                trailing remainder bytes (up to 31 of
*                them) sat past the last slice and were
*                never read into the digest at all, so two
*                folders differing only in that tail signed
*                identical. Slice 32 now runs to the actual
*                end of the input instead of stopping at
*                the truncated width, so every byte Input-
*                Length counts gets weighed in somewhere.
*
 environment             division.
 copy clenv.cob.
 input-output            section.
*
 data                    division.
 working-storage section.
 77  Prog-Name           pic x(17) value "CLHASH01 (1.0.00)".
*
 01  WS-Hash-Tables.
     03  WS-Hex-Digits       pic x(16)
             value "0123456789ABCDEF".
     03  WS-Hex-Digits-R redefines WS-Hex-Digits.
         05  WS-Hex-Char     pic x  occurs 16.
     03  WS-Weight-Alpha     pic x(37)
             value "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
     03  WS-Weight-Alpha-R redefines WS-Weight-Alpha.
         05  WS-Weight-Char  pic x  occurs 37
                                     indexed by WQ.
     03  filler              pic x(20).
*
 01  WS-One-Char-Area.
     03  WS-One-Char         pic x.
     03  WS-One-Char-Val redefines WS-One-Char
                             pic 9(3) comp-x.
     03  filler              pic x(3).
*
 01  WS-Counters.
     03  WS-Slice-Ix         pic s9(4)  comp.
     03  WS-Char-Ix          pic s9(4)  comp.
     03  WS-Slice-Width      pic s9(9)  comp.
     03  WS-Cur-Slice-Width  pic s9(9)  comp.
     03  WS-Slice-Start      pic s9(9)  comp.
     03  WS-Char-Pos         pic s9(9)  comp.
     03  WS-Accum            pic s9(9)  comp.
     03  WS-Quotient         pic s9(9)  comp.
     03  WS-Digit-Val        pic s9(9)  comp.
     03  WS-Hex-Sub          pic s9(9)  comp.
     03  WS-Weight-Val       pic s9(9)  comp.
     03  filler              pic x(6).
*
 01  WS-Digest-Build.
     03  WS-Digest-Char      pic x  occurs 32.
     03  filler              pic x(8).
*
 linkage section.
 copy clhshlnk.cob.
*
 procedure division using CL-Hash-Linkage.
*
 main.
     move     spaces  to  CLH-Output-Digest.
     move     zero    to  WS-Slice-Width.
     if       CLH-Input-Length = zero
              move  1  to  WS-Slice-Width
              go to  Build-Digest.
     compute  WS-Slice-Width = CLH-Input-Length / 32.
     if       WS-Slice-Width < 1
              move  1  to  WS-Slice-Width.
*
 Build-Digest.
     perform  Slice-Loop thru Slice-End
              varying WS-Slice-Ix from 1 by 1
              until WS-Slice-Ix > 32.
     move     "Y"  to  CLH-Reply.
     go       to  Main-Exit.
*
 Slice-Loop.
     compute  WS-Slice-Start =
              ((WS-Slice-Ix - 1) * WS-Slice-Width) + 1.
     move     WS-Slice-Width  to  WS-Cur-Slice-Width.
     if       WS-Slice-Ix = 32
              compute  WS-Cur-Slice-Width =
                       CLH-Input-Length - WS-Slice-Start + 1
              if       WS-Cur-Slice-Width < WS-Slice-Width
                       move  WS-Slice-Width  to
                                WS-Cur-Slice-Width.
     move     zero  to  WS-Accum.
     perform  Char-Loop thru Char-End
              varying WS-Char-Ix from 1 by 1
              until WS-Char-Ix > WS-Cur-Slice-Width.
     divide   WS-Accum by 16 giving WS-Quotient
              remainder WS-Digit-Val.
     compute  WS-Hex-Sub = WS-Digit-Val + 1.
     move     WS-Hex-Char (WS-Hex-Sub)
                to  WS-Digest-Char (WS-Slice-Ix).
*
 Slice-End.
     exit.
*
 Char-Loop.
     compute  WS-Char-Pos =
              WS-Slice-Start + WS-Char-Ix - 1.
     if       WS-Char-Pos > CLH-Input-Length
              go to  Char-End.
     move     CLH-Input-Text (WS-Char-Pos : 1)
                to  WS-One-Char.
     perform  Weight-Loop thru Weight-End.
     compute  WS-Accum =
              WS-Accum + (WS-Char-Ix * WS-Weight-Val).
*
 Char-End.
     exit.
*
 Weight-Loop.
     set      WQ  to  1.
     search   WS-Weight-Char  at end
                   go to  Weight-Fallback
              when WS-Weight-Char (WQ) = WS-One-Char
                   go to  Weight-Found.
*
 Weight-Fallback.
     compute  WS-Weight-Val = WS-One-Char-Val.
     go       to  Weight-End.
*
 Weight-Found.
     set      WS-Weight-Val  to  WQ.
*
 Weight-End.
     exit.
*
 main-exit.   exit program.
*
