*******************************************
*                                          *
*  Record Definitions For Duplicate-      *
*           File Groups File              *
*     Header Record Followed By Its       *
*     Member Detail Records               *
*******************************************
*  Records are 329 bytes, Rec-Type tells header from member.
*
* 25/10/25 vbc - Created - header/detail pair modelled on the
*                ACAS payroll header/transaction copybooks,
*                member count is unbounded so occurs will
*                not do.
* 21/11/25 vbc - Dfm-Live added to the member record for
*                RESULT INVALIDATION.
*
 01  CL-Dup-File-Hdr-Record.
     03  Dfh-Rec-Type      pic x.
         88  Dfh-Is-Header       value "H".
     03  Dfh-Group-Hash    pic x(32).
     03  Dfh-Group-Size    pic 9(15).
     03  Dfh-Group-Count   pic 9(5).
     03  Dfh-Wasted-Space  pic 9(15).
     03  filler            pic x(261).
*
 01  CL-Dup-File-Mbr-Record.
     03  Dfm-Rec-Type      pic x.
         88  Dfm-Is-Member       value "M".
     03  Dfm-Group-Hash    pic x(32).
     03  Dfm-Path          pic x(200).
     03  Dfm-Name          pic x(80).
     03  Dfm-Size          pic 9(15).
     03  Dfm-Live          pic x.
         88  Dfm-Is-Live         value "Y".
         88  Dfm-Is-Deleted      value "N".
*
