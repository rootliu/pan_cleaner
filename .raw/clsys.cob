*******************************************
*                                          *
*  File Name Table                        *
*     Files Used By The CL Cleanup Suite  *
*                                          *
*******************************************
* 22/10/25 vbc - Created - one name table for the whole
*                suite, same idea as ACAS wsnames.cob.
* 30/10/25 vbc - Added TOPNFIL (file-09) when the top-N
*                pass was split out of clanal01.
*
 01  File-Defs.
     02  File-Defs-A.
         03  File-01   pic x(48) value "INVENT.DAT".
*        File-01 - INVENTORY file, input to clanal01/cldup001
         03  File-02   pic x(48) value "CLSTATS.DAT".
*        File-02 - STATISTICS output of clanal01
         03  File-03   pic x(48) value "CLLGFIL.DAT".
*        File-03 - large-file work, clanal01 out, others in-out
         03  File-04   pic x(48) value "CLEXFIL.DAT".
*        File-04 - executable work, clanal01 out, others in-out
         03  File-05   pic x(48) value "CLDUPF.DAT".
*        File-05 - dup-file groups, cldup001 out, others in-out
         03  File-06   pic x(48) value "CLDUPD.DAT".
*        File-06 - dup-folder groups, cldup001 out, others i-o
         03  File-07   pic x(48) value "CLDELREQ.DAT".
*        File-07 - delete-request list, input to clcln001
         03  File-08   pic x(48) value "CLAUDIT.LOG".
*        File-08 - delete-operation audit log, clcln001 extend
         03  File-09   pic x(48) value "CLTOPN.DAT".
*        File-09 - top-N largest files, clanal01 out
         03  File-10   pic x(48) value "CLREPORT.PRT".
*        File-10 - 132-column analysis report, clrpt001 out
         03  File-11   pic x(48) value "CLPARAM.DAT".
*        File-11 - run control/parameter record, all progs i-o
     02  filler  redefines File-Defs-A.
         03  System-File-Names  pic x(48)  occurs 11.
     02  File-Defs-Count        binary-short value 11.
*
