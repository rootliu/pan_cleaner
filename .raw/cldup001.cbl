*******************************************************
*                                                      *
*              Duplicate Finder - Main Program        *
*     Groups Files By Size+Checksum, Groups Folders   *
*          By Content Signature                       *
*                                                      *
*******************************************************
*
 identification          division.
*
 program-id.             cldup001.
 author.                 V B Coen.
 installation.           Applewood Computers.
 date-written.           05/11/82.
 date-compiled.
 security.               Confidential - Applewood Computers.
*
*****************************************************
*                   Change  Log                     *
*****************************************************
* 05/11/82 vbc - Created - file-group pass only, the
*                folder pass was added later.
* 12/12/82 vbc - Folder signature pass added, calls
*                the new clhash01 digest routine.
* 19/02/86 vbc - Both result tables now insertion-
*                sorted by wasted space as groups are
*                found, instead of a second sort pass
*                at the end.
* 11/01/99 vbc - Y2K review: no date fields held or
*                processed in this program, no changes
*                required, signed off vbc.
* 04/11/25 vbc - Adopted into the CL Cleanup suite.
* 13/11/25 vbc - Signature line table capped at 32
*                members per folder - clhash01's input
*                area is 8000 bytes (32 x 247), a
*                folder with more files beneath it only
*                hashes the first 32 found.
* 02/08/26 vbc - Request 2118: 13/11/25 cap above was
*                silently dropping members, not just an
*                audit-trail truncation - a folder could
*                miss a real duplicate-folder match.
*                WS-Sig-Line-Tab and clhshlnk's input
*                area both widened to 4000, matching
*                WS-Allfile-Tab, so no folder can now
*                hold more members than the table allows.
* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
*                version banner in Working-Storage, shop
*                habit dropped when this suite was first
*                adopted - restored to match the rest of
*                the Applewood programs.
* 10/08/26 vbc - Request 2121: a folder path sitting at
*                or near the 200-byte field width left no
*                spare byte for the trailing slash plus a
*                one-character member name, so cc300 could
*                build a prefix one byte past the end of
*                WS-AF-Path and cc310 could then compute a
*                negative scan length off the back of it -
*                cc300 now skips the member scan for any
*                folder path of 199 bytes or more, since no
*                child entry could fit in the field beneath
*                it anyway.
*
 environment             division.
 copy clenv.cob.
 input-output            section.
 file-control.
     select  INVENTORY-FILE  assign  INVENTFIL
             organization  is  sequential
             file status   is  WS-Inv-Status.
*
     select  DUP-FILE-FILE   assign  CLDUPFFIL
             organization  is  sequential
             file status   is  WS-Dff-Status.
*
     select  DUP-FOLDER-FILE assign  CLDUPDFIL
             organization  is  sequential
             file status   is  WS-Dgf-Status.
*
 data                    division.
 file                    section.
*
 fd  INVENTORY-FILE.
 copy clinvrec.cob.
*
 fd  DUP-FILE-FILE.
 copy cldfgrec.cob.
*
 fd  DUP-FOLDER-FILE.
 copy cldgfrec.cob.
*
 working-storage section.
 77  Prog-Name           pic x(17) value "CLDUP001 (1.0.00)".
*
 01  WS-File-Status-Area.
     03  WS-Inv-Status       pic xx.
     03  WS-Dff-Status       pic xx.
     03  WS-Dgf-Status       pic xx.
     03  filler              pic x(14).
*
 01  WS-Eof-Area.
     03  WS-Eof-Sw           pic x.
         88  WS-End-Of-Inventory  value "Y".
     03  filler              pic x(9).
*
*    All regular files seen on the inventory - unfiltered,
*    used as the source both for duplicate-file candidates
*    and for the folder-membership scan.
 01  WS-Allfile-Tab.
     03  WS-AF-Entry  occurs 4000 indexed by WS-AF-Ix.
         05  WS-AF-Path      pic x(200).
         05  WS-AF-Name      pic x(80).
         05  WS-AF-Size      pic 9(15).
         05  WS-AF-Md5       pic x(32).
 01  WS-Allfile-Tab-R redefines WS-Allfile-Tab.
     03  WS-AF-Entry-R  occurs 4000.
         05  WS-AF-Raw       pic x(327).
 01  WS-Allfile-Count.
     03  WS-AF-Loaded        pic s9(4)  comp.
     03  filler              pic x(6).
*
*    Every folder seen on the inventory.
 01  WS-Folder-Tab.
     03  WS-FD-Entry  occurs 1000 indexed by WS-FD-Ix.
         05  WS-FD-Path      pic x(200).
         05  WS-FD-Name      pic x(80).
         05  WS-FD-Path-Len  pic s9(4) comp.
         05  WS-FD-Size      pic 9(15).
         05  WS-FD-Sig       pic x(32).
         05  WS-FD-Has-Sig   pic x.
             88  WS-FD-Sig-Present     value "Y".
 01  WS-Folder-Tab-R redefines WS-Folder-Tab.
     03  WS-FD-Entry-R  occurs 1000.
         05  filler          pic x(297).
         05  WS-FD-Sig-View  pic x(33).
 01  WS-Folder-Count.
     03  WS-FD-Loaded        pic s9(4)  comp.
     03  filler              pic x(6).
*
 01  WS-Folder-Prefix-Area.
     03  WS-Folder-Prefix    pic x(201).
     03  WS-Pfx-Len          pic s9(4)  comp.
     03  filler              pic x(10).
*
*    Regular files qualifying for duplicate-file grouping
*    (size > 0, checksum present), sorted ascending by
*    size+checksum as they are loaded.
 01  WS-File-Cand-Tab.
     03  WS-FC-Entry  occurs 4000 indexed by WS-FC-Ix.
         05  WS-FC-Key.
             07  WS-FC-Key-Size    pic 9(15).
             07  WS-FC-Key-Md5     pic x(32).
         05  WS-FC-Path          pic x(200).
         05  WS-FC-Name          pic x(80).
 01  WS-FC-Swap                  pic x(327).
 01  WS-File-Cand-Count.
     03  WS-FC-Loaded        pic s9(4)  comp.
     03  WS-FC-Ins-Ix        pic s9(4)  comp.
     03  filler              pic x(6).
*
*    Duplicate-file groups, held sorted descending by
*    wasted space - the start-ix/len point back into
*    WS-File-Cand-Tab for the member list.
 01  WS-Dup-File-Group-Tab.
     03  WS-DFG-Entry  occurs 500 indexed by WS-DFG-Ix.
         05  WS-DFG-Hash         pic x(32).
         05  WS-DFG-Size         pic 9(15).
         05  WS-DFG-Count        pic 9(5).
         05  WS-DFG-Wasted       pic 9(15).
         05  WS-DFG-Start-Ix     pic s9(4) comp.
         05  WS-DFG-Len          pic s9(4) comp.
 01  WS-DFG-Swap                 pic x(71).
 01  WS-Dup-File-Group-Count.
     03  WS-DFG-Loaded       pic s9(4)  comp.
     03  WS-DFG-Ins-Ix       pic s9(4)  comp.
     03  filler              pic x(6).
*
 01  WS-New-DFG-Area.
     03  WS-New-DFG-Hash         pic x(32).
     03  WS-New-DFG-Size         pic 9(15).
     03  WS-New-DFG-Count        pic 9(5).
     03  WS-New-DFG-Wasted       pic 9(15).
     03  WS-New-DFG-Start-Ix     pic s9(4) comp.
     03  WS-New-DFG-Len          pic s9(4) comp.
     03  filler                  pic x(10).
*
*    One signature line per file beneath the folder being
*    hashed, sorted ascending as built, then packed end to
*    end into clhash01's input area.
* 02/08/26 vbc - Widened to 4000 to match WS-Allfile-Tab - a
*                folder can never hold more members than the
*                whole inventory, so this table now covers
*                every folder size the file scan itself allows.
 01  WS-Sig-Line-Tab.
     03  WS-SL-Entry  occurs 4000 indexed by WS-SL-Ix.
         05  WS-SL-Rel           pic x(200).
         05  WS-SL-Size          pic 9(15).
         05  WS-SL-Md5           pic x(32).
 01  WS-SL-Swap                  pic x(247).
 01  WS-Sig-Line-Count.
     03  WS-SL-Loaded        pic s9(4)  comp.
     03  WS-SL-Ins-Ix        pic s9(4)  comp.
     03  WS-Hash-Pos         pic s9(9)  comp.
     03  filler              pic x(6).
*
*    Folders that ended up with a signature, sorted
*    ascending by signature for the folder control break.
 01  WS-FoldSig-Tab.
     03  WS-FS-Entry  occurs 1000 indexed by WS-FS-Ix.
         05  WS-FS-Sig           pic x(32).
         05  WS-FS-Path          pic x(200).
         05  WS-FS-Name          pic x(80).
         05  WS-FS-Size          pic 9(15).
 01  WS-FS-Swap                  pic x(327).
 01  WS-FoldSig-Count.
     03  WS-FS-Loaded        pic s9(4)  comp.
     03  WS-FS-Ins-Ix        pic s9(4)  comp.
     03  filler              pic x(6).
*
*    Duplicate-folder groups, held sorted descending by
*    wasted space, start-ix/len point into WS-FoldSig-Tab.
 01  WS-Dup-Fold-Group-Tab.
     03  WS-DGG-Entry  occurs 500 indexed by WS-DGG-Ix.
         05  WS-DGG-Sig          pic x(32).
         05  WS-DGG-Count        pic 9(5).
         05  WS-DGG-Avg-Size     pic 9(15).
         05  WS-DGG-Wasted       pic 9(15).
         05  WS-DGG-Start-Ix     pic s9(4) comp.
         05  WS-DGG-Len          pic s9(4) comp.
 01  WS-DGG-Swap                 pic x(71).
 01  WS-Dup-Fold-Group-Count.
     03  WS-DGG-Loaded       pic s9(4)  comp.
     03  WS-DGG-Ins-Ix       pic s9(4)  comp.
     03  filler              pic x(6).
*
 01  WS-New-DGG-Area.
     03  WS-New-DGG-Sig          pic x(32).
     03  WS-New-DGG-Count        pic 9(5).
     03  WS-New-DGG-Total        pic 9(15).
     03  WS-New-DGG-Avg          pic 9(15).
     03  WS-New-DGG-Wasted       pic 9(15).
     03  WS-New-DGG-Start-Ix     pic s9(4) comp.
     03  WS-New-DGG-Len          pic s9(4) comp.
     03  filler                  pic x(10).
*
*    Generic ascending-run tracking, shared by the file
*    group scan and the folder group scan (run at
*    different times, never both active together).
 01  WS-Run-Area.
     03  WS-Run-Start        pic s9(4)  comp.
     03  WS-Run-Len          pic s9(4)  comp.
     03  WS-FS-Ix2           pic s9(4)  comp.
     03  filler              pic x(6).
*
 01  WS-Scan-Area.
     03  WS-Scan-Ix          pic s9(4)  comp.
     03  WS-Scan-Len         pic s9(4)  comp.
     03  filler              pic x(6).
*
 copy clhshlnk.cob.
*
 procedure division.
*
 aa000-Main.
     perform  aa010-Open-Files thru aa010-Exit.
     perform  zz090-Init-Totals thru zz090-Exit.
     move     "N"  to  WS-Eof-Sw.
     perform  aa050-Read-Inventory thru aa050-Exit
              until WS-End-Of-Inventory.
     perform  bb100-Build-File-Groups thru bb100-Exit.
     perform  bb200-Build-Folder-Signatures thru
              bb200-Exit.
     perform  bb300-Build-Folder-Groups thru bb300-Exit.
     perform  zz700-Write-Dup-Files thru zz700-Exit.
     perform  zz710-Write-Dup-Folders thru zz710-Exit.
     perform  zz900-Close-Files thru zz900-Exit.
     stop     run.
*
 aa010-Open-Files.
     open     input   INVENTORY-FILE.
     if       WS-Inv-Status not = "00"
              display  "CLDUP001 - CANNOT OPEN INVENTORY"
              stop     run.
     open     output  DUP-FILE-FILE.
     open     output  DUP-FOLDER-FILE.
*
 aa010-Exit.
     exit.
*
 zz090-Init-Totals.
     move     zero  to  WS-AF-Loaded  WS-FD-Loaded
                         WS-FC-Loaded WS-DFG-Loaded
                         WS-FS-Loaded WS-DGG-Loaded.
*
 zz090-Exit.
     exit.
*
 aa050-Read-Inventory.
     read     INVENTORY-FILE
              at end
                   move  "Y"  to  WS-Eof-Sw
              not at end
                   perform  bb000-Load-Entry thru
                            bb000-Exit.
*
 aa050-Exit.
     exit.
*
 bb000-Load-Entry.
     if       Inv-Is-File
              perform  cc050-Load-Allfile thru cc050-Exit
     else
              perform  cc060-Load-Folder thru cc060-Exit.
*
 bb000-Exit.
     exit.
*
 cc050-Load-Allfile.
     if       WS-AF-Loaded < 4000
              add    1  to  WS-AF-Loaded
              move   Inv-Path  to  WS-AF-Path (WS-AF-Loaded)
              move   Inv-Name  to  WS-AF-Name (WS-AF-Loaded)
              move   Inv-Size  to  WS-AF-Size (WS-AF-Loaded)
              move   Inv-Md5   to  WS-AF-Md5  (WS-AF-Loaded).
*
 cc050-Exit.
     exit.
*
 cc060-Load-Folder.
     if       WS-FD-Loaded < 1000
              add    1  to  WS-FD-Loaded
              move   Inv-Path  to  WS-FD-Path (WS-FD-Loaded)
              move   Inv-Name  to  WS-FD-Name (WS-FD-Loaded)
              move   zero      to  WS-FD-Size (WS-FD-Loaded)
              move   spaces    to  WS-FD-Sig  (WS-FD-Loaded)
              move   "N"       to
                        WS-FD-Has-Sig (WS-FD-Loaded)
              perform  cc065-Path-Len thru cc065-Exit.
*
 cc060-Exit.
     exit.
*
 cc065-Path-Len.
     move     zero  to  WS-Scan-Len.
     perform  cc066-Path-Len-Scan thru cc066-Exit
              varying WS-Scan-Ix from 200 by -1
              until WS-Scan-Ix < 1
              or WS-Scan-Len not = zero.
     move     WS-Scan-Len  to
                 WS-FD-Path-Len (WS-FD-Loaded).
*
 cc065-Exit.
     exit.
*
 cc066-Path-Len-Scan.
     if       Inv-Path (WS-Scan-Ix : 1) not = space
              move  WS-Scan-Ix  to  WS-Scan-Len.
*
 cc066-Exit.
     exit.
*
 bb100-Build-File-Groups.
     move     zero  to  WS-FC-Loaded.
     perform  cc100-Filter-Candidate thru cc100-Exit
              varying WS-AF-Ix from 1 by 1
              until WS-AF-Ix > WS-AF-Loaded.
     move     zero  to  WS-DFG-Loaded.
     perform  cc150-Scan-File-Run thru cc150-Exit
              varying WS-FC-Ix from 1 by 1
              until WS-FC-Ix > WS-FC-Loaded.
*
 bb100-Exit.
     exit.
*
 cc100-Filter-Candidate.
     if       WS-AF-Size (WS-AF-Ix) > zero
       and    WS-AF-Md5 (WS-AF-Ix) not = spaces
       and    WS-FC-Loaded < 4000
              add    1  to  WS-FC-Loaded
              move   WS-AF-Size (WS-AF-Ix)  to
                        WS-FC-Key-Size (WS-FC-Loaded)
              move   WS-AF-Md5  (WS-AF-Ix)  to
                        WS-FC-Key-Md5  (WS-FC-Loaded)
              move   WS-AF-Path (WS-AF-Ix)  to
                        WS-FC-Path (WS-FC-Loaded)
              move   WS-AF-Name (WS-AF-Ix)  to
                        WS-FC-Name (WS-FC-Loaded)
              perform  cc110-Insert-Cand-Asc thru
                       cc110-Exit.
*
 cc100-Exit.
     exit.
*
 cc110-Insert-Cand-Asc.
     move     WS-FC-Loaded  to  WS-FC-Ins-Ix.
*
 cc115-Bubble-Candidate.
     if       WS-FC-Ins-Ix > 1
       and    WS-FC-Key (WS-FC-Ins-Ix) <
              WS-FC-Key (WS-FC-Ins-Ix - 1)
              perform  cc120-Swap-Candidate thru
                       cc120-Exit
              subtract 1 from WS-FC-Ins-Ix
              go to  cc115-Bubble-Candidate.
*
 cc110-Exit.
     exit.
*
 cc120-Swap-Candidate.
     move     WS-FC-Entry (WS-FC-Ins-Ix)      to  WS-FC-Swap.
     move     WS-FC-Entry (WS-FC-Ins-Ix - 1)  to
                 WS-FC-Entry (WS-FC-Ins-Ix).
     move     WS-FC-Swap  to  WS-FC-Entry (WS-FC-Ins-Ix - 1).
*
 cc120-Exit.
     exit.
*
 cc150-Scan-File-Run.
     if       WS-FC-Ix = 1
              move  1  to  WS-Run-Start
              move  1  to  WS-Run-Len
     else
       if     WS-FC-Key (WS-FC-Ix) =
              WS-FC-Key (WS-FC-Ix - 1)
              add   1  to  WS-Run-Len
       else
              perform  cc160-Finish-Run thru cc160-Exit
              move     WS-FC-Ix  to  WS-Run-Start
              move     1         to  WS-Run-Len.
     if       WS-FC-Ix = WS-FC-Loaded
              perform  cc160-Finish-Run thru cc160-Exit.
*
 cc150-Exit.
     exit.
*
 cc160-Finish-Run.
     if       WS-Run-Len > 1
              move    WS-FC-Key-Md5 (WS-Run-Start)  to
                         WS-New-DFG-Hash
              move    WS-FC-Key-Size (WS-Run-Start)  to
                         WS-New-DFG-Size
              move    WS-Run-Len  to  WS-New-DFG-Count
              compute WS-New-DFG-Wasted =
                      WS-FC-Key-Size (WS-Run-Start) *
                      (WS-Run-Len - 1)
              move    WS-Run-Start  to
                         WS-New-DFG-Start-Ix
              move    WS-Run-Len    to  WS-New-DFG-Len
              perform  cc170-Insert-DFG-Desc thru
                       cc170-Exit.
*
 cc160-Exit.
     exit.
*
 cc170-Insert-DFG-Desc.
     if       WS-DFG-Loaded < 500
              add    1  to  WS-DFG-Loaded
              move   WS-New-DFG-Hash      to
                        WS-DFG-Hash (WS-DFG-Loaded)
              move   WS-New-DFG-Size      to
                        WS-DFG-Size (WS-DFG-Loaded)
              move   WS-New-DFG-Count     to
                        WS-DFG-Count (WS-DFG-Loaded)
              move   WS-New-DFG-Wasted    to
                        WS-DFG-Wasted (WS-DFG-Loaded)
              move   WS-New-DFG-Start-Ix  to
                        WS-DFG-Start-Ix (WS-DFG-Loaded)
              move   WS-New-DFG-Len       to
                        WS-DFG-Len (WS-DFG-Loaded)
              move   WS-DFG-Loaded        to  WS-DFG-Ins-Ix
              perform  cc175-Bubble-DFG thru cc175-Exit.
*
 cc170-Exit.
     exit.
*
 cc175-Bubble-DFG.
     if       WS-DFG-Ins-Ix > 1
       and    WS-DFG-Wasted (WS-DFG-Ins-Ix) >
              WS-DFG-Wasted (WS-DFG-Ins-Ix - 1)
              perform  cc180-Swap-DFG thru cc180-Exit
              subtract 1 from WS-DFG-Ins-Ix
              go to  cc175-Bubble-DFG.
*
 cc175-Exit.
     exit.
*
 cc180-Swap-DFG.
     move     WS-DFG-Entry (WS-DFG-Ins-Ix)      to
                 WS-DFG-Swap.
     move     WS-DFG-Entry (WS-DFG-Ins-Ix - 1)  to
                 WS-DFG-Entry (WS-DFG-Ins-Ix).
     move     WS-DFG-Swap  to
                 WS-DFG-Entry (WS-DFG-Ins-Ix - 1).
*
 cc180-Exit.
     exit.
*
 bb200-Build-Folder-Signatures.
     perform  cc300-Build-One-Signature thru cc300-Exit
              varying WS-FD-Ix from 1 by 1
              until WS-FD-Ix > WS-FD-Loaded.
*
 bb200-Exit.
     exit.
*
 cc300-Build-One-Signature.
     move     zero    to  WS-SL-Loaded.
     move     zero    to  WS-FD-Size (WS-FD-Ix).
     move     spaces  to  WS-Folder-Prefix.
     if       WS-FD-Path-Len (WS-FD-Ix) > 198
              go to  cc300-Exit.
     move     WS-FD-Path (WS-FD-Ix)
                  (1 : WS-FD-Path-Len (WS-FD-Ix))
                 to  WS-Folder-Prefix
                  (1 : WS-FD-Path-Len (WS-FD-Ix)).
     move     "/"  to  WS-Folder-Prefix
                  (WS-FD-Path-Len (WS-FD-Ix) + 1 : 1).
     compute  WS-Pfx-Len = WS-FD-Path-Len (WS-FD-Ix) + 1.
     perform  cc310-Scan-For-Member thru cc310-Exit
              varying WS-AF-Ix from 1 by 1
              until WS-AF-Ix > WS-AF-Loaded.
     if       WS-SL-Loaded > zero
              move  "Y"  to  WS-FD-Has-Sig (WS-FD-Ix)
              perform  cc350-Hash-Lines thru cc350-Exit
              move  CLH-Output-Digest  to
                       WS-FD-Sig (WS-FD-Ix).
*
 cc300-Exit.
     exit.
*
 cc310-Scan-For-Member.
     if       WS-AF-Path (WS-AF-Ix) (1 : WS-Pfx-Len) =
              WS-Folder-Prefix (1 : WS-Pfx-Len)
              add    WS-AF-Size (WS-AF-Ix)  to
                        WS-FD-Size (WS-FD-Ix)
       if     WS-SL-Loaded < 4000
              add    1  to  WS-SL-Loaded
              move   spaces  to  WS-SL-Rel (WS-SL-Loaded)
              compute  WS-Scan-Len = 200 - WS-Pfx-Len
              move   WS-AF-Path (WS-AF-Ix)
                        (WS-Pfx-Len + 1 : WS-Scan-Len)
                       to  WS-SL-Rel (WS-SL-Loaded)
                        (1 : WS-Scan-Len)
              move   WS-AF-Size (WS-AF-Ix)  to
                        WS-SL-Size (WS-SL-Loaded)
              move   WS-AF-Md5  (WS-AF-Ix)  to
                        WS-SL-Md5  (WS-SL-Loaded)
              perform  cc320-Insert-Line-Asc thru
                       cc320-Exit.
*
 cc310-Exit.
     exit.
*
 cc320-Insert-Line-Asc.
     move     WS-SL-Loaded  to  WS-SL-Ins-Ix.
*
 cc325-Bubble-Line.
     if       WS-SL-Ins-Ix > 1
       and    WS-SL-Entry (WS-SL-Ins-Ix) <
              WS-SL-Entry (WS-SL-Ins-Ix - 1)
              perform  cc330-Swap-Line thru cc330-Exit
              subtract 1 from WS-SL-Ins-Ix
              go to  cc325-Bubble-Line.
*
 cc320-Exit.
     exit.
*
 cc330-Swap-Line.
     move     WS-SL-Entry (WS-SL-Ins-Ix)      to  WS-SL-Swap.
     move     WS-SL-Entry (WS-SL-Ins-Ix - 1)  to
                 WS-SL-Entry (WS-SL-Ins-Ix).
     move     WS-SL-Swap  to  WS-SL-Entry (WS-SL-Ins-Ix - 1).
*
 cc330-Exit.
     exit.
*
 cc350-Hash-Lines.
     move     spaces  to  CLH-Input-Text.
     perform  cc355-Append-Line thru cc355-Exit
              varying WS-SL-Ix from 1 by 1
              until WS-SL-Ix > WS-SL-Loaded.
     compute  CLH-Input-Length = WS-SL-Loaded * 247.
     move     "N"  to  CLH-Reply.
     call     "clhash01"  using  CL-Hash-Linkage.
*
 cc350-Exit.
     exit.
*
 cc355-Append-Line.
     compute  WS-Hash-Pos = ((WS-SL-Ix - 1) * 247) + 1.
     move     WS-SL-Entry (WS-SL-Ix)  to
                 CLH-Input-Text (WS-Hash-Pos : 247).
*
 cc355-Exit.
     exit.
*
 bb300-Build-Folder-Groups.
     perform  cc400-Collect-Sig-Folder thru cc400-Exit
              varying WS-FD-Ix from 1 by 1
              until WS-FD-Ix > WS-FD-Loaded.
     perform  cc450-Scan-Fold-Run thru cc450-Exit
              varying WS-FS-Ix from 1 by 1
              until WS-FS-Ix > WS-FS-Loaded.
*
 bb300-Exit.
     exit.
*
 cc400-Collect-Sig-Folder.
     if       WS-FD-Sig-Present (WS-FD-Ix)
       and    WS-FS-Loaded < 1000
              add    1  to  WS-FS-Loaded
              move   WS-FD-Sig  (WS-FD-Ix)  to
                        WS-FS-Sig  (WS-FS-Loaded)
              move   WS-FD-Path (WS-FD-Ix)  to
                        WS-FS-Path (WS-FS-Loaded)
              move   WS-FD-Name (WS-FD-Ix)  to
                        WS-FS-Name (WS-FS-Loaded)
              move   WS-FD-Size (WS-FD-Ix)  to
                        WS-FS-Size (WS-FS-Loaded)
              move   WS-FS-Loaded  to  WS-FS-Ins-Ix
              perform  cc410-Bubble-Fold-Sig thru
                       cc410-Exit.
*
 cc400-Exit.
     exit.
*
 cc410-Bubble-Fold-Sig.
     if       WS-FS-Ins-Ix > 1
       and    WS-FS-Sig (WS-FS-Ins-Ix) <
              WS-FS-Sig (WS-FS-Ins-Ix - 1)
              perform  cc420-Swap-Fold-Sig thru cc420-Exit
              subtract 1 from WS-FS-Ins-Ix
              go to  cc410-Bubble-Fold-Sig.
*
 cc410-Exit.
     exit.
*
 cc420-Swap-Fold-Sig.
     move     WS-FS-Entry (WS-FS-Ins-Ix)      to  WS-FS-Swap.
     move     WS-FS-Entry (WS-FS-Ins-Ix - 1)  to
                 WS-FS-Entry (WS-FS-Ins-Ix).
     move     WS-FS-Swap  to  WS-FS-Entry (WS-FS-Ins-Ix - 1).
*
 cc420-Exit.
     exit.
*
 cc450-Scan-Fold-Run.
     if       WS-FS-Ix = 1
              move  1  to  WS-Run-Start
              move  1  to  WS-Run-Len
     else
       if     WS-FS-Sig (WS-FS-Ix) =
              WS-FS-Sig (WS-FS-Ix - 1)
              add   1  to  WS-Run-Len
       else
              perform  cc460-Finish-Fold-Run thru
                       cc460-Exit
              move     WS-FS-Ix  to  WS-Run-Start
              move     1         to  WS-Run-Len.
     if       WS-FS-Ix = WS-FS-Loaded
              perform  cc460-Finish-Fold-Run thru
                       cc460-Exit.
*
 cc450-Exit.
     exit.
*
 cc460-Finish-Fold-Run.
     if       WS-Run-Len > 1
              move    zero  to  WS-New-DGG-Total
              perform  cc465-Sum-Fold-Size thru
                       cc465-Exit
                       varying WS-FS-Ix2 from
                                  WS-Run-Start by 1
                       until WS-FS-Ix2 >
                          WS-Run-Start + WS-Run-Len - 1
              move    WS-FS-Sig (WS-Run-Start)  to
                         WS-New-DGG-Sig
              move    WS-Run-Len  to  WS-New-DGG-Count
              divide  WS-New-DGG-Total by WS-Run-Len
                      giving WS-New-DGG-Avg
              compute WS-New-DGG-Wasted =
                      WS-New-DGG-Avg * (WS-Run-Len - 1)
              move    WS-Run-Start  to
                         WS-New-DGG-Start-Ix
              move    WS-Run-Len    to  WS-New-DGG-Len
              perform  cc470-Insert-DGG-Desc thru
                       cc470-Exit.
*
 cc460-Exit.
     exit.
*
 cc465-Sum-Fold-Size.
     add      WS-FS-Size (WS-FS-Ix2)  to  WS-New-DGG-Total.
*
 cc465-Exit.
     exit.
*
 cc470-Insert-DGG-Desc.
     if       WS-DGG-Loaded < 500
              add    1  to  WS-DGG-Loaded
              move   WS-New-DGG-Sig       to
                        WS-DGG-Sig (WS-DGG-Loaded)
              move   WS-New-DGG-Count     to
                        WS-DGG-Count (WS-DGG-Loaded)
              move   WS-New-DGG-Avg       to
                        WS-DGG-Avg-Size (WS-DGG-Loaded)
              move   WS-New-DGG-Wasted    to
                        WS-DGG-Wasted (WS-DGG-Loaded)
              move   WS-New-DGG-Start-Ix  to
                        WS-DGG-Start-Ix (WS-DGG-Loaded)
              move   WS-New-DGG-Len       to
                        WS-DGG-Len (WS-DGG-Loaded)
              move   WS-DGG-Loaded        to  WS-DGG-Ins-Ix
              perform  cc480-Bubble-DGG thru cc480-Exit.
*
 cc470-Exit.
     exit.
*
 cc480-Bubble-DGG.
     if       WS-DGG-Ins-Ix > 1
       and    WS-DGG-Wasted (WS-DGG-Ins-Ix) >
              WS-DGG-Wasted (WS-DGG-Ins-Ix - 1)
              perform  cc490-Swap-DGG thru cc490-Exit
              subtract 1 from WS-DGG-Ins-Ix
              go to  cc480-Bubble-DGG.
*
 cc480-Exit.
     exit.
*
 cc490-Swap-DGG.
     move     WS-DGG-Entry (WS-DGG-Ins-Ix)      to
                 WS-DGG-Swap.
     move     WS-DGG-Entry (WS-DGG-Ins-Ix - 1)  to
                 WS-DGG-Entry (WS-DGG-Ins-Ix).
     move     WS-DGG-Swap  to
                 WS-DGG-Entry (WS-DGG-Ins-Ix - 1).
*
 cc490-Exit.
     exit.
*
 zz700-Write-Dup-Files.
     perform  zz705-Write-One-Dfg thru zz705-Exit
              varying WS-DFG-Ix from 1 by 1
              until WS-DFG-Ix > WS-DFG-Loaded.
*
 zz700-Exit.
     exit.
*
 zz705-Write-One-Dfg.
     move     "H"  to  Dfh-Rec-Type.
     move     WS-DFG-Hash (WS-DFG-Ix)    to  Dfh-Group-Hash.
     move     WS-DFG-Size (WS-DFG-Ix)    to  Dfh-Group-Size.
     move     WS-DFG-Count (WS-DFG-Ix)   to  Dfh-Group-Count.
     move     WS-DFG-Wasted (WS-DFG-Ix)  to
                 Dfh-Wasted-Space.
     write    CL-Dup-File-Hdr-Record.
     if       WS-Dff-Status not = "00"
              display "CLDUP001 - DUPFILE HDR WRITE ERR".
     perform  zz706-Write-Dfg-Member thru zz706-Exit
              varying WS-FC-Ix from
                         WS-DFG-Start-Ix (WS-DFG-Ix) by 1
              until WS-FC-Ix >
                 WS-DFG-Start-Ix (WS-DFG-Ix) +
                 WS-DFG-Len (WS-DFG-Ix) - 1.
*
 zz705-Exit.
     exit.
*
 zz706-Write-Dfg-Member.
     move     "M"  to  Dfm-Rec-Type.
     move     WS-DFG-Hash (WS-DFG-Ix)  to  Dfm-Group-Hash.
     move     WS-FC-Path (WS-FC-Ix)    to  Dfm-Path.
     move     WS-FC-Name (WS-FC-Ix)    to  Dfm-Name.
     move     WS-FC-Key-Size (WS-FC-Ix)  to  Dfm-Size.
     move     "Y"  to  Dfm-Live.
     write    CL-Dup-File-Mbr-Record.
     if       WS-Dff-Status not = "00"
              display "CLDUP001 - DUPFILE MBR WRITE ERR".
*
 zz706-Exit.
     exit.
*
 zz710-Write-Dup-Folders.
     perform  zz715-Write-One-Dgg thru zz715-Exit
              varying WS-DGG-Ix from 1 by 1
              until WS-DGG-Ix > WS-DGG-Loaded.
*
 zz710-Exit.
     exit.
*
 zz715-Write-One-Dgg.
     move     "H"  to  Dgh-Rec-Type.
     move     WS-DGG-Sig (WS-DGG-Ix)      to
                 Dgh-Content-Hash.
     move     WS-DGG-Count (WS-DGG-Ix)    to
                 Dgh-Group-Count.
     move     WS-DGG-Avg-Size (WS-DGG-Ix) to  Dgh-Avg-Size.
     move     WS-DGG-Wasted (WS-DGG-Ix)   to
                 Dgh-Wasted-Space.
     write    CL-Dup-Fold-Hdr-Record.
     if       WS-Dgf-Status not = "00"
              display "CLDUP001 - DUPFOLD HDR WRITE ERR".
     perform  zz716-Write-Dgg-Member thru zz716-Exit
              varying WS-FS-Ix from
                        WS-DGG-Start-Ix (WS-DGG-Ix) by 1
              until WS-FS-Ix >
                 WS-DGG-Start-Ix (WS-DGG-Ix) +
                 WS-DGG-Len (WS-DGG-Ix) - 1.
*
 zz715-Exit.
     exit.
*
 zz716-Write-Dgg-Member.
     move     "M"  to  Dgm-Rec-Type.
     move     WS-DGG-Sig (WS-DGG-Ix)  to  Dgm-Content-Hash.
     move     WS-FS-Path (WS-FS-Ix)   to  Dgm-Path.
     move     WS-FS-Name (WS-FS-Ix)   to  Dgm-Name.
     move     "Y"  to  Dgm-Live.
     write    CL-Dup-Fold-Mbr-Record.
     if       WS-Dgf-Status not = "00"
              display "CLDUP001 - DUPFOLD MBR WRITE ERR".
*
 zz716-Exit.
     exit.
*
 zz900-Close-Files.
     close    INVENTORY-FILE  DUP-FILE-FILE
              DUP-FOLDER-FILE.
*
 zz900-Exit.
     exit.
*
