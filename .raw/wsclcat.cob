*******************************************
*                                          *
*  Working Storage - File Category        *
*     Extension Reference Table           *
*     Shared By clanal01 And clrpt001     *
*                                          *
*******************************************
* 23/10/25 vbc - Created - one copy of the extension list so
*                clanal01 and clrpt001 cannot drift apart.
* 02/11/25 vbc - Provider confirmed "other" covers blank and
*                unrecognised extensions - row 8, catch-all,
*                no extensions held for it, bb100 falls
*                through to "other" when no row matches.
* 09/11/25 vbc - Packed as VALUE literals like the wspystax
*                rate tables, rather than loaded at run time
*                - the list does not change between runs.
*
 01  WS-Cat-Ref-Table.
     03  filler  pic x(35)  value
         "video     mp4 mkv avi mov wmv flv w".
     03  filler  pic x(35)  value
         "ebmrm  rmvbm4v 3gp                 ".
     03  filler  pic x(35)  value
         "image     jpg jpegpng gif bmp webps".
     03  filler  pic x(35)  value
         "vg ico tiffpsd raw                 ".
     03  filler  pic x(35)  value
         "audio     mp3 wav flacaac m4a ogg w".
     03  filler  pic x(35)  value
         "ma ape alac                        ".
     03  filler  pic x(35)  value
         "document  pdf doc docxxls xlsxppt p".
     03  filler  pic x(35)  value
         "ptxtxt md  rtf odt ods odp         ".
     03  filler  pic x(35)  value
         "archive   zip rar 7z  tar gz  bz2 x".
     03  filler  pic x(35)  value
         "z  cab                             ".
     03  filler  pic x(35)  value
         "executableexe msi apk ipa dmg deb r".
     03  filler  pic x(35)  value
         "pm pkg bat cmd sh  app             ".
     03  filler  pic x(35)  value
         "disk_imageiso img vmdkvdi vhd bin c".
     03  filler  pic x(35)  value
         "ue                                 ".
     03  filler  pic x(35)  value
         "other                              ".
     03  filler  pic x(35)  value
         "                                   ".
*
 01  WS-Cat-Ref-Table-R redefines WS-Cat-Ref-Table.
     03  WS-Cat-Ref-Row  occurs 8 indexed by WS-Cat-Ix.
         05  WS-Cat-Ref-Name   pic x(10).
         05  WS-Cat-Ref-Ext    pic x(4)
                                occurs 15 indexed by WS-Ext-Ix.
*
 01  WS-Cat-Ref-Count        binary-short value 8.
*
