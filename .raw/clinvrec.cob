*******************************************
*                                          *
*  Record Definition For Inventory        *
*           File                          *
*     One Entry Per File Or Folder        *
*     In The Account Being Analysed       *
*******************************************
*  File size 338 bytes.
*
* 21/10/25 vbc - Created.
* 29/10/25 vbc - Split Inv-Ext out of Inv-Name rather than
*                re-deriving it every pass - cheaper for
*                clanal01 and cldup001 both to read it once.
* 06/11/25 vbc - Inv-Md5 spaces = unknown, confirmed with
*                Provider team, not all providers supply one.
*
 01  CL-Inventory-Record.
     03  Inv-Path          pic x(200).
*        full path, '/'-separated, starts with '/'
     03  Inv-Name          pic x(80).
*        base name - last path component
     03  Inv-Size          pic 9(15).
*        size in bytes, zero for folders
     03  Inv-Dir-Flag      pic x.
*        'D' = folder, 'F' = regular file
         88  Inv-Is-Folder       value "D".
         88  Inv-Is-File         value "F".
     03  Inv-Md5           pic x(32).
*        content checksum (hex), spaces if unknown/folder
     03  Inv-Ext           pic x(10).
*        lower-case extension, no dot, blank if none/folder
*
 01  CL-Inventory-Key-Record redefines CL-Inventory-Record.
     03  Invk-Path         pic x(200).
     03  filler            pic x(138).
*
