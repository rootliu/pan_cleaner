*******************************************
*                                          *
*  Record Definition For Statistics       *
*           File                          *
*     One Record Per Analysis Run         *
*******************************************
*  File size 416 bytes.
*
* 22/10/25 vbc - Created.
* 31/10/25 vbc - Category order fixed to match the extension
*                table in wsclcat.cob - video first, other last.
* 12/11/25 vbc - Added Large-File and Exec control totals,
*                previously only carried in the work files.
*
 01  CL-Statistics-Record.
     03  Stat-Total-Files    pic 9(9).
     03  Stat-Total-Folders  pic 9(9).
     03  Stat-Total-Size     pic 9(15).
     03  Stat-Category-Table occurs 8.
         05  Stat-Cat-Name   pic x(12).
*            video/image/audio/document/archive/
*            executable/disk_image/other
         05  Stat-Cat-Count  pic 9(9).
         05  Stat-Cat-Size   pic 9(15).
     03  Stat-Large-File-Count  pic 9(9).
     03  Stat-Large-File-Size   pic 9(15).
     03  Stat-Exec-Count        pic 9(9).
     03  Stat-Exec-Size         pic 9(15).
     03  filler                 pic x(50).
*
 01  CL-Statistics-Size-View redefines CL-Statistics-Record.
     03  SV-Leading          pic x(33).
     03  SV-Cat-Sizes        pic 9(15)  occurs 8
                                        indexed by SV-Cat-Ix.
     03  filler               pic x(103).
*
