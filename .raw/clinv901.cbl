*******************************************************
*                                                      *
*          Result Invalidation - Main Program          *
*     Strips Deleted Paths Out Of The Saved            *
*     Duplicate/Large-File/Executable Results          *
*                                                      *
*******************************************************
*
 identification          division.
*
 program-id.             clinv901.
 author.                 V B Coen.
 installation.           Applewood Computers.
 date-written.           26/11/82.
 date-compiled.
 security.               Confidential - Applewood Computers.
*
*****************************************************
*                   Change  Log                     *
*****************************************************
* 26/11/82 vbc - Created - strips deleted members
*                out of the saved duplicate/large-
*                file/executable results once the
*                File Cleaner has run, so a re-print
*                never shows a path that is gone.
* 19/02/86 vbc - Group headers carry no live/dead
*                byte of their own - a group left
*                with fewer than 2 live members is
*                simply left with its recomputed
*                count below 2, clrpt001 skips it on
*                the strength of that count alone.
* 11/01/99 vbc - Y2K review: last-updated stamp now
*                windows the 2-digit ACCEPT FROM DATE
*                year instead of a hard-coded 19,
*                signed off vbc.
* 05/11/25 vbc - Adopted into the CL Cleanup suite.
* 18/11/25 vbc - Loads every DELETED entry CLAUDIT.LOG
*                has ever held, not only the latest
*                run's - re-applying an old deletion a
*                second time is harmless.
* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
*                version banner in Working-Storage, shop
*                habit dropped when this suite was first
*                adopted - restored to match the rest of
*                the Applewood programs.
*
 environment             division.
 copy clenv.cob.
 input-output            section.
 file-control.
     select  AUDIT-LOG-FILE  assign  CLAUDITFIL
             organization  is  sequential
             file status   is  WS-Aud-Status.
*
     select  PARAMETER-FILE  assign  CLPARMFIL
             organization  is  relative
             access mode   is  random
             relative key  is  WS-Parm-RRN
             file status   is  WS-Parm-Status.
*
     select  DUP-FILE-FILE   assign  CLDUPFFIL
             organization  is  sequential
             file status   is  WS-Dff-Status.
*
     select  DUP-FOLDER-FILE assign  CLDUPDFIL
             organization  is  sequential
             file status   is  WS-Dgf-Status.
*
     select  LARGE-FILE-FILE assign  CLLGFIL
             organization  is  sequential
             file status   is  WS-Lgf-Status.
*
     select  EXEC-FILE-FILE  assign  CLEXFIL
             organization  is  sequential
             file status   is  WS-Exf-Status.
*
 data                    division.
 file                    section.
*
 fd  AUDIT-LOG-FILE.
 copy claudrec.cob.
*
 fd  PARAMETER-FILE.
 copy clparm.cob.
*
 fd  DUP-FILE-FILE.
 copy cldfgrec.cob.
*
 fd  DUP-FOLDER-FILE.
 copy cldgfrec.cob.
*
 fd  LARGE-FILE-FILE.
 copy cllgfrec.cob.
*
 fd  EXEC-FILE-FILE.
 copy clexrec.cob.
*
 working-storage section.
 77  Prog-Name           pic x(17) value "CLINV901 (1.0.00)".
     copy clwtime.cob.
*
 01  WS-File-Status-Block.
     03  WS-Aud-Status          pic xx.
         88  WS-Aud-Ok                value "00".
         88  WS-Aud-Eof               value "10".
         88  WS-Aud-Not-Found         value "35".
     03  WS-Parm-Status         pic xx.
     03  WS-Dff-Status          pic xx.
         88  WS-Dff-Ok                value "00".
         88  WS-Dff-Eof               value "10".
     03  WS-Dgf-Status          pic xx.
         88  WS-Dgf-Ok                value "00".
         88  WS-Dgf-Eof               value "10".
     03  WS-Lgf-Status          pic xx.
         88  WS-Lgf-Ok                value "00".
         88  WS-Lgf-Eof               value "10".
     03  WS-Exf-Status          pic xx.
         88  WS-Exf-Ok                value "00".
         88  WS-Exf-Eof               value "10".
*
 01  WS-Parm-Key.
     03  WS-Parm-RRN            pic 9(4) comp.
*
 01  WS-Eof-Switches.
     03  WS-Aud-Eof-Sw          pic x value "N".
         88  WS-End-Of-Audit          value "Y".
     03  WS-Dff-Eof-Sw          pic x value "N".
         88  WS-End-Of-Dup-File       value "Y".
     03  WS-Dgf-Eof-Sw          pic x value "N".
         88  WS-End-Of-Dup-Fold       value "Y".
     03  WS-Lgf-Eof-Sw          pic x value "N".
         88  WS-End-Of-Large-File     value "Y".
     03  WS-Exf-Eof-Sw          pic x value "N".
         88  WS-End-Of-Exec-File      value "Y".
*
*    WS-Del-Path-Tab is the whole deleted-path set read off the
*    audit log, tested by cc050 before every filter decision.
*
 01  WS-Deleted-Path-Area.
     03  WS-Del-Loaded          pic s9(4) comp value zero.
     03  WS-Del-Path-Tab occurs 4000 times
             indexed by WS-Del-Ix
                                pic x(200).
*
 01  WS-Test-Area.
     03  WS-Test-Path           pic x(200).
     03  WS-Scan-Ix2            pic s9(4) comp.
     03  WS-Found-Sw            pic x.
         88  WS-Path-Is-Deleted        value "Y".
*
*    WS-Grp-Live-Tab is the first-pass tally of live members per
*    duplicate-file/folder group, in the same order the headers
*    appear in the file - the second pass walks the same table
*    by position to rewrite each header's recomputed count.
*
 01  WS-Group-Tally-Area.
     03  WS-Grp-Count           pic s9(4) comp value zero.
     03  WS-Grp-Live-Tab occurs 500 times
             indexed by WS-Grp-Ix
                                pic s9(5) comp.
     03  WS-Grp-Live-Tab-R redefines WS-Grp-Live-Tab
             occurs 500 times   pic x(2).
*
 procedure division.
*
 aa000-Main.
     perform aa010-Open-Audit-And-Load thru aa010-Exit.
     perform bb100-Filter-Dup-File-Groups thru bb100-Exit.
     perform bb200-Filter-Dup-Fold-Groups thru bb200-Exit.
     perform bb300-Filter-Large-Files thru bb300-Exit.
     perform bb400-Filter-Exec-Files thru bb400-Exit.
     perform zz900-Rewrite-Timestamp thru zz900-Exit.
     stop run.
*
 aa010-Open-Audit-And-Load.
     open input AUDIT-LOG-FILE.
     if WS-Aud-Not-Found
         display "CLINV901 - NO AUDIT LOG, NOTHING TO APPLY"
         go to aa010-Exit.
     perform aa020-Read-Audit-Rec thru aa020-Exit
         until WS-End-Of-Audit.
     close AUDIT-LOG-FILE.
 aa010-Exit.
     exit.
*
 aa020-Read-Audit-Rec.
     read AUDIT-LOG-FILE
         at end
             move "Y" to WS-Aud-Eof-Sw
         not at end
             if Aud-Deleted
                 perform cc010-Store-Del-Path thru cc010-Exit.
 aa020-Exit.
     exit.
*
 cc010-Store-Del-Path.
     if WS-Del-Loaded < 4000
         add 1 to WS-Del-Loaded
         set WS-Del-Ix to WS-Del-Loaded
         move Aud-Del-Path to WS-Del-Path-Tab (WS-Del-Ix).
 cc010-Exit.
     exit.
*
 cc050-Test-Path-Deleted.
     move "N" to WS-Found-Sw.
     move 1 to WS-Scan-Ix2.
     perform cc060-Scan-Del-Path thru cc060-Exit
         until WS-Scan-Ix2 > WS-Del-Loaded
            or WS-Path-Is-Deleted.
 cc050-Exit.
     exit.
*
 cc060-Scan-Del-Path.
     set WS-Del-Ix to WS-Scan-Ix2.
     if WS-Del-Path-Tab (WS-Del-Ix) = WS-Test-Path
         move "Y" to WS-Found-Sw
     else
         add 1 to WS-Scan-Ix2.
 cc060-Exit.
     exit.
*
*    DUPLICATE-FILE GROUPS - TWO PASSES, TALLY THEN REWRITE
*
 bb100-Filter-Dup-File-Groups.
     if WS-Del-Loaded = 0
         go to bb100-Exit.
     move zero to WS-Grp-Count.
     open input DUP-FILE-FILE.
     if not WS-Dff-Ok
         display "CLINV901 - NO DUPLICATE-FILE RESULTS"
         go to bb100-Exit.
     perform bb110-Tally-File-Rec thru bb110-Exit
         until WS-End-Of-Dup-File.
     close DUP-FILE-FILE.
     move "N" to WS-Dff-Eof-Sw.
     move zero to WS-Grp-Count.
     open i-o DUP-FILE-FILE.
     perform bb120-Rewrite-File-Rec thru bb120-Exit
         until WS-End-Of-Dup-File.
     close DUP-FILE-FILE.
 bb100-Exit.
     exit.
*
 bb110-Tally-File-Rec.
     read DUP-FILE-FILE
         at end
             move "Y" to WS-Dff-Eof-Sw
         not at end
             if Dfh-Is-Header
                 add 1 to WS-Grp-Count
                 set WS-Grp-Ix to WS-Grp-Count
                 move zero to WS-Grp-Live-Tab (WS-Grp-Ix)
             else
                 move Dfm-Path to WS-Test-Path
                 perform cc050-Test-Path-Deleted thru cc050-Exit
                 if not WS-Path-Is-Deleted
                     set WS-Grp-Ix to WS-Grp-Count
                     add 1 to WS-Grp-Live-Tab (WS-Grp-Ix).
 bb110-Exit.
     exit.
*
 bb120-Rewrite-File-Rec.
     read DUP-FILE-FILE
         at end
             move "Y" to WS-Dff-Eof-Sw
         not at end
             if Dfh-Is-Header
                 add 1 to WS-Grp-Count
                 set WS-Grp-Ix to WS-Grp-Count
                 move WS-Grp-Live-Tab (WS-Grp-Ix)
                     to Dfh-Group-Count
                 rewrite CL-Dup-File-Hdr-Record
             else
                 move Dfm-Path to WS-Test-Path
                 perform cc050-Test-Path-Deleted thru cc050-Exit
                 if WS-Path-Is-Deleted
                     move "N" to Dfm-Live
                 else
                     move "Y" to Dfm-Live
                 rewrite CL-Dup-File-Mbr-Record.
 bb120-Exit.
     exit.
*
*    DUPLICATE-FOLDER GROUPS - SAME SHAPE AS bb100 ABOVE
*
 bb200-Filter-Dup-Fold-Groups.
     if WS-Del-Loaded = 0
         go to bb200-Exit.
     move zero to WS-Grp-Count.
     open input DUP-FOLDER-FILE.
     if not WS-Dgf-Ok
         display "CLINV901 - NO DUPLICATE-FOLDER RESULTS"
         go to bb200-Exit.
     perform bb210-Tally-Fold-Rec thru bb210-Exit
         until WS-End-Of-Dup-Fold.
     close DUP-FOLDER-FILE.
     move "N" to WS-Dgf-Eof-Sw.
     move zero to WS-Grp-Count.
     open i-o DUP-FOLDER-FILE.
     perform bb220-Rewrite-Fold-Rec thru bb220-Exit
         until WS-End-Of-Dup-Fold.
     close DUP-FOLDER-FILE.
 bb200-Exit.
     exit.
*
 bb210-Tally-Fold-Rec.
     read DUP-FOLDER-FILE
         at end
             move "Y" to WS-Dgf-Eof-Sw
         not at end
             if Dgh-Is-Header
                 add 1 to WS-Grp-Count
                 set WS-Grp-Ix to WS-Grp-Count
                 move zero to WS-Grp-Live-Tab (WS-Grp-Ix)
             else
                 move Dgm-Path to WS-Test-Path
                 perform cc050-Test-Path-Deleted thru cc050-Exit
                 if not WS-Path-Is-Deleted
                     set WS-Grp-Ix to WS-Grp-Count
                     add 1 to WS-Grp-Live-Tab (WS-Grp-Ix).
 bb210-Exit.
     exit.
*
 bb220-Rewrite-Fold-Rec.
     read DUP-FOLDER-FILE
         at end
             move "Y" to WS-Dgf-Eof-Sw
         not at end
             if Dgh-Is-Header
                 add 1 to WS-Grp-Count
                 set WS-Grp-Ix to WS-Grp-Count
                 move WS-Grp-Live-Tab (WS-Grp-Ix)
                     to Dgh-Group-Count
                 rewrite CL-Dup-Fold-Hdr-Record
             else
                 move Dgm-Path to WS-Test-Path
                 perform cc050-Test-Path-Deleted thru cc050-Exit
                 if WS-Path-Is-Deleted
                     move "N" to Dgm-Live
                 else
                     move "Y" to Dgm-Live
                 rewrite CL-Dup-Fold-Mbr-Record.
 bb220-Exit.
     exit.
*
*    LARGE-FILE AND EXECUTABLE LISTS - ONE PASS, NO HEADER
*    RECORD TO SETTLE AFTERWARDS SO THE LIVE FLAG IS FLIPPED
*    AS EACH RECORD IS READ
*
 bb300-Filter-Large-Files.
     if WS-Del-Loaded = 0
         go to bb300-Exit.
     open i-o LARGE-FILE-FILE.
     if not WS-Lgf-Ok
         display "CLINV901 - NO LARGE-FILE RESULTS"
         go to bb300-Exit.
     perform bb310-Rewrite-Large-Rec thru bb310-Exit
         until WS-End-Of-Large-File.
     close LARGE-FILE-FILE.
 bb300-Exit.
     exit.
*
 bb310-Rewrite-Large-Rec.
     read LARGE-FILE-FILE
         at end
             move "Y" to WS-Lgf-Eof-Sw
         not at end
             move Lgf-Path to WS-Test-Path
             perform cc050-Test-Path-Deleted thru cc050-Exit
             if WS-Path-Is-Deleted
                 move "N" to Lgf-Live
                 rewrite CL-Large-File-Record.
 bb310-Exit.
     exit.
*
 bb400-Filter-Exec-Files.
     if WS-Del-Loaded = 0
         go to bb400-Exit.
     open i-o EXEC-FILE-FILE.
     if not WS-Exf-Ok
         display "CLINV901 - NO EXECUTABLE RESULTS"
         go to bb400-Exit.
     perform bb410-Rewrite-Exec-Rec thru bb410-Exit
         until WS-End-Of-Exec-File.
     close EXEC-FILE-FILE.
 bb400-Exit.
     exit.
*
 bb410-Rewrite-Exec-Rec.
     read EXEC-FILE-FILE
         at end
             move "Y" to WS-Exf-Eof-Sw
         not at end
             move Exf-Path to WS-Test-Path
             perform cc050-Test-Path-Deleted thru cc050-Exit
             if WS-Path-Is-Deleted
                 move "N" to Exf-Live
                 rewrite CL-Executable-Record.
 bb410-Exit.
     exit.
*
*    STAMP THE CONTROL RECORD SO A LATER REPRINT SHOWS WHEN
*    THE RESULTS WERE LAST INVALIDATED
*
 zz900-Rewrite-Timestamp.
     if WS-Del-Loaded = 0
         go to zz900-Exit.
     move 1 to WS-Parm-RRN.
     open i-o PARAMETER-FILE.
     read PARAMETER-FILE
         invalid key
             display "CLINV901 - NO PARAMETER RECORD TO STAMP"
             go to zz900-Exit.
     accept WS-Accept-Date-Raw from date.
     accept WS-Accept-Time-Raw from time.
     if WS-AD-YY < 50
         move 20 to WS-CDT-CC
     else
         move 19 to WS-CDT-CC.
     move WS-AD-YY to WS-CDT-YY.
     move WS-AD-MM to WS-CDT-MM.
     move WS-AD-DD to WS-CDT-DD.
     move WS-AT-HH to WS-CDT-HH.
     move WS-AT-MN to WS-CDT-MN.
     move WS-AT-SS to WS-CDT-SS.
     string WS-CDT-CC WS-CDT-YY WS-CDT-MM WS-CDT-DD
             delimited by size
             into CL-PR-LU-Date.
     string WS-CDT-HH WS-CDT-MN WS-CDT-SS
             delimited by size
             into CL-PR-LU-Time.
     rewrite CL-Parameter-Record.
     close PARAMETER-FILE.
 zz900-Exit.
     exit.
*
