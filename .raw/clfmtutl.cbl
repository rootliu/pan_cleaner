*******************************************************
*                                                      *
*        Display Formatting Utility Routine           *
*     Size / Count / Path Truncation For Reports      *
*                                                      *
*******************************************************
*
 identification          division.
*
 program-id.             clfmtutl.
 author.                 V B Coen.
 installation.           Applewood Computers.
 date-written.           22/11/82.
 date-compiled.
 security.               Confidential - Applewood Computers.
*
*****************************************************
*                   Change  Log                     *
*****************************************************
* 22/11/82 vbc - Created, modelled on the maps04 date
*                utility shape - one small CALLed
*                routine, dispatched off a function
*                switch, no screen or file I-O of its
*                own.
* 14/07/87 vbc - Frac digit picture widened for the GB
*                case, 1 decimal was truncating the
*                second digit set by clrpt001.
* 02/03/99 vbc - Y2K review: no date fields held or
*                processed in this routine, no changes
*                required, signed off vbc.
* 02/11/25 vbc - Adopted into the CL Cleanup suite as
*                the format-size / format-count /
*                truncate-path shared routine.
* 10/11/25 vbc - Truncate-Path now guards an all-
*                spaces path instead of attempting a
*                zero-length move.
* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
*                version banner in Working-Storage, shop
*                habit dropped when this suite was first
*                adopted - restored to match the rest of
*                the Applewood programs.
*
 environment             division.
 copy clenv.cob.
 input-output            section.
*
 data                    division.
 working-storage section.
 77  Prog-Name           pic x(17) value "CLFMTUTL (1.0.00)".
*
 01  WS-Unit-Labels.
     03  filler  pic x(4)  value "B   ".
     03  filler  pic x(4)  value "KB  ".
     03  filler  pic x(4)  value "MB  ".
     03  filler  pic x(4)  value "GB  ".
 01  WS-Unit-Labels-R redefines WS-Unit-Labels.
     03  WS-Unit-Label       pic x(4)  occurs 4.
*
 01  WS-Count-Units.
     03  filler  pic x(4)  value "K   ".
     03  filler  pic x(4)  value "M   ".
 01  WS-Count-Units-R redefines WS-Count-Units.
     03  WS-Count-Unit-Label pic x(4)  occurs 2.
*
 01  WS-Strip-Work.
     03  WS-Num-Raw          pic 9(9).
     03  filler              pic x(2).
 01  WS-Num-Raw-R redefines WS-Strip-Work.
     03  WS-Num-Raw-Char     pic x  occurs 9.
     03  filler              pic x(2).
*
 01  WS-Work-Counters.
     03  WS-Num-Start        pic s9(4)  comp.
     03  WS-Num-Ix           pic s9(4)  comp.
     03  WS-Num-Found        pic x.
         88  WS-Num-Was-Found      value "Y".
     03  WS-Num-Out          pic x(9).
     03  WS-Scaled           pic s9(9)  comp.
     03  WS-Whole            pic s9(9)  comp.
     03  WS-Frac             pic s9(9)  comp.
     03  WS-Frac-Edit-1      pic 9.
     03  WS-Frac-Edit-2      pic 99.
     03  WS-Dec-Places       pic 9.
     03  WS-Out-Unit         pic x(4).
     03  WS-Path-Len         pic s9(4)  comp.
     03  WS-Max-Width        pic s9(4)  comp.
     03  WS-Head-Len         pic s9(4)  comp.
     03  WS-Tail-Len         pic s9(4)  comp.
     03  WS-Tail-Start       pic s9(4)  comp.
     03  WS-Out-Pos          pic s9(4)  comp.
     03  filler              pic x(10).
*
 linkage section.
 copy clfmtlnk.cob.
*
 procedure division using CL-Format-Linkage.
*
 main.
     move     spaces  to  CLF-Out-Text.
     if       CLF-Fn-Format-Size
              perform  Format-Size-Rtn thru
                       Format-Size-Exit
              go to  Main-Exit.
     if       CLF-Fn-Format-Count
              perform  Format-Count-Rtn thru
                       Format-Count-Exit
              go to  Main-Exit.
     if       CLF-Fn-Truncate-Path
              perform  Truncate-Path-Rtn thru
                       Truncate-Path-Exit.
     go       to  Main-Exit.
*
 Format-Size-Rtn.
     if       CLF-In-Size < 1024
              move  CLF-In-Size  to  WS-Num-Raw
              perform  Strip-Leading-Zeros thru
                       Strip-Leading-Zeros-Exit
              string   WS-Num-Out delimited by space
                       "B"        delimited by size
                       into  CLF-Out-Text
              go to  Format-Size-Exit.
*
     if       CLF-In-Size < 1048576
              compute  WS-Scaled rounded =
                       (CLF-In-Size * 10) / 1024
              move     1  to  WS-Dec-Places
              move     WS-Unit-Label (2)  to  WS-Out-Unit
              go to  Format-Size-Build.
*
     if       CLF-In-Size < 1073741824
              compute  WS-Scaled rounded =
                       (CLF-In-Size * 10) / 1048576
              move     1  to  WS-Dec-Places
              move     WS-Unit-Label (3)  to  WS-Out-Unit
              go to  Format-Size-Build.
*
     compute  WS-Scaled rounded =
              (CLF-In-Size * 100) / 1073741824.
     move     2  to  WS-Dec-Places.
     move     WS-Unit-Label (4)  to  WS-Out-Unit.
*
 Format-Size-Build.
     if       WS-Dec-Places = 1
              divide  WS-Scaled by 10
                      giving WS-Whole remainder WS-Frac
     else
              divide  WS-Scaled by 100
                      giving WS-Whole remainder WS-Frac.
*
     move     WS-Whole  to  WS-Num-Raw.
     perform  Strip-Leading-Zeros thru
              Strip-Leading-Zeros-Exit.
*
     if       WS-Dec-Places = 1
              move     WS-Frac  to  WS-Frac-Edit-1
              string   WS-Num-Out delimited by space
                       "."        delimited by size
                       WS-Frac-Edit-1  delimited by size
                       WS-Out-Unit     delimited by space
                       into  CLF-Out-Text
     else
              move     WS-Frac  to  WS-Frac-Edit-2
              string   WS-Num-Out delimited by space
                       "."        delimited by size
                       WS-Frac-Edit-2  delimited by size
                       WS-Out-Unit     delimited by space
                       into  CLF-Out-Text.
*
 Format-Size-Exit.
     exit.
*
 Format-Count-Rtn.
     if       CLF-In-Count < 1000
              move  CLF-In-Count  to  WS-Num-Raw
              perform  Strip-Leading-Zeros thru
                       Strip-Leading-Zeros-Exit
              string   WS-Num-Out delimited by space
                       into  CLF-Out-Text
              go to  Format-Count-Exit.
*
     if       CLF-In-Count < 1000000
              compute  WS-Scaled rounded =
                       (CLF-In-Count * 10) / 1000
              move     WS-Count-Unit-Label (1)
                          to  WS-Out-Unit
              go to  Format-Count-Build.
*
     compute  WS-Scaled rounded =
              (CLF-In-Count * 10) / 1000000.
     move     WS-Count-Unit-Label (2)  to  WS-Out-Unit.
*
 Format-Count-Build.
     divide   WS-Scaled by 10
              giving WS-Whole remainder WS-Frac.
     move     WS-Whole  to  WS-Num-Raw.
     perform  Strip-Leading-Zeros thru
              Strip-Leading-Zeros-Exit.
     move     WS-Frac  to  WS-Frac-Edit-1.
     string   WS-Num-Out delimited by space
              "."        delimited by size
              WS-Frac-Edit-1  delimited by size
              WS-Out-Unit     delimited by space
              into  CLF-Out-Text.
*
 Format-Count-Exit.
     exit.
*
 Strip-Leading-Zeros.
     move     1    to  WS-Num-Start.
     move     "N"  to  WS-Num-Found.
     perform  Strip-Find thru Strip-Find-Exit
              varying WS-Num-Ix from 1 by 1
              until WS-Num-Ix > 8.
     move     spaces  to  WS-Num-Out.
     move     WS-Num-Raw (WS-Num-Start : 10 - WS-Num-Start)
                 to  WS-Num-Out (1 : 10 - WS-Num-Start).
*
 Strip-Leading-Zeros-Exit.
     exit.
*
 Strip-Find.
     if       WS-Num-Found = "N"
       and    WS-Num-Raw-Char (WS-Num-Ix) not = "0"
              move  WS-Num-Ix  to  WS-Num-Start
              move  "Y"        to  WS-Num-Found.
*
 Strip-Find-Exit.
     exit.
*
 Truncate-Path-Rtn.
     move     zero  to  WS-Path-Len.
     perform  Path-Len-Scan thru Path-Len-Scan-Exit
              varying WS-Num-Ix from 200 by -1
              until WS-Num-Ix < 1
              or WS-Path-Len not = zero.
*
     if       WS-Path-Len = zero
              move  spaces  to  CLF-Out-Text
              go to  Truncate-Path-Exit.
*
     if       CLF-In-Max-Width = zero
              move  50  to  WS-Max-Width
     else
              move  CLF-In-Max-Width  to  WS-Max-Width.
*
     if       WS-Path-Len not > WS-Max-Width
              move  CLF-In-Path (1 : WS-Path-Len)
                       to  CLF-Out-Text (1 : WS-Path-Len)
              go to  Truncate-Path-Exit.
*
     compute  WS-Head-Len = WS-Max-Width / 3.
     compute  WS-Tail-Len =
              WS-Max-Width - WS-Head-Len - 3.
*
     move     spaces  to  CLF-Out-Text.
     move     CLF-In-Path (1 : WS-Head-Len)
                 to  CLF-Out-Text (1 : WS-Head-Len).
     compute  WS-Out-Pos = WS-Head-Len + 1.
     move     "..."  to  CLF-Out-Text (WS-Out-Pos : 3).
     compute  WS-Out-Pos = WS-Head-Len + 4.
     compute  WS-Tail-Start =
              WS-Path-Len - WS-Tail-Len + 1.
     move     CLF-In-Path (WS-Tail-Start : WS-Tail-Len)
                 to  CLF-Out-Text (WS-Out-Pos : WS-Tail-Len).
*
 Truncate-Path-Exit.
     exit.
*
 Path-Len-Scan.
     if       CLF-In-Path-Char (WS-Num-Ix) not = space
              move  WS-Num-Ix  to  WS-Path-Len.
*
 Path-Len-Scan-Exit.
     exit.
*
 main-exit.   exit program.
*
