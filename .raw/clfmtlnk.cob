*******************************************
*                                          *
*  Linkage Record For clfmtutl            *
*     Size / Count / Path Display         *
*           Formatting Routine            *
*                                          *
*******************************************
* 02/11/25 vbc - Created - one shared entry point for the
*                three display-formatting rules instead of
*                three separate small programs.
*
 01  CL-Format-Linkage.
     03  CLF-Function        pic 9.
         88  CLF-Fn-Format-Size    value 1.
         88  CLF-Fn-Format-Count   value 2.
         88  CLF-Fn-Truncate-Path  value 3.
     03  CLF-In-Size         pic 9(15).
     03  CLF-In-Count        pic 9(9).
     03  CLF-In-Path         pic x(200).
     03  CLF-In-Max-Width    pic 999.
*        zero means "use the default of 50"
     03  CLF-Out-Text        pic x(200).
     03  filler              pic x(20).
*
 01  CL-Format-In-Path-R redefines CLF-In-Path.
     03  CLF-In-Path-Char    pic x  occurs 200.
*
