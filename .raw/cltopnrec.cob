*******************************************
*                                          *
*  Record Definition For Top-N            *
*           Largest-Files File            *
*     Ranked Largest To Smallest,         *
*     Written By clanal01                 *
*******************************************
*  File size 300 bytes.
*
* 30/10/25 vbc - Created - split out of CL-Large-File-Record
*                when it became clear Top-N needed its own
*                rank field and was a separate report
*                requirement in its own right.
*
 01  CL-TopN-Record.
     03  Topn-Rank         pic 9(3).
     03  Topn-Path         pic x(200).
     03  Topn-Name         pic x(80).
     03  Topn-Size         pic 9(15).
     03  filler            pic x(2).
*
