*******************************************
*                                          *
*  Record Definition For Delete-          *
*           Operation Audit Log           *
*     One Entry Per Delete Attempt,       *
*     File Is Opened Extend              *
*******************************************
*  File size 367 bytes.
*
* 28/10/25 vbc - Created - modelled on the detail layout of
*                the ACAS payroll cheque record, one entry
*                per transaction, no header needed here since
*                the log is never read back a group at a time.
* 15/11/25 vbc - Aud-Message widened from x(40) to x(80) -
*                provider error text was being truncated.
*
 01  CL-Audit-Dtl-Record.
     03  Aud-Provider-Name pic x(20).
     03  Aud-User-Name     pic x(40).
     03  Aud-Del-Path      pic x(200).
     03  Aud-Del-Status    pic x(8).
         88  Aud-Deleted         value "DELETED".
         88  Aud-Failed          value "FAILED".
     03  Aud-Log-Timestamp pic x(19).
*        ccyy-mm-dd hh:mm:ss
     03  Aud-Message       pic x(80).
*
