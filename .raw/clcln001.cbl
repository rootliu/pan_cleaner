*******************************************************
*                                                      *
*            File Cleaner - Main Program              *
*     Works A Delete-Request List Or Thins One         *
*     Named Duplicate-File Group, Logs Every           *
*     Attempt To The Delete-Operation Audit Log        *
*                                                      *
*******************************************************
*
 identification          division.
*
 program-id.             clcln001.
 author.                 V B Coen.
 installation.           Applewood Computers.
 date-written.           12/11/82.
 date-compiled.
 security.               Confidential - Applewood Computers.
*
*****************************************************
*                   Change  Log                     *
*****************************************************
* 12/11/82 vbc - Created - works a delete-request
*                list, validates each path against
*                the inventory mirror, logs DELETED
*                or FAILED to the audit log.
* 19/02/86 vbc - Mode K (keep-first) added - thins
*                one named duplicate-file group down
*                to its first member instead of
*                working a delete-request list.
* 11/01/99 vbc - Y2K review: run-level timestamp now
*                windows the 2-digit ACCEPT FROM DATE
*                year instead of a hard-coded 19,
*                signed off vbc.
* 04/11/25 vbc - Adopted into the CL Cleanup suite.
* 06/11/25 vbc - Inv-Md5 may be spaces for some
*                providers, dropped that from the
*                validation test - path existence in
*                INVENTORY is all that matters here.
* 01/12/25 vbc - CLDELREQ.DAT missing is not an error
*                on a mode K run - only opened when
*                needed.
* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
*                version banner in Working-Storage, shop
*                habit dropped when this suite was first
*                adopted - restored to match the rest of
*                the Applewood programs.
*
 environment             division.
 copy clenv.cob.
 input-output            section.
 file-control.
     select  INVENTORY-FILE      assign  INVENTFIL
             organization  is  sequential
             file status   is  WS-Inv-Status.
*
     select  PARAMETER-FILE      assign  CLPARMFIL
             organization  is  relative
             access mode   is  random
             relative key  is  WS-Parm-RRN
             file status   is  WS-Parm-Status.
*
     select  DELETE-REQUEST-FILE assign  CLDELREQFIL
             organization  is  sequential
             file status   is  WS-Delq-Status.
*
     select  DUP-FILE-FILE       assign  CLDUPFFIL
             organization  is  sequential
             file status   is  WS-Dff-Status.
*
     select  AUDIT-LOG-FILE      assign  CLAUDITFIL
             organization  is  sequential
             file status   is  WS-Aud-Status.
*
 data                    division.
 file                    section.
*
 fd  INVENTORY-FILE.
 copy clinvrec.cob.
*
 fd  PARAMETER-FILE.
 copy clparm.cob.
*
 fd  DELETE-REQUEST-FILE.
 copy cldelreq.cob.
*
 fd  DUP-FILE-FILE.
 copy cldfgrec.cob.
*
 fd  AUDIT-LOG-FILE.
 copy claudrec.cob.
*
 working-storage section.
 77  Prog-Name           pic x(17) value "CLCLN001 (1.0.00)".
     copy clwtime.cob.
*
 01  WS-File-Status-Block.
     03  WS-Inv-Status          pic xx.
         88  WS-Inv-Ok                value "00".
         88  WS-Inv-Eof               value "10".
     03  WS-Parm-Status         pic xx.
     03  WS-Delq-Status         pic xx.
         88  WS-Delq-Ok               value "00".
         88  WS-Delq-Eof              value "10".
         88  WS-Delq-Not-Found        value "35".
     03  WS-Dff-Status          pic xx.
         88  WS-Dff-Ok                value "00".
         88  WS-Dff-Eof               value "10".
         88  WS-Dff-Not-Found         value "35".
     03  WS-Aud-Status          pic xx.
         88  WS-Aud-Ok                value "00".
         88  WS-Aud-Not-Found         value "35".
*
 01  WS-Parm-Key.
     03  WS-Parm-RRN            pic 9(4) comp.
*
 01  WS-Eof-Switches.
     03  WS-Dreq-Eof            pic x value "N".
         88  WS-End-Of-Delete-Req     value "Y".
     03  WS-Dff-Eof             pic x value "N".
         88  WS-End-Of-Dup-File       value "Y".
     03  WS-Inv-Eof-Sw          pic x value "N".
         88  WS-End-Of-Inventory      value "Y".
*
*    WS-Inv-Path-Tab holds every path known to the provider's
*    current inventory - a delete request not found here is
*    logged FAILED rather than attempted.
*
 01  WS-Inventory-Path-Area.
     03  WS-Inv-Loaded          pic s9(4) comp value zero.
     03  WS-Inv-Path-Tab occurs 5000 times
             indexed by WS-Inv-Ix
                                pic x(200).
*
 01  WS-Scan-Area.
     03  WS-Scan-Ix2            pic s9(4) comp.
     03  WS-Found-Sw            pic x.
         88  WS-Path-Found            value "Y".
*
*    WS-Attempt-Tab holds every path attempted this run so the
*    run-level message (built once the pass is complete) can
*    be carried on every audit detail line.
*
 01  WS-Attempt-Area.
     03  WS-Att-Loaded          pic s9(4) comp value zero.
     03  WS-Att-Entry occurs 4000 times
             indexed by WS-Att-Ix.
         05  WS-Att-Path        pic x(200).
         05  WS-Att-Status      pic x(8).
     03  WS-Att-Entry-R redefines WS-Att-Entry
             occurs 4000 times.
         05  WS-Att-Raw         pic x(208).
*
 01  WS-Attempt-Counts.
     03  WS-Del-Count           pic s9(4) comp value zero.
     03  WS-Fail-Count          pic s9(4) comp value zero.
*
 01  WS-Try-Area.
     03  WS-Try-Path            pic x(200).
     03  WS-Try-Status          pic x(8).
*
 01  WS-Message-Area.
     03  WS-Msg-Del-Edit        pic zzz9.
     03  WS-Msg-Fail-Edit       pic zzz9.
     03  WS-Run-Message         pic x(80).
*
*    WS-Group-Area carries the keep-first scan of CLDUPFIL -
*    WS-Member-Seq counts members of the target group as they
*    are read, the first one is skipped, the rest are deleted.
*
 01  WS-Group-Area.
     03  WS-In-Target-Group     pic x value "N".
         88  WS-Group-Is-Target       value "Y".
     03  WS-Member-Seq          pic s9(5) comp value zero.
*
 procedure division.
*
 aa000-Main.
     perform aa010-Open-Files thru aa010-Exit.
     perform aa015-Read-Parameters thru aa015-Exit.
     perform aa020-Load-Inventory thru aa020-Exit.
     if CL-PR-Mode-Keep-First
         perform bb200-Keep-First-Pass thru bb200-Exit
     else
         perform bb100-Delete-List-Pass thru bb100-Exit.
     perform zz600-Build-Message thru zz600-Exit.
     perform zz700-Write-Audit-Log thru zz700-Exit.
     perform zz900-Close-Files thru zz900-Exit.
     stop run.
*
 aa010-Open-Files.
     open input INVENTORY-FILE.
     if not WS-Inv-Ok
         display "CLCLN001 - NO INVENTORY FILE, RUN ABANDONED"
         stop run.
     open input PARAMETER-FILE.
     open extend AUDIT-LOG-FILE.
     if WS-Aud-Not-Found
         open output AUDIT-LOG-FILE.
 aa010-Exit.
     exit.
*
 aa015-Read-Parameters.
     move 1 to WS-Parm-RRN.
     move spaces to CL-PR-Provider-Name.
     move spaces to CL-PR-User-Name.
     move "D" to CL-PR-Clean-Mode.
     move spaces to CL-PR-Keep-First-Group.
     read PARAMETER-FILE
         invalid key
             display "CLCLN001 - NO PARAMETERS, MODE D ASSUMED".
 aa015-Exit.
     exit.
*
 aa020-Load-Inventory.
     perform aa025-Read-Inv-Rec thru aa025-Exit
         until WS-End-Of-Inventory.
 aa020-Exit.
     exit.
*
 aa025-Read-Inv-Rec.
     read INVENTORY-FILE
         at end
             move "Y" to WS-Inv-Eof-Sw
         not at end
             perform cc010-Store-Inv-Path thru cc010-Exit.
 aa025-Exit.
     exit.
*
 cc010-Store-Inv-Path.
     if WS-Inv-Loaded < 5000
         add 1 to WS-Inv-Loaded
         set WS-Inv-Ix to WS-Inv-Loaded
         move Inv-Path to WS-Inv-Path-Tab (WS-Inv-Ix).
 cc010-Exit.
     exit.
*
*    MODE D - WORK THE DELETE-REQUEST LIST
*
 bb100-Delete-List-Pass.
     open input DELETE-REQUEST-FILE.
     if WS-Delq-Not-Found
         display "CLCLN001 - NO DELETE REQUEST FILE PRESENT"
         go to bb100-Exit.
     perform bb110-Read-Delete-Req thru bb110-Exit
         until WS-End-Of-Delete-Req.
     close DELETE-REQUEST-FILE.
 bb100-Exit.
     exit.
*
 bb110-Read-Delete-Req.
     read DELETE-REQUEST-FILE
         at end
             move "Y" to WS-Dreq-Eof
         not at end
             move Delq-Path to WS-Try-Path
             perform cc200-Attempt-Delete thru cc200-Exit.
 bb110-Exit.
     exit.
*
*    MODE K - KEEP FIRST MEMBER OF ONE DUPLICATE-FILE GROUP
*
 bb200-Keep-First-Pass.
     open input DUP-FILE-FILE.
     if WS-Dff-Not-Found
         display "CLCLN001 - NO DUPLICATE-FILE RESULTS PRESENT"
         go to bb200-Exit.
     move "N" to WS-In-Target-Group.
     move zero to WS-Member-Seq.
     perform bb210-Read-Dup-File-Rec thru bb210-Exit
         until WS-End-Of-Dup-File.
     close DUP-FILE-FILE.
 bb200-Exit.
     exit.
*
 bb210-Read-Dup-File-Rec.
     read DUP-FILE-FILE
         at end
             move "Y" to WS-Dff-Eof
         not at end
             perform cc100-Sift-Dup-File-Rec thru cc100-Exit.
 bb210-Exit.
     exit.
*
 cc100-Sift-Dup-File-Rec.
     if Dfh-Is-Header
         perform cc110-Test-Target-Header thru cc110-Exit
     else
         if WS-Group-Is-Target
             perform cc120-Test-Member thru cc120-Exit.
 cc100-Exit.
     exit.
*
 cc110-Test-Target-Header.
     if Dfh-Group-Hash = CL-PR-Keep-First-Group
         move "Y" to WS-In-Target-Group
         move zero to WS-Member-Seq
     else
         move "N" to WS-In-Target-Group.
 cc110-Exit.
     exit.
*
 cc120-Test-Member.
     add 1 to WS-Member-Seq.
     if WS-Member-Seq > 1
         move Dfm-Path to WS-Try-Path
         perform cc200-Attempt-Delete thru cc200-Exit.
 cc120-Exit.
     exit.
*
*    ONE DELETE ATTEMPT - VALIDATE AGAINST INVENTORY, RECORD
*    THE OUTCOME FOR THE AUDIT LOG PASS
*
 cc200-Attempt-Delete.
     move "N" to WS-Found-Sw.
     move 1 to WS-Scan-Ix2.
     perform cc210-Scan-One-Path thru cc210-Exit
         until WS-Scan-Ix2 > WS-Inv-Loaded
            or WS-Path-Found.
     if WS-Path-Found
         move "DELETED " to WS-Try-Status
         add 1 to WS-Del-Count
     else
         move "FAILED  " to WS-Try-Status
         add 1 to WS-Fail-Count.
     perform cc220-Store-Attempt thru cc220-Exit.
 cc200-Exit.
     exit.
*
 cc210-Scan-One-Path.
     set WS-Inv-Ix to WS-Scan-Ix2.
     if WS-Inv-Path-Tab (WS-Inv-Ix) = WS-Try-Path
         move "Y" to WS-Found-Sw
     else
         add 1 to WS-Scan-Ix2.
 cc210-Exit.
     exit.
*
 cc220-Store-Attempt.
     if WS-Att-Loaded < 4000
         add 1 to WS-Att-Loaded
         set WS-Att-Ix to WS-Att-Loaded
         move WS-Try-Path to WS-Att-Path (WS-Att-Ix)
         move WS-Try-Status to WS-Att-Status (WS-Att-Ix).
 cc220-Exit.
     exit.
*
*    RUN-LEVEL MESSAGE, CARRIED ON EVERY AUDIT DETAIL LINE
*
 zz600-Build-Message.
     move WS-Del-Count to WS-Msg-Del-Edit.
     move WS-Fail-Count to WS-Msg-Fail-Edit.
     move spaces to WS-Run-Message.
     string WS-Msg-Del-Edit    delimited by size
            " DELETED, "       delimited by size
            WS-Msg-Fail-Edit   delimited by size
            " FAILED"          delimited by size
            into WS-Run-Message.
 zz600-Exit.
     exit.
*
 zz650-Stamp-Timestamp.
     accept WS-Accept-Date-Raw from date.
     accept WS-Accept-Time-Raw from time.
     if WS-AD-YY < 50
         move 20 to WS-CDT-CC
     else
         move 19 to WS-CDT-CC.
     move WS-AD-YY to WS-CDT-YY.
     move WS-AD-MM to WS-CDT-MM.
     move WS-AD-DD to WS-CDT-DD.
     move WS-AT-HH to WS-CDT-HH.
     move WS-AT-MN to WS-CDT-MN.
     move WS-AT-SS to WS-CDT-SS.
     string WS-CDT-CC WS-CDT-YY   delimited by size
            "-"                  delimited by size
            WS-CDT-MM            delimited by size
            "-"                  delimited by size
            WS-CDT-DD            delimited by size
            " "                  delimited by size
            WS-CDT-HH            delimited by size
            ":"                  delimited by size
            WS-CDT-MN            delimited by size
            ":"                  delimited by size
            WS-CDT-SS            delimited by size
            into WS-Timestamp-Display.
 zz650-Exit.
     exit.
*
*    AUDIT LOG - ONE DETAIL LINE PER ATTEMPTED PATH, NONE
*    WRITTEN WHEN THE LIST WAS EMPTY (NOTHING TO DELETE)
*
 zz700-Write-Audit-Log.
     if WS-Att-Loaded > 0
         perform zz650-Stamp-Timestamp thru zz650-Exit
         perform zz710-Write-Att-Rec thru zz710-Exit
             varying WS-Att-Ix from 1 by 1
             until WS-Att-Ix > WS-Att-Loaded.
 zz700-Exit.
     exit.
*
 zz710-Write-Att-Rec.
     move CL-PR-Provider-Name to Aud-Provider-Name.
     move CL-PR-User-Name to Aud-User-Name.
     move WS-Att-Path (WS-Att-Ix) to Aud-Del-Path.
     move WS-Att-Status (WS-Att-Ix) to Aud-Del-Status.
     move WS-Timestamp-Display to Aud-Log-Timestamp.
     move WS-Run-Message to Aud-Message.
     write CL-Audit-Dtl-Record.
     if not WS-Aud-Ok
         display "CLCLN001 - AUDIT LOG WRITE ERROR".
 zz710-Exit.
     exit.
*
 zz900-Close-Files.
     close INVENTORY-FILE.
     close PARAMETER-FILE.
     close AUDIT-LOG-FILE.
 zz900-Exit.
     exit.
*
