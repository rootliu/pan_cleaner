*******************************************************
*                                                      *
*            Report Builder - Main Program             *
*            Prints The Cloud-Drive Cleanup            *
*                   Analysis Report                    *
*                                                      *
*******************************************************
*
 identification          division.
*
 program-id.             clrpt001.
 author.                 V B Coen.
 installation.           Applewood Computers.
 date-written.           03/12/82.
 date-compiled.
 security.               Confidential - Applewood Computers.
*
*****************************************************
*                   Change  Log                     *
*****************************************************
* 03/12/82 vbc - Created - one pass over the
*                Statistics, Duplicate-File, Duplicate-
*                Folder, Large-File and Executable
*                results, printed to the analysis
*                report.
* 21/01/87 vbc - Large-file table split out per
*                category once the one combined list
*                grew past a page per category.
* 11/01/99 vbc - Y2K review: no date fields held or
*                processed other than the run stamp,
*                which already windows the 2-digit
*                ACCEPT FROM DATE year, signed off vbc.
* 09/11/25 vbc - Adopted into the CL Cleanup suite.
* 02/12/25 vbc - Duplicate-file/folder control totals
*                now cover every live group, not just
*                the ones that fit under the section's
*                print cap.
* 05/12/25 vbc - Large-file and executable counts/bytes
*                in the Summary are recomputed from the
*                live records at print time, no longer
*                lifted straight off the Statistics
*                record.
* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
*                version banner in Working-Storage, shop
*                habit dropped when this suite was first
*                adopted - restored to match the rest of
*                the Applewood programs.
*
 environment             division.
 copy clenv.cob.
 input-output            section.
 file-control.
     select  PARAMETER-FILE    assign  CLPARMFIL
             organization  is  relative
             access mode   is  random
             relative key  is  WS-Parm-RRN
             file status   is  WS-Parm-Status.
*
     select  STATISTICS-FILE   assign  CLSTATFIL
             organization  is  sequential
             file status   is  WS-Stat-Status.
*
     select  DUP-FILE-FILE     assign  CLDUPFFIL
             organization  is  sequential
             file status   is  WS-Dff-Status.
*
     select  DUP-FOLDER-FILE   assign  CLDUPDFIL
             organization  is  sequential
             file status   is  WS-Dgf-Status.
*
     select  LARGE-FILE-FILE   assign  CLLGFIL
             organization  is  sequential
             file status   is  WS-Lgf-Status.
*
     select  EXEC-FILE-FILE    assign  CLEXFIL
             organization  is  sequential
             file status   is  WS-Exf-Status.
*
     select  REPORT-FILE       assign  CLREPORTFIL
             organization  is  line sequential
             file status   is  WS-Rpt-Status.
*
 data                    division.
 file                    section.
*
 fd  PARAMETER-FILE.
 copy clparm.cob.
*
 fd  STATISTICS-FILE.
 copy clstrec.cob.
*
 fd  DUP-FILE-FILE.
 copy cldfgrec.cob.
*
 fd  DUP-FOLDER-FILE.
 copy cldgfrec.cob.
*
 fd  LARGE-FILE-FILE.
 copy cllgfrec.cob.
*
 fd  EXEC-FILE-FILE.
 copy clexrec.cob.
*
 fd  REPORT-FILE.
 01  CL-Report-Line              pic x(132).
*
 working-storage section.
 77  Prog-Name           pic x(17) value "CLRPT001 (1.0.00)".
     copy wsclcat.cob.
     copy clwtime.cob.
     copy clfmtlnk.cob.
*
 01  WS-File-Status-Block.
     03  WS-Parm-Status         pic xx.
     03  WS-Stat-Status         pic xx.
         88  WS-Stat-Not-Found        value "35".
     03  WS-Dff-Status          pic xx.
         88  WS-Dff-Ok                value "00".
     03  WS-Dgf-Status          pic xx.
         88  WS-Dgf-Ok                value "00".
     03  WS-Lgf-Status          pic xx.
         88  WS-Lgf-Ok                value "00".
     03  WS-Exf-Status          pic xx.
         88  WS-Exf-Ok                value "00".
     03  WS-Rpt-Status          pic xx.
*
 01  WS-Parm-Key.
     03  WS-Parm-RRN            pic 9(4) comp.
*
 01  WS-Eof-Switches.
     03  WS-Dff-Eof-Sw          pic x value "N".
         88  WS-End-Of-Dup-File       value "Y".
     03  WS-Dgf-Eof-Sw          pic x value "N".
         88  WS-End-Of-Dup-Fold       value "Y".
     03  WS-Lgf-Eof-Sw          pic x value "N".
         88  WS-End-Of-Large-File     value "Y".
     03  WS-Exf-Eof-Sw          pic x value "N".
         88  WS-End-Of-Exec-File      value "Y".
*
*    WS-Report-Parms holds the section row caps and the path
*    truncation width off CL-Parameter-Record, defaulted if the
*    parameter record cannot be read.
*
 01  WS-Report-Parms.
     03  WS-Dup-File-Cap        pic s9(4) comp.
     03  WS-Dup-Fold-Cap        pic s9(4) comp.
     03  WS-Large-File-Cap      pic s9(4) comp.
     03  WS-Exec-Cap            pic s9(4) comp.
     03  WS-Trunc-Width         pic s9(4) comp.
     03  WS-Cat-Found           pic x.
         88  WS-Cat-Was-Found         value "Y".
*
*    WS-Cwk-Row is a sortable working copy of the Statistics
*    category table - the table on file is kept in a fixed
*    video/image/.../other order, this copy gets bubbled into
*    descending size order before the category section prints.
*
 01  WS-Category-Work.
     03  WS-Cwk-Row  occurs 8.
         05  WS-Cwk-Name        pic x(12).
         05  WS-Cwk-Count       pic s9(9)  comp.
         05  WS-Cwk-Size        pic s9(15) comp.
     03  WS-Cwk-Ix              pic s9(4) comp.
     03  WS-Cwk-Ix2             pic s9(4) comp.
*
 01  WS-Cwk-Swap-Area.
     03  WS-Cwk-Swap-Name       pic x(12).
     03  WS-Cwk-Swap-Count      pic s9(9)  comp.
     03  WS-Cwk-Swap-Size       pic s9(15) comp.
*
 01  WS-Pct-Work.
     03  WS-Pct-Scaled          pic s9(7) comp.
     03  WS-Pct-Whole           pic s9(3) comp.
     03  WS-Pct-Dec             pic s9(1) comp.
     03  WS-Pct-Int-Edit        pic zz9.
     03  WS-Pct-Dec-Edit        pic 9.
*
*    WS-Dff/Dgf-Group-Tally-Area is the first-pass tally of live
*    members and original wasted-space per duplicate group, in
*    file order - the second (print) pass walks the same table
*    by group number, same idea as clinv901's rewrite passes.
*
 01  WS-Dff-Group-Tally-Area.
     03  WS-Dff-Grp-Count       pic s9(4) comp value zero.
     03  WS-Dff-Grp-Live-Tab  occurs 500 times
             indexed by WS-Dff-Grp-Ix
                                pic s9(5) comp.
     03  WS-Dff-Grp-Waste-Tab occurs 500 times
                                pic s9(15) comp.
*
 01  WS-Dgf-Group-Tally-Area.
     03  WS-Dgf-Grp-Count       pic s9(4) comp value zero.
     03  WS-Dgf-Grp-Live-Tab  occurs 500 times
             indexed by WS-Dgf-Grp-Ix
                                pic s9(5) comp.
     03  WS-Dgf-Grp-Waste-Tab occurs 500 times
                                pic s9(15) comp.
*
 01  WS-Dup-Totals.
     03  WS-Dff-Live-Groups     pic s9(9)  comp value zero.
     03  WS-Dff-Total-Waste     pic s9(15) comp value zero.
     03  WS-Dff-Print-Count     pic s9(9)  comp value zero.
     03  WS-Dff-Cur-Alive-Sw    pic x value "N".
     03  WS-Dgf-Live-Groups     pic s9(9)  comp value zero.
     03  WS-Dgf-Total-Waste     pic s9(15) comp value zero.
     03  WS-Dgf-Print-Count     pic s9(9)  comp value zero.
     03  WS-Dgf-Cur-Alive-Sw    pic x value "N".
*
*    WS-Lgf-Top-Table holds one capped, descending-size table of
*    live large files per category, built in a single pass over
*    CLLGFIL together with the per-category live count/bytes
*    used by the Summary and the section sub-headings.
*
 01  WS-Large-File-Totals.
     03  WS-Lgf-Live-Count   occurs 8  pic s9(9)  comp.
     03  WS-Lgf-Live-Size    occurs 8  pic s9(15) comp.
     03  WS-Lgf-Top-Loaded   occurs 8  pic s9(4)  comp.
     03  WS-Lgf-Cat-Ix          pic s9(4) comp.
     03  WS-Lgf-Ins-Ix          pic s9(4) comp.
     03  WS-Lgf-Total-Live      pic s9(9)  comp value zero.
     03  WS-Lgf-Total-Size      pic s9(15) comp value zero.
*
 01  WS-Lgf-Top-Table.
     03  WS-Lgf-Top-Cat  occurs 8.
         05  WS-Lgf-Top-Entry  occurs 50.
             07  WS-LTE-Path    pic x(200).
             07  WS-LTE-Name    pic x(80).
             07  WS-LTE-Size    pic 9(15).
*
 01  WS-Lgf-Swap-Area.
     03  WS-Lgf-Swap-Path       pic x(200).
     03  WS-Lgf-Swap-Name       pic x(80).
     03  WS-Lgf-Swap-Size       pic 9(15).
*
*    WS-Exf-Top-Table is the same shape, one table, not split
*    by category - executables are not a per-category section.
*
 01  WS-Exec-Totals.
     03  WS-Exf-Total-Live      pic s9(9)  comp value zero.
     03  WS-Exf-Total-Size      pic s9(15) comp value zero.
     03  WS-Exf-Top-Loaded      pic s9(4)  comp value zero.
     03  WS-Exf-Ins-Ix          pic s9(4)  comp.
*
 01  WS-Exf-Top-Table.
     03  WS-Exf-Top-Entry  occurs 100.
         05  WS-ETE-Path        pic x(200).
         05  WS-ETE-Name        pic x(80).
         05  WS-ETE-Ext         pic x(10).
         05  WS-ETE-Size        pic 9(15).
*
 01  WS-Exf-Top-Table-R redefines WS-Exf-Top-Table.
     03  WS-Exf-Top-Row    occurs 100 times
                                pic x(305).
*
 01  WS-Exf-Swap-Area.
     03  WS-Exf-Swap-Path       pic x(200).
     03  WS-Exf-Swap-Name       pic x(80).
     03  WS-Exf-Swap-Ext        pic x(10).
     03  WS-Exf-Swap-Size       pic 9(15).
*
*    WS-Print-Work carries the one 132-byte print area every
*    section builds into with STRING before zz800 writes it.
*
 01  WS-Print-Work.
     03  WS-Print-Line          pic x(132).
     03  WS-Title-Text          pic x(40).
     03  WS-Dash-Line           pic x(40) value all "-".
     03  WS-Trunc-Hold          pic x(60).
     03  WS-Edit-Count          pic zzz,zzz,zz9.
     03  WS-Edit-Seq            pic zzz9.
*
 procedure division.
*
 aa000-Main.
     perform aa010-Open-Files thru aa010-Exit.
     perform aa015-Read-Parameters thru aa015-Exit.
     perform aa020-Read-Statistics thru aa020-Exit.
     perform bb050-Sort-Categories thru bb050-Exit.
     perform cc000-Tally-Dup-File-Groups thru cc000-Exit.
     perform cc100-Tally-Dup-Fold-Groups thru cc100-Exit.
     perform cc200-Build-Large-File-Tables thru cc200-Exit.
     perform cc300-Build-Exec-Table thru cc300-Exit.
     perform dd000-Print-Header thru dd000-Exit.
     perform dd100-Print-Summary thru dd100-Exit.
     perform dd200-Print-Category-Table thru dd200-Exit.
     perform dd300-Print-Dup-File-Table thru dd300-Exit.
     perform dd400-Print-Dup-Fold-Table thru dd400-Exit.
     perform dd500-Print-Large-File-Table thru dd500-Exit.
     perform dd600-Print-Exec-Table thru dd600-Exit.
     perform dd700-Print-Footer thru dd700-Exit.
     perform zz900-Close-Files thru zz900-Exit.
     stop run.
*
 aa010-Open-Files.
     open input PARAMETER-FILE.
     open output REPORT-FILE.
     if WS-Rpt-Status not = "00"
         display "CLRPT001 - CANNOT OPEN REPORT FILE"
         stop run.
 aa010-Exit.
     exit.
*
 aa015-Read-Parameters.
     move 1 to WS-Parm-RRN.
     move spaces to CL-PR-Provider-Name.
     move spaces to CL-PR-User-Name.
     move 100 to WS-Dup-File-Cap.
     move 50  to WS-Dup-Fold-Cap.
     move 50  to WS-Large-File-Cap.
     move 100 to WS-Exec-Cap.
     move 50  to WS-Trunc-Width.
     read PARAMETER-FILE
         invalid key
             display "CLRPT001 - DEFAULT REPORT PARAMETERS".
     if WS-Parm-Status = "00"
         move CL-PR-Dup-File-Cap   to WS-Dup-File-Cap
         move CL-PR-Dup-Fold-Cap   to WS-Dup-Fold-Cap
         move CL-PR-Large-File-Cap to WS-Large-File-Cap
         move CL-PR-Exec-Cap       to WS-Exec-Cap
         move CL-PR-Trunc-Width    to WS-Trunc-Width.
 aa015-Exit.
     exit.
*
 aa020-Read-Statistics.
     move zero to Stat-Total-Files    Stat-Total-Folders
                  Stat-Total-Size.
     open input STATISTICS-FILE.
     if WS-Stat-Not-Found
         display "CLRPT001 - NO STATISTICS RESULTS"
         go to aa020-Exit.
     read STATISTICS-FILE.
     close STATISTICS-FILE.
 aa020-Exit.
     exit.
*
*    CATEGORY DISTRIBUTION - BUBBLE THE WORKING COPY INTO
*    DESCENDING SIZE ORDER, SAME SHAPE AS clanal01's TOP-N SORT
*
 bb050-Sort-Categories.
     perform bb051-Load-Cat-Row thru bb051-Exit
         varying WS-Cwk-Ix from 1 by 1 until WS-Cwk-Ix > 8.
     perform bb055-Insertion-Pass thru bb055-Exit
         varying WS-Cwk-Ix from 2 by 1 until WS-Cwk-Ix > 8.
 bb050-Exit.
     exit.
*
 bb051-Load-Cat-Row.
     move Stat-Cat-Name (WS-Cwk-Ix)  to WS-Cwk-Name (WS-Cwk-Ix).
     move Stat-Cat-Count (WS-Cwk-Ix) to WS-Cwk-Count (WS-Cwk-Ix).
     move Stat-Cat-Size (WS-Cwk-Ix)  to WS-Cwk-Size (WS-Cwk-Ix).
 bb051-Exit.
     exit.
*
 bb055-Insertion-Pass.
     move WS-Cwk-Ix to WS-Cwk-Ix2.
 bb056-Bubble-Loop.
     if WS-Cwk-Ix2 > 1
       and WS-Cwk-Size (WS-Cwk-Ix2) >
           WS-Cwk-Size (WS-Cwk-Ix2 - 1)
         perform bb057-Swap-Cat-Row thru bb057-Exit
         subtract 1 from WS-Cwk-Ix2
         go to bb056-Bubble-Loop.
 bb055-Exit.
     exit.
*
 bb057-Swap-Cat-Row.
     move WS-Cwk-Name (WS-Cwk-Ix2)  to WS-Cwk-Swap-Name.
     move WS-Cwk-Count (WS-Cwk-Ix2) to WS-Cwk-Swap-Count.
     move WS-Cwk-Size (WS-Cwk-Ix2)  to WS-Cwk-Swap-Size.
     move WS-Cwk-Name (WS-Cwk-Ix2 - 1)
             to WS-Cwk-Name (WS-Cwk-Ix2).
     move WS-Cwk-Count (WS-Cwk-Ix2 - 1)
             to WS-Cwk-Count (WS-Cwk-Ix2).
     move WS-Cwk-Size (WS-Cwk-Ix2 - 1)
             to WS-Cwk-Size (WS-Cwk-Ix2).
     move WS-Cwk-Swap-Name  to WS-Cwk-Name (WS-Cwk-Ix2 - 1).
     move WS-Cwk-Swap-Count to WS-Cwk-Count (WS-Cwk-Ix2 - 1).
     move WS-Cwk-Swap-Size  to WS-Cwk-Size (WS-Cwk-Ix2 - 1).
 bb057-Exit.
     exit.
*
*    DUPLICATE-FILE GROUPS - FIRST PASS TALLIES LIVE MEMBERS AND
*    CARRIES THE HEADER'S UNCHANGED WASTED-SPACE FORWARD, THEN A
*    SEPARATE LOOP OVER THE TABLE ROLLS UP THE CONTROL TOTALS
*
 cc000-Tally-Dup-File-Groups.
     move zero to WS-Dff-Grp-Count.
     open input DUP-FILE-FILE.
     if not WS-Dff-Ok
         display "CLRPT001 - NO DUPLICATE-FILE RESULTS"
         go to cc000-Exit.
     perform cc010-Tally-File-Rec thru cc010-Exit
         until WS-End-Of-Dup-File.
     close DUP-FILE-FILE.
     perform cc020-Sum-File-Totals thru cc020-Exit
         varying WS-Dff-Grp-Ix from 1 by 1
         until WS-Dff-Grp-Ix > WS-Dff-Grp-Count.
 cc000-Exit.
     exit.
*
 cc010-Tally-File-Rec.
     read DUP-FILE-FILE
         at end
             move "Y" to WS-Dff-Eof-Sw
         not at end
             if Dfh-Is-Header
                 add 1 to WS-Dff-Grp-Count
                 set WS-Dff-Grp-Ix to WS-Dff-Grp-Count
                 move zero to WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix)
                 move Dfh-Wasted-Space
                     to WS-Dff-Grp-Waste-Tab (WS-Dff-Grp-Ix)
             else
                 if Dfm-Is-Live
                     add 1 to
                         WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix).
 cc010-Exit.
     exit.
*
 cc020-Sum-File-Totals.
     if WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix) > 1
         add 1 to WS-Dff-Live-Groups
         add WS-Dff-Grp-Waste-Tab (WS-Dff-Grp-Ix)
             to WS-Dff-Total-Waste.
 cc020-Exit.
     exit.
*
*    DUPLICATE-FOLDER GROUPS - SAME SHAPE AS cc000 ABOVE
*
 cc100-Tally-Dup-Fold-Groups.
     move zero to WS-Dgf-Grp-Count.
     open input DUP-FOLDER-FILE.
     if not WS-Dgf-Ok
         display "CLRPT001 - NO DUPLICATE-FOLDER RESULTS"
         go to cc100-Exit.
     perform cc110-Tally-Fold-Rec thru cc110-Exit
         until WS-End-Of-Dup-Fold.
     close DUP-FOLDER-FILE.
     perform cc120-Sum-Fold-Totals thru cc120-Exit
         varying WS-Dgf-Grp-Ix from 1 by 1
         until WS-Dgf-Grp-Ix > WS-Dgf-Grp-Count.
 cc100-Exit.
     exit.
*
 cc110-Tally-Fold-Rec.
     read DUP-FOLDER-FILE
         at end
             move "Y" to WS-Dgf-Eof-Sw
         not at end
             if Dgh-Is-Header
                 add 1 to WS-Dgf-Grp-Count
                 set WS-Dgf-Grp-Ix to WS-Dgf-Grp-Count
                 move zero to WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix)
                 move Dgh-Wasted-Space
                     to WS-Dgf-Grp-Waste-Tab (WS-Dgf-Grp-Ix)
             else
                 if Dgm-Is-Live
                     add 1 to
                         WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix).
 cc110-Exit.
     exit.
*
 cc120-Sum-Fold-Totals.
     if WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix) > 1
         add 1 to WS-Dgf-Live-Groups
         add WS-Dgf-Grp-Waste-Tab (WS-Dgf-Grp-Ix)
             to WS-Dgf-Total-Waste.
 cc120-Exit.
     exit.
*
*    LARGE FILES - ONE PASS BUILDS THE PER-CATEGORY LIVE COUNT
*    AND A CAPPED, DESCENDING-SIZE TABLE TOGETHER
*
 cc200-Build-Large-File-Tables.
     perform cc205-Zero-Cat-Tab thru cc205-Exit
         varying WS-Cwk-Ix from 1 by 1 until WS-Cwk-Ix > 8.
     open input LARGE-FILE-FILE.
     if not WS-Lgf-Ok
         display "CLRPT001 - NO LARGE-FILE RESULTS"
         go to cc200-Exit.
     perform cc210-Read-Large-Rec thru cc210-Exit
         until WS-End-Of-Large-File.
     close LARGE-FILE-FILE.
 cc200-Exit.
     exit.
*
 cc205-Zero-Cat-Tab.
     move zero to WS-Lgf-Live-Count (WS-Cwk-Ix).
     move zero to WS-Lgf-Live-Size (WS-Cwk-Ix).
     move zero to WS-Lgf-Top-Loaded (WS-Cwk-Ix).
 cc205-Exit.
     exit.
*
 cc210-Read-Large-Rec.
     read LARGE-FILE-FILE
         at end
             move "Y" to WS-Lgf-Eof-Sw
         not at end
             if Lgf-Is-Live
                 perform cc220-Find-Cat-Ix thru cc220-Exit
                 add 1 to WS-Lgf-Live-Count (WS-Lgf-Cat-Ix)
                 add Lgf-Size to WS-Lgf-Live-Size (WS-Lgf-Cat-Ix)
                 add 1 to WS-Lgf-Total-Live
                 add Lgf-Size to WS-Lgf-Total-Size
                 perform cc230-Topn-Test thru cc230-Exit.
 cc210-Exit.
     exit.
*
 cc220-Find-Cat-Ix.
     move 8   to WS-Lgf-Cat-Ix.
     move "N" to WS-Cat-Found.
     perform cc225-Cat-Scan thru cc225-Exit
         varying WS-Cat-Ix from 1 by 1
         until WS-Cat-Ix > 7
         or WS-Cat-Was-Found.
 cc220-Exit.
     exit.
*
 cc225-Cat-Scan.
     if WS-Cat-Ref-Name (WS-Cat-Ix) = Lgf-Cat-Name
         move WS-Cat-Ix to WS-Lgf-Cat-Ix
         move "Y"       to WS-Cat-Found.
 cc225-Exit.
     exit.
*
 cc230-Topn-Test.
     if WS-Lgf-Top-Loaded (WS-Lgf-Cat-Ix) < WS-Large-File-Cap
         add 1 to WS-Lgf-Top-Loaded (WS-Lgf-Cat-Ix)
         move WS-Lgf-Top-Loaded (WS-Lgf-Cat-Ix) to WS-Lgf-Ins-Ix
         move Lgf-Path
             to WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
         move Lgf-Name
             to WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
         move Lgf-Size
             to WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
         perform cc240-Insert-Desc thru cc240-Exit
     else
         move WS-Lgf-Top-Loaded (WS-Lgf-Cat-Ix) to WS-Lgf-Ins-Ix
         if Lgf-Size >
                 WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
             move Lgf-Path
                 to WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
             move Lgf-Name
                 to WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
             move Lgf-Size
                 to WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
             perform cc240-Insert-Desc thru cc240-Exit.
 cc230-Exit.
     exit.
*
 cc240-Insert-Desc.
 cc245-Bubble-Loop.
     if WS-Lgf-Ins-Ix > 1
       and WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix) >
           WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1)
         perform cc250-Swap-Lgf-Entry thru cc250-Exit
         subtract 1 from WS-Lgf-Ins-Ix
         go to cc245-Bubble-Loop.
 cc240-Exit.
     exit.
*
 cc250-Swap-Lgf-Entry.
     move WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
             to WS-Lgf-Swap-Path.
     move WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
             to WS-Lgf-Swap-Name.
     move WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix)
             to WS-Lgf-Swap-Size.
     move WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1)
             to WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix).
     move WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1)
             to WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix).
     move WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1)
             to WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix).
     move WS-Lgf-Swap-Path
             to WS-LTE-Path (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1).
     move WS-Lgf-Swap-Name
             to WS-LTE-Name (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1).
     move WS-Lgf-Swap-Size
             to WS-LTE-Size (WS-Lgf-Cat-Ix, WS-Lgf-Ins-Ix - 1).
 cc250-Exit.
     exit.
*
*    EXECUTABLES - ONE PASS, ONE CAPPED DESCENDING-SIZE TABLE,
*    SAME INSERTION SHAPE AS THE LARGE-FILE TABLE ABOVE
*
 cc300-Build-Exec-Table.
     open input EXEC-FILE-FILE.
     if not WS-Exf-Ok
         display "CLRPT001 - NO EXECUTABLE RESULTS"
         go to cc300-Exit.
     perform cc310-Read-Exec-Rec thru cc310-Exit
         until WS-End-Of-Exec-File.
     close EXEC-FILE-FILE.
 cc300-Exit.
     exit.
*
 cc310-Read-Exec-Rec.
     read EXEC-FILE-FILE
         at end
             move "Y" to WS-Exf-Eof-Sw
         not at end
             if Exf-Is-Live
                 add 1 to WS-Exf-Total-Live
                 add Exf-Size to WS-Exf-Total-Size
                 perform cc320-Topn-Test thru cc320-Exit.
 cc310-Exit.
     exit.
*
 cc320-Topn-Test.
     if WS-Exf-Top-Loaded < WS-Exec-Cap
         add 1 to WS-Exf-Top-Loaded
         move WS-Exf-Top-Loaded to WS-Exf-Ins-Ix
         move Exf-Path to WS-ETE-Path (WS-Exf-Ins-Ix)
         move Exf-Name to WS-ETE-Name (WS-Exf-Ins-Ix)
         move Exf-Ext  to WS-ETE-Ext (WS-Exf-Ins-Ix)
         move Exf-Size to WS-ETE-Size (WS-Exf-Ins-Ix)
         perform cc330-Insert-Desc thru cc330-Exit
     else
         move WS-Exf-Top-Loaded to WS-Exf-Ins-Ix
         if Exf-Size > WS-ETE-Size (WS-Exf-Ins-Ix)
             move Exf-Path to WS-ETE-Path (WS-Exf-Ins-Ix)
             move Exf-Name to WS-ETE-Name (WS-Exf-Ins-Ix)
             move Exf-Ext  to WS-ETE-Ext (WS-Exf-Ins-Ix)
             move Exf-Size to WS-ETE-Size (WS-Exf-Ins-Ix)
             perform cc330-Insert-Desc thru cc330-Exit.
 cc320-Exit.
     exit.
*
 cc330-Insert-Desc.
 cc335-Bubble-Loop.
     if WS-Exf-Ins-Ix > 1
       and WS-ETE-Size (WS-Exf-Ins-Ix) >
           WS-ETE-Size (WS-Exf-Ins-Ix - 1)
         perform cc340-Swap-Exf-Entry thru cc340-Exit
         subtract 1 from WS-Exf-Ins-Ix
         go to cc335-Bubble-Loop.
 cc330-Exit.
     exit.
*
 cc340-Swap-Exf-Entry.
     move WS-ETE-Path (WS-Exf-Ins-Ix) to WS-Exf-Swap-Path.
     move WS-ETE-Name (WS-Exf-Ins-Ix) to WS-Exf-Swap-Name.
     move WS-ETE-Ext (WS-Exf-Ins-Ix)  to WS-Exf-Swap-Ext.
     move WS-ETE-Size (WS-Exf-Ins-Ix) to WS-Exf-Swap-Size.
     move WS-ETE-Path (WS-Exf-Ins-Ix - 1)
             to WS-ETE-Path (WS-Exf-Ins-Ix).
     move WS-ETE-Name (WS-Exf-Ins-Ix - 1)
             to WS-ETE-Name (WS-Exf-Ins-Ix).
     move WS-ETE-Ext (WS-Exf-Ins-Ix - 1)
             to WS-ETE-Ext (WS-Exf-Ins-Ix).
     move WS-ETE-Size (WS-Exf-Ins-Ix - 1)
             to WS-ETE-Size (WS-Exf-Ins-Ix).
     move WS-Exf-Swap-Path to WS-ETE-Path (WS-Exf-Ins-Ix - 1).
     move WS-Exf-Swap-Name to WS-ETE-Name (WS-Exf-Ins-Ix - 1).
     move WS-Exf-Swap-Ext  to WS-ETE-Ext (WS-Exf-Ins-Ix - 1).
     move WS-Exf-Swap-Size to WS-ETE-Size (WS-Exf-Ins-Ix - 1).
 cc340-Exit.
     exit.
*
*    REPORT HEADER - RUN TIMESTAMP, PROVIDER AND ACCOUNT
*
 dd000-Print-Header.
     accept WS-Accept-Date-Raw from date.
     accept WS-Accept-Time-Raw from time.
     if WS-AD-YY < 50
         move 20 to WS-CDT-CC
     else
         move 19 to WS-CDT-CC.
     move WS-AD-YY to WS-CDT-YY.
     move WS-AD-MM to WS-CDT-MM.
     move WS-AD-DD to WS-CDT-DD.
     move WS-AT-HH to WS-CDT-HH.
     move WS-AT-MN to WS-CDT-MN.
     move WS-AT-SS to WS-CDT-SS.
     string WS-CDT-CC WS-CDT-YY "-" WS-CDT-MM "-" WS-CDT-DD
             " " WS-CDT-HH ":" WS-CDT-MN ":" WS-CDT-SS
             delimited by size
             into WS-Timestamp-Display.
     move spaces to WS-Print-Line.
     move "APPLEWOOD CLOUD-DRIVE FILE CLEANUP"
             to WS-Print-Line (1:35).
     move "ANALYSIS REPORT" to WS-Print-Line (37:15).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     string "PROVIDER : " delimited by size
             CL-PR-Provider-Name delimited by size
             into WS-Print-Line (1:70).
     move WS-Timestamp-Display to WS-Print-Line (95:19).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     string "ACCOUNT  : " delimited by size
             CL-PR-User-Name delimited by size
             into WS-Print-Line (1:70).
     perform zz800-Write-Line thru zz800-Exit.
     move WS-Dash-Line to WS-Print-Line (1:40).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
 dd000-Exit.
     exit.
*
*    SUMMARY - SCAN TOTALS PLUS LIVE DUPLICATE/LARGE/EXEC FIGURES
*
 dd100-Print-Summary.
     move "SUMMARY" to WS-Title-Text.
     perform zz810-Print-Section-Title thru zz810-Exit.
     move Stat-Total-Files to WS-Edit-Count.
     move spaces to WS-Print-Line.
     string "TOTAL FILES SCANNED ............. "
             delimited by size
             WS-Edit-Count delimited by size
             into WS-Print-Line (1:60).
     perform zz800-Write-Line thru zz800-Exit.
     move Stat-Total-Folders to WS-Edit-Count.
     move spaces to WS-Print-Line.
     string "TOTAL FOLDERS SCANNED ............ "
             delimited by size
             WS-Edit-Count delimited by size
             into WS-Print-Line (1:60).
     perform zz800-Write-Line thru zz800-Exit.
     move Stat-Total-Size to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "TOTAL SIZE SCANNED ............... "
             delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:60).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
     move WS-Dff-Live-Groups to WS-Edit-Count.
     move WS-Dff-Total-Waste to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "DUPLICATE FILE GROUPS (LIVE) ..... "
             delimited by size
             WS-Edit-Count delimited by size
             "  RECLAIMABLE " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:100).
     perform zz800-Write-Line thru zz800-Exit.
     move WS-Dgf-Live-Groups to WS-Edit-Count.
     move WS-Dgf-Total-Waste to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "DUPLICATE FOLDER GROUPS (LIVE) ... "
             delimited by size
             WS-Edit-Count delimited by size
             "  RECLAIMABLE " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:100).
     perform zz800-Write-Line thru zz800-Exit.
     move WS-Lgf-Total-Live to WS-Edit-Count.
     move WS-Lgf-Total-Size to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "LARGE FILES (LIVE) ............... "
             delimited by size
             WS-Edit-Count delimited by size
             "  TOTAL " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:100).
     perform zz800-Write-Line thru zz800-Exit.
     move WS-Exf-Total-Live to WS-Edit-Count.
     move WS-Exf-Total-Size to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "EXECUTABLES (LIVE) ............... "
             delimited by size
             WS-Edit-Count delimited by size
             "  TOTAL " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:100).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
 dd100-Exit.
     exit.
*
*    CATEGORY DISTRIBUTION - DESCENDING SIZE, PERCENT OF SCAN
*
 dd200-Print-Category-Table.
     move "FILE CATEGORY DISTRIBUTION" to WS-Title-Text.
     perform zz810-Print-Section-Title thru zz810-Exit.
     perform dd210-Print-Cat-Row thru dd210-Exit
         varying WS-Cwk-Ix from 1 by 1 until WS-Cwk-Ix > 8.
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
 dd200-Exit.
     exit.
*
 dd210-Print-Cat-Row.
     if Stat-Total-Size = 0
         move zero to WS-Pct-Scaled
     else
         compute WS-Pct-Scaled rounded =
             (WS-Cwk-Size (WS-Cwk-Ix) * 1000) / Stat-Total-Size.
     divide WS-Pct-Scaled by 10
         giving WS-Pct-Whole remainder WS-Pct-Dec.
     move WS-Pct-Whole to WS-Pct-Int-Edit.
     move WS-Pct-Dec   to WS-Pct-Dec-Edit.
     move WS-Cwk-Count (WS-Cwk-Ix) to WS-Edit-Count.
     move WS-Cwk-Size (WS-Cwk-Ix) to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string WS-Cwk-Name (WS-Cwk-Ix) delimited by space
             "  " delimited by size
             WS-Edit-Count delimited by size
             " FILES  " delimited by size
             CLF-Out-Text delimited by space
             "  " delimited by size
             WS-Pct-Int-Edit delimited by size
             "." delimited by size
             WS-Pct-Dec-Edit delimited by size
             "%" delimited by size
             into WS-Print-Line (1:90).
     perform zz800-Write-Line thru zz800-Exit.
 dd210-Exit.
     exit.
*
*    DUPLICATE FILES - SECOND PASS OVER CLDUPFFIL, ALIVE GROUPS
*    UP TO THE SECTION CAP ARE PRINTED WITH THEIR LIVE MEMBERS,
*    THE CONTROL TOTAL ALREADY COVERS EVERY LIVE GROUP
*
 dd300-Print-Dup-File-Table.
     move "DUPLICATE FILES" to WS-Title-Text.
     perform zz810-Print-Section-Title thru zz810-Exit.
     if WS-Dff-Live-Groups = 0
         perform zz820-Print-None-Found thru zz820-Exit
         go to dd300-Exit.
     move zero to WS-Dff-Grp-Count.
     move zero to WS-Dff-Print-Count.
     move "N" to WS-Dff-Eof-Sw.
     move "N" to WS-Dff-Cur-Alive-Sw.
     open input DUP-FILE-FILE.
     perform dd310-Print-File-Rec thru dd310-Exit
         until WS-End-Of-Dup-File.
     close DUP-FILE-FILE.
     perform zz830-Print-Dup-File-Total thru zz830-Exit.
 dd300-Exit.
     exit.
*
 dd310-Print-File-Rec.
     read DUP-FILE-FILE
         at end
             move "Y" to WS-Dff-Eof-Sw
         not at end
             if Dfh-Is-Header
                 add 1 to WS-Dff-Grp-Count
                 set WS-Dff-Grp-Ix to WS-Dff-Grp-Count
                 if WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix) > 1
                   and WS-Dff-Print-Count < WS-Dup-File-Cap
                     move "Y" to WS-Dff-Cur-Alive-Sw
                     add 1 to WS-Dff-Print-Count
                     perform zz840-Print-File-Header thru
                             zz840-Exit
                 else
                     move "N" to WS-Dff-Cur-Alive-Sw
             else
                 if WS-Dff-Cur-Alive-Sw = "Y"
                   and Dfm-Is-Live
                     perform zz850-Print-File-Member thru
                             zz850-Exit.
 dd310-Exit.
     exit.
*
*    DUPLICATE FOLDERS - SAME SHAPE AS dd300 ABOVE, MEMBER
*    LINES CARRY NO SIZE OF THEIR OWN
*
 dd400-Print-Dup-Fold-Table.
     move "DUPLICATE FOLDERS" to WS-Title-Text.
     perform zz810-Print-Section-Title thru zz810-Exit.
     if WS-Dgf-Live-Groups = 0
         perform zz820-Print-None-Found thru zz820-Exit
         go to dd400-Exit.
     move zero to WS-Dgf-Grp-Count.
     move zero to WS-Dgf-Print-Count.
     move "N" to WS-Dgf-Eof-Sw.
     move "N" to WS-Dgf-Cur-Alive-Sw.
     open input DUP-FOLDER-FILE.
     perform dd410-Print-Fold-Rec thru dd410-Exit
         until WS-End-Of-Dup-Fold.
     close DUP-FOLDER-FILE.
     perform zz860-Print-Dup-Fold-Total thru zz860-Exit.
 dd400-Exit.
     exit.
*
 dd410-Print-Fold-Rec.
     read DUP-FOLDER-FILE
         at end
             move "Y" to WS-Dgf-Eof-Sw
         not at end
             if Dgh-Is-Header
                 add 1 to WS-Dgf-Grp-Count
                 set WS-Dgf-Grp-Ix to WS-Dgf-Grp-Count
                 if WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix) > 1
                   and WS-Dgf-Print-Count < WS-Dup-Fold-Cap
                     move "Y" to WS-Dgf-Cur-Alive-Sw
                     add 1 to WS-Dgf-Print-Count
                     perform zz870-Print-Fold-Header thru
                             zz870-Exit
                 else
                     move "N" to WS-Dgf-Cur-Alive-Sw
             else
                 if WS-Dgf-Cur-Alive-Sw = "Y"
                   and Dgm-Is-Live
                     perform zz880-Print-Fold-Member thru
                             zz880-Exit.
 dd410-Exit.
     exit.
*
*    LARGE FILES - ONE SUB-TABLE PER CATEGORY, PRINTED STRAIGHT
*    FROM THE TABLE cc200 ALREADY BUILT
*
 dd500-Print-Large-File-Table.
     move "LARGE FILES BY CATEGORY" to WS-Title-Text.
     perform zz810-Print-Section-Title thru zz810-Exit.
     if WS-Lgf-Total-Live = 0
         perform zz820-Print-None-Found thru zz820-Exit
         go to dd500-Exit.
     perform dd510-Print-Lgf-Category thru dd510-Exit
         varying WS-Cat-Ix from 1 by 1 until WS-Cat-Ix > 8.
 dd500-Exit.
     exit.
*
 dd510-Print-Lgf-Category.
     if WS-Lgf-Live-Count (WS-Cat-Ix) = 0
         go to dd510-Exit.
     move WS-Lgf-Live-Size (WS-Cat-Ix) to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move WS-Lgf-Live-Count (WS-Cat-Ix) to WS-Edit-Count.
     move spaces to WS-Print-Line.
     string WS-Cat-Ref-Name (WS-Cat-Ix) delimited by space
             " - " delimited by size
             WS-Edit-Count delimited by size
             " FILES, " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:100).
     perform zz800-Write-Line thru zz800-Exit.
     perform dd520-Print-Lgf-Row thru dd520-Exit
         varying WS-Lgf-Ins-Ix from 1 by 1
         until WS-Lgf-Ins-Ix > WS-Lgf-Top-Loaded (WS-Cat-Ix).
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
 dd510-Exit.
     exit.
*
 dd520-Print-Lgf-Row.
     move WS-Lgf-Ins-Ix to WS-Edit-Seq.
     move WS-LTE-Path (WS-Cat-Ix, WS-Lgf-Ins-Ix) to CLF-In-Path.
     move WS-Trunc-Width to CLF-In-Max-Width.
     move 3 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move CLF-Out-Text (1:60) to WS-Trunc-Hold.
     move WS-LTE-Size (WS-Cat-Ix, WS-Lgf-Ins-Ix) to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "  " delimited by size
             WS-Edit-Seq delimited by size
             "  " delimited by size
             WS-LTE-Name (WS-Cat-Ix, WS-Lgf-Ins-Ix) (1:30)
                 delimited by size
             "  " delimited by size
             WS-Trunc-Hold (1:60) delimited by size
             "  " delimited by size
             CLF-Out-Text (1:20) delimited by size
             into WS-Print-Line (1:130).
     perform zz800-Write-Line thru zz800-Exit.
 dd520-Exit.
     exit.
*
*    EXECUTABLES - ONE TABLE, PRINTED STRAIGHT FROM cc300
*
 dd600-Print-Exec-Table.
     move "EXECUTABLES" to WS-Title-Text.
     perform zz810-Print-Section-Title thru zz810-Exit.
     if WS-Exf-Top-Loaded = 0
         perform zz820-Print-None-Found thru zz820-Exit
         go to dd600-Exit.
     perform dd610-Print-Exec-Row thru dd610-Exit
         varying WS-Exf-Ins-Ix from 1 by 1
         until WS-Exf-Ins-Ix > WS-Exf-Top-Loaded.
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
 dd600-Exit.
     exit.
*
 dd610-Print-Exec-Row.
     move WS-ETE-Path (WS-Exf-Ins-Ix) to CLF-In-Path.
     move WS-Trunc-Width to CLF-In-Max-Width.
     move 3 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move CLF-Out-Text (1:60) to WS-Trunc-Hold.
     move WS-ETE-Size (WS-Exf-Ins-Ix) to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move WS-Exf-Ins-Ix to WS-Edit-Seq.
     move spaces to WS-Print-Line.
     string WS-Edit-Seq delimited by size
             "  " delimited by size
             WS-ETE-Name (WS-Exf-Ins-Ix) (1:30) delimited by size
             "  " delimited by size
             WS-ETE-Ext (WS-Exf-Ins-Ix) (1:10) delimited by size
             "  " delimited by size
             WS-Trunc-Hold (1:60) delimited by size
             "  " delimited by size
             CLF-Out-Text (1:20) delimited by size
             into WS-Print-Line (1:130).
     perform zz800-Write-Line thru zz800-Exit.
 dd610-Exit.
     exit.
*
 dd700-Print-Footer.
     move WS-Dash-Line to WS-Print-Line (1:40).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     string "END OF REPORT - " delimited by size
             WS-Timestamp-Display delimited by size
             into WS-Print-Line (1:50).
     perform zz800-Write-Line thru zz800-Exit.
 dd700-Exit.
     exit.
*
 zz800-Write-Line.
     move WS-Print-Line to CL-Report-Line.
     write CL-Report-Line.
     move spaces to WS-Print-Line.
 zz800-Exit.
     exit.
*
 zz810-Print-Section-Title.
     move spaces to WS-Print-Line.
     move WS-Title-Text to WS-Print-Line (1:40).
     perform zz800-Write-Line thru zz800-Exit.
     move WS-Dash-Line to WS-Print-Line (1:40).
     perform zz800-Write-Line thru zz800-Exit.
 zz810-Exit.
     exit.
*
 zz820-Print-None-Found.
     move spaces to WS-Print-Line.
     move "(NONE FOUND)" to WS-Print-Line (5:12).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
 zz820-Exit.
     exit.
*
 zz830-Print-Dup-File-Total.
     move WS-Dff-Live-Groups to WS-Edit-Count.
     move WS-Dff-Total-Waste to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "CONTROL TOTAL - " delimited by size
             WS-Edit-Count delimited by size
             " LIVE GROUPS, RECLAIMABLE " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:100).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
 zz830-Exit.
     exit.
*
 zz840-Print-File-Header.
     move WS-Dff-Print-Count to WS-Edit-Seq.
     move WS-Dff-Grp-Live-Tab (WS-Dff-Grp-Ix) to WS-Edit-Count.
     move Dfh-Group-Size to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move CLF-Out-Text (1:12) to WS-Trunc-Hold (1:12).
     move Dfh-Wasted-Space to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "GROUP " delimited by size
             WS-Edit-Seq delimited by size
             " (" delimited by size
             WS-Edit-Count delimited by size
             " COPIES, " delimited by size
             WS-Trunc-Hold (1:12) delimited by space
             " EACH, RECLAIMABLE " delimited by size
             CLF-Out-Text delimited by space
             ")" delimited by size
             into WS-Print-Line (1:130).
     perform zz800-Write-Line thru zz800-Exit.
 zz840-Exit.
     exit.
*
 zz850-Print-File-Member.
     move Dfm-Path to CLF-In-Path.
     move WS-Trunc-Width to CLF-In-Max-Width.
     move 3 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move CLF-Out-Text (1:60) to WS-Trunc-Hold.
     move Dfm-Size to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "       " delimited by size
             WS-Trunc-Hold delimited by space
             "  " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:120).
     perform zz800-Write-Line thru zz800-Exit.
 zz850-Exit.
     exit.
*
 zz860-Print-Dup-Fold-Total.
     move WS-Dgf-Live-Groups to WS-Edit-Count.
     move WS-Dgf-Total-Waste to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "CONTROL TOTAL - " delimited by size
             WS-Edit-Count delimited by size
             " LIVE GROUPS, RECLAIMABLE " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:100).
     perform zz800-Write-Line thru zz800-Exit.
     move spaces to WS-Print-Line.
     perform zz800-Write-Line thru zz800-Exit.
 zz860-Exit.
     exit.
*
 zz870-Print-Fold-Header.
     move WS-Dgf-Print-Count to WS-Edit-Seq.
     move WS-Dgf-Grp-Live-Tab (WS-Dgf-Grp-Ix) to WS-Edit-Count.
     move Dgh-Avg-Size to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move CLF-Out-Text (1:12) to WS-Trunc-Hold (1:12).
     move Dgh-Wasted-Space to CLF-In-Size.
     move 1 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "GROUP " delimited by size
             WS-Edit-Seq delimited by size
             " (" delimited by size
             WS-Edit-Count delimited by size
             " COPIES, AVG " delimited by size
             WS-Trunc-Hold (1:12) delimited by space
             ", RECLAIMABLE " delimited by size
             CLF-Out-Text delimited by space
             ")" delimited by size
             into WS-Print-Line (1:130).
     perform zz800-Write-Line thru zz800-Exit.
 zz870-Exit.
     exit.
*
 zz880-Print-Fold-Member.
     move Dgm-Path to CLF-In-Path.
     move WS-Trunc-Width to CLF-In-Max-Width.
     move 3 to CLF-Function.
     call "clfmtutl" using CL-Format-Linkage.
     move spaces to WS-Print-Line.
     string "       " delimited by size
             CLF-Out-Text delimited by space
             into WS-Print-Line (1:120).
     perform zz800-Write-Line thru zz800-Exit.
 zz880-Exit.
     exit.
*
 zz900-Close-Files.
     close PARAMETER-FILE.
     close REPORT-FILE.
 zz900-Exit.
     exit.
*
