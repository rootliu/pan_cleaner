*******************************************
*                                          *
*  Record Definition For CL Control       *
*           Parameter File                *
*     Uses RRN = 1                        *
*                                          *
*  One record per account / drive being   *
*  analysed - holds the figures that stay *
*  fixed for a whole analysis run.        *
*******************************************
*  File size 300 bytes padded to 512 by filler.
*
* 23/10/25 vbc - Created.
* 05/11/25 vbc - Added CL-PR-Topn-Count, default 50.
* 18/11/25 vbc - Added CL-PR-Last-Updated for RESULT
*                INVALIDATION to stamp on rewrite.
* 24/11/25 vbc - Added CL-PR-Clean-Mode and CL-PR-Keep-
*                First-Group - the File Cleaner run can
*                either work a DELETE REQUEST list (mode
*                D) or keep only the first member of one
*                named duplicate-file group (mode K).
* 05/12/25 vbc - Added CL-PR-LU-Stamp redefines, so RESULT
*                INVALIDATION can test/set the last-updated
*                stamp as one 14-digit number.
*
 01  CL-Parameter-Record.
     03  CL-PR-Block.
         05  CL-PR-Provider-Name    pic x(20).
*        CL-PR-Provider-Name - drive/account provider label
         05  CL-PR-User-Name        pic x(40).
         05  CL-PR-Large-File-Threshold
                                    pic 9(15)  comp-3.
*        def 104857600 (100 MB)
         05  CL-PR-Topn-Count       binary-short unsigned.
*        def 50
         05  CL-PR-Dup-File-Cap     binary-short unsigned.
*        def 100 - report section row cap
         05  CL-PR-Dup-Fold-Cap     binary-short unsigned.
*        def 50  - report section row cap
         05  CL-PR-Large-File-Cap   binary-short unsigned.
*        def 50  - per-category report row cap
         05  CL-PR-Exec-Cap         binary-short unsigned.
*        def 100 - report section row cap
         05  CL-PR-Page-Width       pic 999.
*        def 132
         05  CL-PR-Page-Lines       pic 99.
*        def 58
         05  CL-PR-Trunc-Width      pic 999.
*        def 050 - truncate-path max display width
         05  CL-PR-Last-Updated.
             07  CL-PR-LU-Date      pic 9(8).
*            ccyymmdd, zero if never invalidated
             07  CL-PR-LU-Time      pic 9(6).
*            hhmmss
         05  CL-PR-LU-Stamp redefines CL-PR-Last-Updated
                                    pic 9(14).
*            whole stamp as one number - zero test for
*            "never invalidated" without two field compares
         05  CL-PR-Clean-Mode       pic x.
             88  CL-PR-Mode-Delete-List  value "D".
             88  CL-PR-Mode-Keep-First   value "K".
         05  CL-PR-Keep-First-Group pic x(32).
*            GROUP-HASH of the one group to thin, mode K only
     03  filler                     pic x(179).
*
