*******************************************************
*                                                      *
*            File Analyzer - Main Program             *
*     Reads The Inventory File, Builds Category,      *
*     Large-File, Executable And Top-N Results        *
*                                                      *
*******************************************************
*
 identification          division.
*
 program-id.             clanal01.
 author.                 V B Coen.
 installation.           Applewood Computers.
 date-written.           18/10/82.
 date-compiled.
 security.               Confidential - Applewood Computers.
*
*****************************************************
*                   Change  Log                     *
*****************************************************
* 18/10/82 vbc - Created - first run of the Cloud-
*                Drive analysis job, one pass over
*                the inventory building the category
*                totals only.
* 02/11/82 vbc - Added Large-File and Executable
*                work files, previously only a total
*                was kept.
* 24/02/83 vbc - Top-N largest-file table added, split
*                out of the Large-File test since a
*                large file is not always one of the
*                biggest N overall.
* 19/02/86 vbc - Parameter-File read added for the
*                threshold and Top-N limit instead of
*                the fixed values used up to now.
* 11/01/99 vbc - Y2K review: no date fields held or
*                processed in this program, no changes
*                required, signed off vbc.
* 29/10/25 vbc - Adopted into the CL Cleanup suite.
* 07/11/25 vbc - Folder entries no longer run through
*                bb100 category test - folders have
*                no extension, was always falling into
*                "other" needlessly.
* 09/08/26 vbc - Request 2120: added the 77 Prog-Name
*                version banner in Working-Storage, shop
*                habit dropped when this suite was first
*                adopted - restored to match the rest of
*                the Applewood programs.
*
 environment             division.
 copy clenv.cob.
 input-output            section.
 file-control.
     select  INVENTORY-FILE  assign  INVENTFIL
             organization  is  sequential
             file status   is  WS-Inv-Status.
*
     select  PARAMETER-FILE  assign  CLPARMFIL
             organization  is  relative
             access mode   is  random
             relative key  is  WS-Parm-RRN
             file status   is  WS-Parm-Status.
*
     select  STATISTICS-FILE  assign  CLSTATFIL
             organization  is  sequential
             file status   is  WS-Stat-Status.
*
     select  LARGE-FILE-FILE  assign  CLLGFIL
             organization  is  sequential
             file status   is  WS-Lgf-Status.
*
     select  EXEC-FILE-FILE   assign  CLEXFIL
             organization  is  sequential
             file status   is  WS-Exf-Status.
*
     select  TOPN-FILE        assign  CLTOPNFIL
             organization  is  sequential
             file status   is  WS-Topn-Status.
*
 data                    division.
 file                    section.
*
 fd  INVENTORY-FILE.
 copy clinvrec.cob.
*
 fd  PARAMETER-FILE.
 copy clparm.cob.
*
 fd  STATISTICS-FILE.
 copy clstrec.cob.
*
 fd  LARGE-FILE-FILE.
 copy cllgfrec.cob.
*
 fd  EXEC-FILE-FILE.
 copy clexrec.cob.
*
 fd  TOPN-FILE.
 copy cltopnrec.cob.
*
 working-storage section.
 77  Prog-Name           pic x(17) value "CLANAL01 (1.0.00)".
 copy wsclcat.cob.
*
 01  WS-File-Status-Area.
     03  WS-Inv-Status       pic xx.
     03  WS-Parm-Status      pic xx.
     03  WS-Stat-Status      pic xx.
     03  WS-Lgf-Status       pic xx.
     03  WS-Exf-Status       pic xx.
     03  WS-Topn-Status      pic xx.
     03  WS-Parm-RRN         pic 9     comp.
     03  filler              pic x(10).
*
 01  WS-Eof-Area.
     03  WS-Eof-Sw           pic x.
         88  WS-End-Of-Inventory  value "Y".
     03  filler              pic x(9).
*
 01  WS-Totals.
     03  WS-Tot-Files        pic s9(9)   comp.
     03  WS-Tot-Folders      pic s9(9)   comp.
     03  WS-Tot-Size         pic s9(15)  comp.
     03  WS-Cat-Count-Tab    pic s9(9)   comp  occurs 8.
     03  WS-Cat-Size-Tab     pic s9(15)  comp  occurs 8.
     03  WS-Large-Count      pic s9(9)   comp.
     03  WS-Large-Size       pic s9(15)  comp.
     03  WS-Large-Threshold  pic 9(15)   comp.
     03  WS-Exec-Count       pic s9(9)   comp.
     03  WS-Exec-Size        pic s9(15)  comp.
     03  filler              pic x(20).
*
 01  WS-Category-Match-Area.
     03  WS-Cat-Match-Ix     pic s9(4)  comp.
     03  WS-Cur-Cat-Name     pic x(12).
     03  WS-Cat-Found        pic x.
         88  WS-Cat-Was-Found      value "Y".
     03  WS-Ext-Value        pic x(4).
     03  WS-Dot-Pos          pic s9(4)  comp.
     03  WS-Scan-Ix          pic s9(4)  comp.
     03  WS-Ext-Len          pic s9(4)  comp.
     03  filler              pic x(10).
*
 01  WS-Topn-Control.
     03  WS-Topn-Loaded      pic s9(4)  comp.
     03  WS-Topn-Limit       pic s9(4)  comp.
     03  WS-Topn-Ins-Ix      pic s9(4)  comp.
     03  filler              pic x(10).
*
 01  WS-Topn-Table.
     03  WS-Topn-Entry  occurs 500 indexed by WS-Topn-Ix.
         05  WS-Topn-Path    pic x(200).
         05  WS-Topn-Name    pic x(80).
         05  WS-Topn-Size    pic 9(15).
 01  WS-Topn-Table-R redefines WS-Topn-Table.
     03  WS-Topn-Entry-R occurs 500.
         05  WS-Topn-Key     pic x(200).
         05  filler          pic x(95).
*
 01  WS-Swap-Area.
     03  WS-Swap-Path        pic x(200).
     03  WS-Swap-Name        pic x(80).
     03  WS-Swap-Size        pic 9(15).
     03  filler              pic x(5).
*
 procedure division.
*
 aa000-Main.
     perform  aa010-Open-Files thru aa010-Exit.
     perform  aa015-Read-Parameters thru aa015-Exit.
     perform  zz090-Init-Totals thru zz090-Exit.
     move     "N"  to  WS-Eof-Sw.
     perform  aa050-Read-Inventory thru aa050-Exit
              until WS-End-Of-Inventory.
     perform  zz800-Write-Statistics thru zz800-Exit.
     perform  zz830-Write-Topn thru zz830-Exit.
     perform  zz900-Close-Files thru zz900-Exit.
     stop     run.
*
 aa010-Open-Files.
     open     input   INVENTORY-FILE.
     if       WS-Inv-Status not = "00"
              display  "CLANAL01 - CANNOT OPEN INVENTORY"
              stop     run.
     open     input   PARAMETER-FILE.
     open     output  STATISTICS-FILE.
     open     output  LARGE-FILE-FILE.
     open     output  EXEC-FILE-FILE.
     open     output  TOPN-FILE.
*
 aa010-Exit.
     exit.
*
 aa015-Read-Parameters.
     move     104857600  to  WS-Large-Threshold.
     move     50         to  WS-Topn-Limit.
     move     1          to  WS-Parm-RRN.
     read     PARAMETER-FILE
              invalid key
                   display  "CLANAL01 - DEFAULT PARAMETERS".
     if       WS-Parm-Status = "00"
              move  CL-PR-Large-File-Threshold
                       to  WS-Large-Threshold
              move  CL-PR-Topn-Count  to  WS-Topn-Limit.
*
 aa015-Exit.
     exit.
*
 zz090-Init-Totals.
     move     zero  to  WS-Tot-Files   WS-Tot-Folders
                         WS-Tot-Size   WS-Large-Count
                         WS-Large-Size WS-Exec-Count
                         WS-Exec-Size  WS-Topn-Loaded.
     perform  zz091-Zero-Cat-Row thru zz091-Exit
              varying WS-Cat-Ix from 1 by 1
              until WS-Cat-Ix > 8.
*
 zz090-Exit.
     exit.
*
 zz091-Zero-Cat-Row.
     move     zero  to  WS-Cat-Count-Tab (WS-Cat-Ix).
     move     zero  to  WS-Cat-Size-Tab (WS-Cat-Ix).
*
 zz091-Exit.
     exit.
*
 aa050-Read-Inventory.
     read     INVENTORY-FILE
              at end
                   move  "Y"  to  WS-Eof-Sw
              not at end
                   perform  bb000-Process-Entry thru
                            bb000-Exit.
*
 aa050-Exit.
     exit.
*
 bb000-Process-Entry.
     if       Inv-Is-Folder
              add   1  to  WS-Tot-Folders
              add   Inv-Size  to  WS-Tot-Size
     else
              add   1  to  WS-Tot-Files
              add   Inv-Size  to  WS-Tot-Size
              perform  bb100-Categorise-File thru
                       bb100-Exit
              perform  bb200-Accumulate-Category thru
                       bb200-Exit
              perform  bb300-Large-File-Test thru
                       bb300-Exit
              perform  bb400-Executable-Test thru
                       bb400-Exit
              perform  bb500-Topn-Test thru
                       bb500-Exit.
*
 bb000-Exit.
     exit.
*
 bb100-Categorise-File.
     move     spaces  to  WS-Ext-Value.
     if       Inv-Ext not = spaces
              move  Inv-Ext (1:4)  to  WS-Ext-Value
     else
       if     Inv-Name not = spaces
              perform  cc600-Derive-Extension thru
                       cc600-Exit.
     inspect  WS-Ext-Value converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
              "abcdefghijklmnopqrstuvwxyz".
     move     "N"  to  WS-Cat-Found.
     move     8    to  WS-Cat-Match-Ix.
     if       WS-Ext-Value not = spaces
              perform  cc610-Cat-Search thru cc610-Exit
                       varying WS-Cat-Ix from 1 by 1
                       until WS-Cat-Ix > 7
                       or WS-Cat-Was-Found.
     move     WS-Cat-Ref-Name (WS-Cat-Match-Ix)
                 to  WS-Cur-Cat-Name.
*
 bb100-Exit.
     exit.
*
 cc600-Derive-Extension.
     move     zero  to  WS-Dot-Pos.
     perform  cc605-Dot-Scan thru cc605-Exit
              varying WS-Scan-Ix from 80 by -1
              until WS-Scan-Ix < 1
              or WS-Dot-Pos not = zero.
     if       WS-Dot-Pos = zero or WS-Dot-Pos = 80
              move  spaces  to  WS-Ext-Value
     else
              compute  WS-Ext-Len = 80 - WS-Dot-Pos
              if       WS-Ext-Len > 4
                       move  4  to  WS-Ext-Len
              move     Inv-Name (WS-Dot-Pos + 1 :
                          WS-Ext-Len)
                          to  WS-Ext-Value (1 : WS-Ext-Len).
*
 cc600-Exit.
     exit.
*
 cc605-Dot-Scan.
     if       Inv-Name (WS-Scan-Ix : 1) = "."
              move  WS-Scan-Ix  to  WS-Dot-Pos.
*
 cc605-Exit.
     exit.
*
 cc610-Cat-Search.
     perform  cc615-Ext-Search thru cc615-Exit
              varying WS-Ext-Ix from 1 by 1
              until WS-Ext-Ix > 15
              or WS-Cat-Was-Found.
*
 cc610-Exit.
     exit.
*
 cc615-Ext-Search.
     if       WS-Cat-Ref-Ext (WS-Cat-Ix, WS-Ext-Ix)
                    not = spaces
       and    WS-Cat-Ref-Ext (WS-Cat-Ix, WS-Ext-Ix)
                    = WS-Ext-Value
              move  WS-Cat-Ix  to  WS-Cat-Match-Ix
              move  "Y"        to  WS-Cat-Found.
*
 cc615-Exit.
     exit.
*
 bb200-Accumulate-Category.
     add      1  to  WS-Cat-Count-Tab (WS-Cat-Match-Ix).
     add      Inv-Size  to
              WS-Cat-Size-Tab (WS-Cat-Match-Ix).
*
 bb200-Exit.
     exit.
*
 bb300-Large-File-Test.
     if       Inv-Size not < WS-Large-Threshold
              add   1  to  WS-Large-Count
              add   Inv-Size  to  WS-Large-Size
              move  Inv-Path  to  Lgf-Path
              move  Inv-Name  to  Lgf-Name
              move  Inv-Size  to  Lgf-Size
              move  WS-Cur-Cat-Name  to  Lgf-Cat-Name
              move  "Y"  to  Lgf-Live
              write CL-Large-File-Record
              if    WS-Lgf-Status not = "00"
                    display "CLANAL01 - LARGEFIL WRITE ERR".
*
 bb300-Exit.
     exit.
*
 bb400-Executable-Test.
     if       WS-Cur-Cat-Name = "executable"
              add   1  to  WS-Exec-Count
              add   Inv-Size  to  WS-Exec-Size
              move  Inv-Path  to  Exf-Path
              move  Inv-Name  to  Exf-Name
              move  Inv-Size  to  Exf-Size
              move  Inv-Ext   to  Exf-Ext
              move  "Y"  to  Exf-Live
              write CL-Executable-Record
              if    WS-Exf-Status not = "00"
                    display "CLANAL01 - EXECFILE WRITE ERR".
*
 bb400-Exit.
     exit.
*
 bb500-Topn-Test.
     if       WS-Topn-Loaded < WS-Topn-Limit
              add    1  to  WS-Topn-Loaded
              move   Inv-Path  to
                         WS-Topn-Path (WS-Topn-Loaded)
              move   Inv-Name  to
                         WS-Topn-Name (WS-Topn-Loaded)
              move   Inv-Size  to
                         WS-Topn-Size (WS-Topn-Loaded)
              perform cc400-Insert-Descending thru
                      cc400-Exit
     else
       if     Inv-Size > WS-Topn-Size (WS-Topn-Loaded)
              move   Inv-Path  to
                         WS-Topn-Path (WS-Topn-Loaded)
              move   Inv-Name  to
                         WS-Topn-Name (WS-Topn-Loaded)
              move   Inv-Size  to
                         WS-Topn-Size (WS-Topn-Loaded)
              perform cc400-Insert-Descending thru
                      cc400-Exit.
*
 bb500-Exit.
     exit.
*
 cc400-Insert-Descending.
     move     WS-Topn-Loaded  to  WS-Topn-Ins-Ix.
*
 cc405-Bubble-Loop.
     if       WS-Topn-Ins-Ix > 1
       and    WS-Topn-Size (WS-Topn-Ins-Ix) >
              WS-Topn-Size (WS-Topn-Ins-Ix - 1)
              perform  cc410-Swap-Topn thru
                       cc410-Exit
              subtract 1 from WS-Topn-Ins-Ix
              go to  cc405-Bubble-Loop.
*
 cc400-Exit.
     exit.
*
 cc410-Swap-Topn.
     move     WS-Topn-Path (WS-Topn-Ins-Ix)
                 to  WS-Swap-Path.
     move     WS-Topn-Name (WS-Topn-Ins-Ix)
                 to  WS-Swap-Name.
     move     WS-Topn-Size (WS-Topn-Ins-Ix)
                 to  WS-Swap-Size.
     move     WS-Topn-Path (WS-Topn-Ins-Ix - 1)
                 to  WS-Topn-Path (WS-Topn-Ins-Ix).
     move     WS-Topn-Name (WS-Topn-Ins-Ix - 1)
                 to  WS-Topn-Name (WS-Topn-Ins-Ix).
     move     WS-Topn-Size (WS-Topn-Ins-Ix - 1)
                 to  WS-Topn-Size (WS-Topn-Ins-Ix).
     move     WS-Swap-Path
                 to  WS-Topn-Path (WS-Topn-Ins-Ix - 1).
     move     WS-Swap-Name
                 to  WS-Topn-Name (WS-Topn-Ins-Ix - 1).
     move     WS-Swap-Size
                 to  WS-Topn-Size (WS-Topn-Ins-Ix - 1).
*
 cc410-Exit.
     exit.
*
 zz800-Write-Statistics.
     move     WS-Tot-Files    to  Stat-Total-Files.
     move     WS-Tot-Folders  to  Stat-Total-Folders.
     move     WS-Tot-Size     to  Stat-Total-Size.
     perform  zz810-Move-Cat-Row thru zz810-Exit
              varying WS-Cat-Ix from 1 by 1
              until WS-Cat-Ix > 8.
     move     WS-Large-Count  to  Stat-Large-File-Count.
     move     WS-Large-Size   to  Stat-Large-File-Size.
     move     WS-Exec-Count   to  Stat-Exec-Count.
     move     WS-Exec-Size    to  Stat-Exec-Size.
     write    CL-Statistics-Record.
     if       WS-Stat-Status not = "00"
              display "CLANAL01 - STATISTICS WRITE ERR".
*
 zz800-Exit.
     exit.
*
 zz810-Move-Cat-Row.
     move     WS-Cat-Ref-Name (WS-Cat-Ix)
                 to  Stat-Cat-Name (WS-Cat-Ix).
     move     WS-Cat-Count-Tab (WS-Cat-Ix)
                 to  Stat-Cat-Count (WS-Cat-Ix).
     move     WS-Cat-Size-Tab (WS-Cat-Ix)
                 to  Stat-Cat-Size (WS-Cat-Ix).
*
 zz810-Exit.
     exit.
*
 zz830-Write-Topn.
     perform  zz831-Write-Topn-Row thru zz831-Exit
              varying WS-Topn-Ix from 1 by 1
              until WS-Topn-Ix > WS-Topn-Loaded.
*
 zz830-Exit.
     exit.
*
 zz831-Write-Topn-Row.
     move     WS-Topn-Ix  to  Topn-Rank.
     move     WS-Topn-Path (WS-Topn-Ix)  to  Topn-Path.
     move     WS-Topn-Name (WS-Topn-Ix)  to  Topn-Name.
     move     WS-Topn-Size (WS-Topn-Ix)  to  Topn-Size.
     write    CL-TopN-Record.
     if       WS-Topn-Status not = "00"
              display "CLANAL01 - TOPN WRITE ERROR".
*
 zz831-Exit.
     exit.
*
 zz900-Close-Files.
     close    INVENTORY-FILE   PARAMETER-FILE
              STATISTICS-FILE  LARGE-FILE-FILE
              EXEC-FILE-FILE   TOPN-FILE.
*
 zz900-Exit.
     exit.
*
