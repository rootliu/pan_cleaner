*******************************************
*                                          *
*  Linkage Record For clhash01            *
*     Content-Signature Digest Routine    *
*                                          *
*******************************************
* 01/11/25 vbc - Created - called by cldup001 once per folder
*                with the sorted member listing already
*                joined into one text area.
* 08/11/25 vbc - Input area widened to x(8000) - thought this
*                covered folders with "100+" members, but
*                8000 / 247 bytes per line is only 32 lines -
*                that arithmetic was wrong, see 02/08/26 below.
* 02/08/26 vbc - Corrected: widened to x(988000), matching
*                cldup001's WS-Sig-Line-Tab now at 4000 lines
*                (the whole-inventory ceiling, so one folder
*                can never overflow it).  32 lines really was
*                truncating big folders and could mask a
*                duplicate-folder group.  Length field below
*                widened to carry the bigger byte count.
*
 01  CL-Hash-Linkage.
     03  CLH-Input-Text      pic x(988000).
*        relative-path:size:md5 lines, newline separated,
*        ascending sorted by the caller before this is set
     03  CLH-Input-Length    binary-long unsigned.
*        actual bytes used in CLH-Input-Text, caller supplied
     03  CLH-Output-Digest   pic x(32).
*        32 hex characters, equal input always -> equal output
     03  CLH-Reply           pic x.
         88  CLH-Reply-Ok          value "Y".
     03  filler              pic x(4).
*
