*******************************************
*                                          *
*  Record Definitions For Duplicate-      *
*           Folder Groups File            *
*     Header Record Followed By Its       *
*     Member Detail Records               *
*******************************************
*  Records are 314 bytes, Rec-Type tells header from member.
*
* 26/10/25 vbc - Created - folders have no checksum of their
*                own, so the header carries a Content-Hash
*                built by cldup001 from the sorted member
*                listing, not a file checksum.
* 21/11/25 vbc - Dgm-Live added to the member record for
*                RESULT INVALIDATION.
*
 01  CL-Dup-Fold-Hdr-Record.
     03  Dgh-Rec-Type      pic x.
         88  Dgh-Is-Header       value "H".
     03  Dgh-Content-Hash  pic x(32).
     03  Dgh-Group-Count   pic 9(5).
     03  Dgh-Avg-Size      pic 9(15).
     03  Dgh-Wasted-Space  pic 9(15).
     03  filler            pic x(246).
*
 01  CL-Dup-Fold-Mbr-Record.
     03  Dgm-Rec-Type      pic x.
         88  Dgm-Is-Member       value "M".
     03  Dgm-Content-Hash  pic x(32).
     03  Dgm-Path          pic x(200).
     03  Dgm-Name          pic x(80).
     03  Dgm-Live          pic x.
         88  Dgm-Is-Live         value "Y".
         88  Dgm-Is-Deleted      value "N".
*
