*******************************************
*                                          *
*  Record Definition For Delete-          *
*           Request File                 *
*     One Entry Per Path To Be Deleted   *
*     Supplied By The Calling Account    *
*******************************************
*  File size 210 bytes.
*
* 27/10/25 vbc - Created.
*
 01  CL-Delete-Request-Record.
     03  Delq-Path         pic x(200).
     03  filler            pic x(10).
*
